000100*IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  FACT01.
000400 AUTHOR.      R. MARTINEZ.
000500 INSTALLATION. CENTRO DE COMPUTOS - TRANSNORTE S.A.
000600 DATE-WRITTEN. 14/03/1994.
000700 DATE-COMPILED.
000800 SECURITY.    USO INTERNO - CONFIDENCIAL.
000900*****************************************************************
001000*  FACT01  -  MOTOR DE FACTURACION DIARIA DE PASAJES Y          *
001100*              ENCOMIENDAS.                                     *
001200*                                                                *
001300*  POR CADA VENTA DEL DIA: VALIDA EL TIMBRADO VIGENTE, TOMA EL   *
001400*  SIGUIENTE NUMERO DE FACTURA, ARMA LAS LINEAS DE DETALLE A     *
001500*  PARTIR DE LOS PASAJES/ENCOMIENDAS INFORMADOS, CALCULA LOS     *
001600*  TOTALES CON IVA INCLUIDO, IMPRIME EL TICKET DE VENTA Y        *
001700*  POSTEA EL INGRESO EN LA SESION DE CAJA ABIERTA.               *
001800*-----------------------------------------------------------------
001900*  HISTORIAL DE MODIFICACIONES
002000*-----------------------------------------------------------------
002100* 14/03/1994 RMZ SOL-0231  VERSION INICIAL - FACTURACION PASAJES.
002200* 02/05/1994 RMZ SOL-0255  SE AGREGA FACTURACION DE ENCOMIENDAS.
002300* 19/01/1995 LGF SOL-0310  CORRIGE CALCULO DE IVA INCLUIDO 5%.
002400* 08/11/1995 LGF SOL-0348  VALIDA VENTANA DE VIGENCIA DEL TIMBRADO.
002500* 22/04/1996 PCA SOL-0402  AGREGA IMPRESION DE TICKET DE 42 COLS.
002600* 30/09/1996 PCA SOL-0417  CONTROLA NUMERACION AGOTADA DEL TIMBRADO.
002700* 11/02/1997 RMZ SOL-0455  AJUSTA REDONDEO DE IVA (MITAD ARRIBA).
002800* 19/07/1997 LGF SOL-0478  AGREGA POSTEO DE MOVIMIENTO DE CAJA.
002900* 05/03/1998 PCA SOL-0520  PASAJE EXENTO POR DEFECTO (TASA 0).
003000* 23/11/1998 RMZ SOL-0549  AMPLIA FECHAS A 4 DIGITOS DE ANO (Y2K).
003100* 08/01/1999 RMZ SOL-0551  VERIFICACION FINAL CAMBIO DE MILENIO.
003200* 14/06/1999 LGF SOL-0570  AGREGA CONVERSOR DE MONTO A LETRAS.
003300* 17/08/2001 RMZ SOL-0610  RECHAZA VENTAS SIN ITEMS.
003400* 03/05/2002 LGF SOL-0633  AGREGA ACUMULADO DE TOTALES DEL DIA.
003500* 21/10/2003 PCA SOL-0655  LIMPIEZA GENERAL DE COMENTARIOS.
003600*****************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-PC.
004100 OBJECT-COMPUTER.  IBM-PC.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT F-TIMBRADO-ENT  ASSIGN TO "TIMBENT"
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-FS-TIMENT.
005000 
005100     SELECT F-TIMBRADO-SAL  ASSIGN TO "TIMBSAL"
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-FS-TIMSAL.
005400 
005500     SELECT F-VENTAS        ASSIGN TO "VENTAS"
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-FS-VENTAS.
005800 
005900     SELECT F-ITEMS-VENTA   ASSIGN TO "ITEMVTA"
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-FS-ITEMVT.
006200 
006300     SELECT F-PASAJE        ASSIGN TO "PASAJE"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-FS-PASAJE.
006600 
006700     SELECT F-ENCOMIENDA    ASSIGN TO "ENCOMDA"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-FS-ENCOMD.
007000 
007100     SELECT F-FACTURA-SAL   ASSIGN TO "FACTSAL"
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-FS-FACSAL.
007400 
007500     SELECT F-DETALLE-SAL   ASSIGN TO "DETASAL"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-FS-DETSAL.
007800 
007900     SELECT F-MOVIMIENTO-SAL ASSIGN TO "MOVCSAL"
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-FS-MOVSAL.
008200 
008300     SELECT F-SALIDA-TICKET ASSIGN TO "TICKSAL"
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-FS-TICSAL.
008600 
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  F-TIMBRADO-ENT
009000     LABEL RECORD IS STANDARD
009100     VALUE OF FILE-ID IS "TIMBRADO.DAT".
009200     COPY TIMBRA01.
009300 
009400 FD  F-TIMBRADO-SAL
009500     LABEL RECORD IS STANDARD
009600     VALUE OF FILE-ID IS "TIMBRADO.NEW".
009700 01  TIM-SAL-REGISTRO        PIC X(100).
009800 
009900 FD  F-VENTAS
010000     LABEL RECORD IS STANDARD
010100     VALUE OF FILE-ID IS "VENTAS.DAT".
010200 01  VTA-REGISTRO.
010300     05  VTA-ID                  PIC 9(07).
010400     05  VTA-TIMBRADO            PIC 9(08).
010500     05  VTA-CLIENTE-CEDULA      PIC 9(10).
010600     05  VTA-CLIENTE-NOMBRE      PIC X(30).
010700     05  VTA-CONDICION           PIC X(01).
010800     05  VTA-TASA-IVA-PASAJE     PIC 9(02).
010900     05  VTA-SESION-ID           PIC 9(05).
011000     05  VTA-FECHA               PIC 9(08).
011100     05  FILLER                  PIC X(09).
011200 
011300 FD  F-ITEMS-VENTA
011400     LABEL RECORD IS STANDARD
011500     VALUE OF FILE-ID IS "ITEMSVTA.DAT".
011600 01  ITV-REGISTRO.
011700     05  ITV-VENTA-ID            PIC 9(07).
011800     05  ITV-TIPO                PIC X(01).
011900     05  ITV-ITEM-ID             PIC 9(07).
012000     05  FILLER                  PIC X(05).
012100 
012200 FD  F-PASAJE
012300     LABEL RECORD IS STANDARD
012400     VALUE OF FILE-ID IS "PASAJE.DAT".
012500     COPY PASAJ01.
012600 
012700 FD  F-ENCOMIENDA
012800     LABEL RECORD IS STANDARD
012900     VALUE OF FILE-ID IS "ENCOMDA.DAT".
013000     COPY ENCOM01.
013100 
013200 FD  F-FACTURA-SAL
013300     LABEL RECORD IS STANDARD
013400     VALUE OF FILE-ID IS "FACTURA.DAT".
013500     COPY FACTU01.
013600 
013700 FD  F-DETALLE-SAL
013800     LABEL RECORD IS STANDARD
013900     VALUE OF FILE-ID IS "DETALLE.DAT".
014000     COPY DETFA01.
014100 
014200 FD  F-MOVIMIENTO-SAL
014300     LABEL RECORD IS STANDARD
014400     VALUE OF FILE-ID IS "MOVCAJA.DAT".
014500     COPY MOVCA01.
014600 
014700 FD  F-SALIDA-TICKET
014800     LABEL RECORD IS STANDARD
014900     VALUE OF FILE-ID IS "TICKET.LST".
015000 01  TIC-LINEA                   PIC X(80).
015100 
015200 WORKING-STORAGE SECTION.
015300 01  WS-ESTADOS-ARCHIVO.
015400     05  WS-FS-TIMENT            PIC X(02).
015500     05  WS-FS-TIMSAL            PIC X(02).
015600     05  WS-FS-VENTAS            PIC X(02).
015700     05  WS-FS-ITEMVT            PIC X(02).
015800     05  WS-FS-PASAJE            PIC X(02).
015900     05  WS-FS-ENCOMD            PIC X(02).
016000     05  WS-FS-FACSAL            PIC X(02).
016100     05  WS-FS-DETSAL            PIC X(02).
016200     05  WS-FS-MOVSAL            PIC X(02).
016300     05  WS-FS-TICSAL            PIC X(02).
016400 
016500 01  WS-SWITCHES.
016600     05  WS-FIN-VENTAS           PIC X(01)  VALUE "N".
016700         88  NO-HAY-MAS-VENTAS        VALUE "S".
016800     05  WS-FIN-ITEMS            PIC X(01)  VALUE "N".
016900         88  NO-HAY-MAS-ITEMS         VALUE "S".
017000     05  WS-VENTA-RECHAZADA      PIC X(01)  VALUE "N".
017100         88  VENTA-FUE-RECHAZADA      VALUE "S".
017200 
017300 01  WS-CONTADORES.
017400     05  WS-CANT-TIMBRADOS       PIC 9(04)  COMP.
017500     05  WS-CANT-PASAJES         PIC 9(04)  COMP.
017600     05  WS-CANT-ENCOMIENDAS     PIC 9(04)  COMP.
017700     05  WS-CANT-ITEMS-VENTA     PIC 9(03)  COMP.
017800     05  WS-IDX                  PIC 9(04)  COMP.
017900     05  WS-IDX-BAJO             PIC 9(04)  COMP.
018000     05  WS-IDX-ALTO             PIC 9(04)  COMP.
018100     05  WS-IDX-MEDIO            PIC 9(04)  COMP.
018200     05  WS-FACTURAS-EMITIDAS    PIC 9(05)  COMP.
018300     05  WS-FACTURAS-RECHAZADAS  PIC 9(05)  COMP.
018400 
018500*    TABLA DE TIMBRADOS CARGADA EN MEMORIA (BUSQUEDA SECUENCIAL
018600*    POR SER POCOS REGISTROS; SE ACTUALIZA Y SE VUELCA AL FINAL).
018700 01  WS-TABLA-TIMBRADOS.
018800     05  WS-TIMB-TAB OCCURS 20 TIMES INDEXED BY TIMB-IDX.
018900         10  TBT-NUMERO              PIC 9(08).
019000         10  TBT-ESTABLECIMIENTO     PIC 9(03).
019100         10  TBT-PUNTO               PIC 9(03).
019200         10  TBT-NUMERO-INICIO       PIC 9(07).
019300         10  TBT-NUMERO-FIN          PIC 9(07).
019400         10  TBT-NUMERO-ACTUAL       PIC 9(07).
019500         10  TBT-FECHA-INICIO        PIC 9(08).
019600         10  TBT-FECHA-FIN           PIC 9(08).
019700         10  TBT-ACTIVO              PIC X(01).
019800         10  TBT-RUC                 PIC X(12).
019900         10  TBT-NOMBRE              PIC X(30).
020000 
020100*    TABLA DE PASAJES (ORDENADA POR PAS-ID - BUSQUEDA BINARIA).
020200 01  WS-TABLA-PASAJES.
020300     05  WS-PAS-TAB OCCURS 2000 TIMES INDEXED BY PAS-IDX.
020400         10  TBP-ID                  PIC 9(07).
020500         10  TBP-ORIGEN-NOMBRE       PIC X(15).
020600         10  TBP-DESTINO-NOMBRE      PIC X(15).
020700         10  TBP-PRECIO              PIC S9(10)V99.
020800         10  TBP-ESTADO              PIC X(01).
020900 
021000*    TABLA DE ENCOMIENDAS (ORDENADA POR ENC-ID - BUSQUEDA BINARIA).
021100 01  WS-TABLA-ENCOMIENDAS.
021200     05  WS-ENC-TAB OCCURS 1000 TIMES INDEXED BY ENC-IDX.
021300         10  TBE-ID                  PIC 9(07).
021400         10  TBE-CODIGO              PIC X(10).
021500         10  TBE-TIPO                PIC X(10).
021600         10  TBE-PRECIO              PIC S9(10)V99.
021700         10  TBE-ESTADO              PIC X(01).
021800 
021900*    TABLA DE ITEMS DE LA VENTA EN CURSO (HASTA 50 POR VENTA).
022000 01  WS-TABLA-ITEMS-VENTA.
022100     05  WS-ITV-TAB OCCURS 50 TIMES INDEXED BY ITV-IDX.
022200         10  TBI-TIPO                PIC X(01).
022300         10  TBI-ITEM-ID             PIC 9(07).
022400 
022500*    LINEAS DE DETALLE DE LA VENTA EN CURSO, RETENIDAS PARA EL
022600*    ARMADO DEL TICKET (NO SE RELEE EL ARCHIVO DE DETALLE).
022700 01  WS-TABLA-DETALLE-TICKET.
022800     05  WS-CANT-DET-TICKET      PIC 9(03)  COMP.
022900     05  WS-DTK-TAB OCCURS 50 TIMES INDEXED BY DTK-IDX.
023000         10  DTK-DESCRIPCION         PIC X(40).
023100         10  DTK-SUBTOTAL            PIC S9(10)V99.
023200 
023300 01  WS-BUFFER-ITEM-VENTA.
023400     05  WS-BUF-VENTA-ID         PIC 9(07)  VALUE ZERO.
023500     05  WS-BUF-TIPO             PIC X(01).
023600     05  WS-BUF-ITEM-ID          PIC 9(07).
023700 
023800 01  WS-DATOS-VENTA-EN-CURSO.
023900     05  WS-VEC-ID               PIC 9(07).
024000     05  WS-VEC-TIMBRADO         PIC 9(08).
024100     05  WS-VEC-CLIENTE-CEDULA   PIC 9(10).
024200     05  WS-VEC-CLIENTE-NOMBRE   PIC X(30).
024300     05  WS-VEC-CONDICION        PIC X(01).
024400     05  WS-VEC-TASA-IVA-PASAJE  PIC 9(02).
024500     05  WS-VEC-SESION-ID        PIC 9(05).
024600     05  WS-VEC-FECHA            PIC 9(08).
024700     05  WS-VEC-FECHA-R REDEFINES WS-VEC-FECHA.
024800         10  WS-VECF-ANO             PIC 9(04).
024900         10  WS-VECF-MES             PIC 9(02).
025000         10  WS-VECF-DIA             PIC 9(02).
025100 
025200 01  WS-TOTALES-FACTURA.
025300     05  WS-TOT-EXENTA           PIC S9(10)V99.
025400     05  WS-TOT-GRAV-5           PIC S9(10)V99.
025500     05  WS-TOT-GRAV-10          PIC S9(10)V99.
025600     05  WS-TOT-IVA-5            PIC S9(10)V99.
025700     05  WS-TOT-IVA-10           PIC S9(10)V99.
025800     05  WS-TOT-IVA              PIC S9(10)V99.
025900     05  WS-TOT-FACTURA          PIC S9(10)V99.
026000     05  WS-TOT-IVA-LINEA        PIC S9(10)V99.
026100     05  WS-HAY-PASAJE-EN-FACT   PIC X(01).
026200     05  WS-HAY-ENCOMIEN-EN-FACT PIC X(01).
026300 
026400 01  WS-ACUMULADO-DIA.
026500     05  WS-DIA-EXENTA           PIC S9(10)V99 VALUE ZERO.
026600     05  WS-DIA-GRAV-5           PIC S9(10)V99 VALUE ZERO.
026700     05  WS-DIA-GRAV-10          PIC S9(10)V99 VALUE ZERO.
026800     05  WS-DIA-IVA              PIC S9(10)V99 VALUE ZERO.
026900     05  WS-DIA-TOTAL            PIC S9(10)V99 VALUE ZERO.
027000 
027100*    NUMERO DE FACTURA COMPLETO - VISTA NUMERICA Y VISTA PANTALLA.
027200 01  WS-NUMERO-COMPLETO.
027300     05  WS-NC-ESTABLECIM        PIC 9(03).
027400     05  WS-NC-PUNTO             PIC 9(03).
027500     05  WS-NC-NUMERO            PIC 9(07).
027600 01  WS-NUMERO-COMPLETO-TEXTO  REDEFINES WS-NUMERO-COMPLETO.
027700     05  WS-NCT-ESTABLECIM       PIC X(03).
027800     05  WS-NCT-PUNTO            PIC X(03).
027900     05  WS-NCT-NUMERO           PIC X(07).
028000 01  WS-NUMERO-COMPLETO-EDIT.
028100     05  WS-NCE-ESTABLECIM       PIC 9(03).
028200     05  FILLER                  PIC X(01) VALUE "-".
028300     05  WS-NCE-PUNTO            PIC 9(03).
028400     05  FILLER                  PIC X(01) VALUE "-".
028500     05  WS-NCE-NUMERO           PIC 9(07).
028600 
028700*    MONTO A IMPRIMIR EN EL TICKET, CON VISTA NUMERICA Y VISTA
028800*    EDITADA CON SEPARADOR DE MILES (REDEFINES DE TRABAJO).
028900 01  WS-MONTO-TICKET             PIC 9(10).
029000 01  WS-MONTO-TICKET-R REDEFINES WS-MONTO-TICKET.
029100     05  WS-MTI-MILLONES         PIC 9(04).
029200     05  WS-MTI-MILES            PIC 9(03).
029300     05  WS-MTI-UNIDADES         PIC 9(03).
029400 01  WS-MONTO-TICKET-EDIT        PIC Z(3)Z.ZZZ.ZZ9.
029500 
029600 01  WS-LETRAS-MONTO             PIC X(120).
029700 01  WS-MONTO-PARA-LETRAS        PIC 9(09).
029800 
029900 01  WS-LINEA-TICKET             PIC X(42).
030000 01  WS-LINEA-SEPARADORA         PIC X(42)  VALUE ALL "-".
030100 01  WS-LINEA-80                 PIC X(80).
030200 
030300*    IMPORTE "Gs. N.NNN.NNN" ARMADO Y EMPUJADO A LA DERECHA
030400*    DE LA LINEA DE TICKET MEDIANTE JUSTIFIED RIGHT.
030500 01  WS-IMPORTE-TEXTO            PIC X(18).
030600 01  WS-IMPORTE-DERECHA          PIC X(20)  JUSTIFIED RIGHT.
030700 
030800 01  WS-FECHA-EMISION-EDIT.
030900     05  WS-FEE-DIA              PIC 9(02).
031000     05  FILLER                  PIC X(01)  VALUE "/".
031100     05  WS-FEE-MES              PIC 9(02).
031200     05  FILLER                  PIC X(01)  VALUE "/".
031300     05  WS-FEE-ANO              PIC 9(04).
031400 
031500 COPY FECHA01.
031600 
031700 LINKAGE SECTION.
031800 
031900 PROCEDURE DIVISION.
032000 
032100 0100-INICIO.
032200     PERFORM 0110-ABRIR-ARCHIVOS
032300         THRU 0110-ABRIR-ARCHIVOS-EXIT.
032400     ACCEPT WS-FECHA-CORRIDA-R FROM DATE YYYYMMDD.
032500     ACCEPT WS-HORA-CORRIDA   FROM TIME.
032600     PERFORM 0200-CARGAR-TIMBRADOS
032700         THRU 0200-CARGAR-TIMBRADOS-EXIT.
032800     PERFORM 0300-CARGAR-PASAJES
032900         THRU 0300-CARGAR-PASAJES-EXIT.
033000     PERFORM 0400-CARGAR-ENCOMIENDAS
033100         THRU 0400-CARGAR-ENCOMIENDAS-EXIT.
033200     PERFORM 1000-PROCESAR-VENTAS
033300         THRU 1000-PROCESAR-VENTAS-EXIT
033400         UNTIL NO-HAY-MAS-VENTAS.
033500     PERFORM 3000-ACTUALIZAR-TIMBRADOS
033600         THRU 3000-ACTUALIZAR-TIMBRADOS-EXIT.
033700     PERFORM 3100-IMPRIMIR-TOTALES-DIA
033800         THRU 3100-IMPRIMIR-TOTALES-DIA-EXIT.
033900     PERFORM 9000-TERMINAR THRU 9000-TERMINAR-EXIT.
034000     GOBACK.
034100 
034200 0110-ABRIR-ARCHIVOS.
034300     OPEN INPUT  F-TIMBRADO-ENT.
034400     IF WS-FS-TIMENT NOT = "00"
034500         GO TO 9900-ERROR-FICHERO.
034600     OPEN OUTPUT F-TIMBRADO-SAL.
034700     IF WS-FS-TIMSAL NOT = "00"
034800         GO TO 9900-ERROR-FICHERO.
034900     OPEN INPUT  F-VENTAS.
035000     IF WS-FS-VENTAS NOT = "00"
035100         GO TO 9900-ERROR-FICHERO.
035200     OPEN INPUT  F-ITEMS-VENTA.
035300     IF WS-FS-ITEMVT NOT = "00"
035400         GO TO 9900-ERROR-FICHERO.
035500     OPEN INPUT  F-PASAJE.
035600     IF WS-FS-PASAJE NOT = "00"
035700         GO TO 9900-ERROR-FICHERO.
035800     OPEN INPUT  F-ENCOMIENDA.
035900     IF WS-FS-ENCOMD NOT = "00"
036000         GO TO 9900-ERROR-FICHERO.
036100     OPEN OUTPUT F-FACTURA-SAL.
036200     IF WS-FS-FACSAL NOT = "00"
036300         GO TO 9900-ERROR-FICHERO.
036400     OPEN OUTPUT F-DETALLE-SAL.
036500     IF WS-FS-DETSAL NOT = "00"
036600         GO TO 9900-ERROR-FICHERO.
036700     OPEN OUTPUT F-MOVIMIENTO-SAL.
036800     IF WS-FS-MOVSAL NOT = "00"
036900         GO TO 9900-ERROR-FICHERO.
037000     OPEN OUTPUT F-SALIDA-TICKET.
037100     IF WS-FS-TICSAL NOT = "00"
037200         GO TO 9900-ERROR-FICHERO.
037300 0110-ABRIR-ARCHIVOS-EXIT.
037400     EXIT.
037500 
037600 0200-CARGAR-TIMBRADOS.
037700     MOVE ZERO TO WS-CANT-TIMBRADOS.
037800 0210-CARGAR-TIMBRADOS-LEER.
037900     READ F-TIMBRADO-ENT NEXT RECORD
038000         AT END GO TO 0200-CARGAR-TIMBRADOS-EXIT.
038100     ADD 1 TO WS-CANT-TIMBRADOS.
038200     SET TIMB-IDX TO WS-CANT-TIMBRADOS.
038300     MOVE TIM-NUMERO           TO TBT-NUMERO (TIMB-IDX).
038400     MOVE TIM-ESTABLECIMIENTO  TO TBT-ESTABLECIMIENTO (TIMB-IDX).
038500     MOVE TIM-PUNTO-EXPEDICION TO TBT-PUNTO (TIMB-IDX).
038600     MOVE TIM-NUMERO-INICIO    TO TBT-NUMERO-INICIO (TIMB-IDX).
038700     MOVE TIM-NUMERO-FIN       TO TBT-NUMERO-FIN (TIMB-IDX).
038800     MOVE TIM-NUMERO-ACTUAL    TO TBT-NUMERO-ACTUAL (TIMB-IDX).
038900     MOVE TIM-FECHA-INICIO     TO TBT-FECHA-INICIO (TIMB-IDX).
039000     MOVE TIM-FECHA-FIN        TO TBT-FECHA-FIN (TIMB-IDX).
039100     MOVE TIM-ACTIVO           TO TBT-ACTIVO (TIMB-IDX).
039200     MOVE TIM-EMPRESA-RUC      TO TBT-RUC (TIMB-IDX).
039300     MOVE TIM-EMPRESA-NOMBRE   TO TBT-NOMBRE (TIMB-IDX).
039400     GO TO 0210-CARGAR-TIMBRADOS-LEER.
039500 0200-CARGAR-TIMBRADOS-EXIT.
039600     EXIT.
039700 
039800 0300-CARGAR-PASAJES.
039900     MOVE ZERO TO WS-CANT-PASAJES.
040000 0310-CARGAR-PASAJES-LEER.
040100     READ F-PASAJE NEXT RECORD
040200         AT END GO TO 0300-CARGAR-PASAJES-EXIT.
040300     ADD 1 TO WS-CANT-PASAJES.
040400     SET PAS-IDX TO WS-CANT-PASAJES.
040500     MOVE PAS-ID             TO TBP-ID (PAS-IDX).
040600     MOVE PAS-ORIGEN-NOMBRE  TO TBP-ORIGEN-NOMBRE (PAS-IDX).
040700     MOVE PAS-DESTINO-NOMBRE TO TBP-DESTINO-NOMBRE (PAS-IDX).
040800     MOVE PAS-PRECIO         TO TBP-PRECIO (PAS-IDX).
040900     MOVE PAS-ESTADO         TO TBP-ESTADO (PAS-IDX).
041000     GO TO 0310-CARGAR-PASAJES-LEER.
041100 0300-CARGAR-PASAJES-EXIT.
041200     EXIT.
041300 
041400 0400-CARGAR-ENCOMIENDAS.
041500     MOVE ZERO TO WS-CANT-ENCOMIENDAS.
041600 0410-CARGAR-ENCOMIENDAS-LEER.
041700     READ F-ENCOMIENDA NEXT RECORD
041800         AT END GO TO 0400-CARGAR-ENCOMIENDAS-EXIT.
041900     ADD 1 TO WS-CANT-ENCOMIENDAS.
042000     SET ENC-IDX TO WS-CANT-ENCOMIENDAS.
042100     MOVE ENC-ID      TO TBE-ID (ENC-IDX).
042200     MOVE ENC-CODIGO  TO TBE-CODIGO (ENC-IDX).
042300     MOVE ENC-TIPO    TO TBE-TIPO (ENC-IDX).
042400     MOVE ENC-PRECIO  TO TBE-PRECIO (ENC-IDX).
042500     MOVE ENC-ESTADO  TO TBE-ESTADO (ENC-IDX).
042600     GO TO 0410-CARGAR-ENCOMIENDAS-LEER.
042700 0400-CARGAR-ENCOMIENDAS-EXIT.
042800     EXIT.
042900 
043000*-----------------------------------------------------------------
043100*  CICLO PRINCIPAL - UNA VENTA POR ITERACION.
043200*-----------------------------------------------------------------
043300 1000-PROCESAR-VENTAS.
043400     PERFORM 1010-LEER-VENTA THRU 1010-LEER-VENTA-EXIT.
043500     IF NO-HAY-MAS-VENTAS
043600         GO TO 1000-PROCESAR-VENTAS-EXIT.
043700     MOVE "N" TO WS-VENTA-RECHAZADA.
043800*    LOS ITEMS DE LA VENTA SE CARGAN SIEMPRE, AUN CUANDO EL
043900*    TIMBRADO RESULTE INVALIDO, PARA NO DESINCRONIZAR EL ARCHIVO
044000*    DE ITEMS-VENTA RESPECTO DE LA SIGUIENTE VENTA (SOL-0610).
044100     PERFORM 1200-CARGAR-ITEMS-VENTA
044200         THRU 1200-CARGAR-ITEMS-VENTA-EXIT.
044300     PERFORM 1100-VALIDAR-TIMBRADO
044400         THRU 1100-VALIDAR-TIMBRADO-EXIT.
044500     IF VENTA-FUE-RECHAZADA
044600         GO TO 1000-PROCESAR-VENTAS-EXIT.
044700     IF WS-CANT-ITEMS-VENTA = 0
044800         MOVE "VENTA SIN ITEMS" TO WS-LINEA-80
044900         PERFORM 1900-RECHAZAR-VENTA
045000             THRU 1900-RECHAZAR-VENTA-EXIT
045100         GO TO 1000-PROCESAR-VENTAS-EXIT.
045200     PERFORM 1300-TOMAR-SIGUIENTE-NUMERO
045300         THRU 1300-TOMAR-SIGUIENTE-NUMERO-EXIT.
045400     PERFORM 1400-ARMAR-DETALLE
045500         THRU 1400-ARMAR-DETALLE-EXIT.
045600     PERFORM 1500-CALCULAR-TOTALES-FACTURA
045700         THRU 1500-CALCULAR-TOTALES-FACTURA-EXIT.
045800     PERFORM 1600-ESCRIBIR-FACTURA
045900         THRU 1600-ESCRIBIR-FACTURA-EXIT.
046000     PERFORM 1700-REGISTRAR-MOVIMIENTO-CAJA
046100         THRU 1700-REGISTRAR-MOVIMIENTO-CAJA-EXIT.
046200     PERFORM 1800-IMPRIMIR-TICKET
046300         THRU 1800-IMPRIMIR-TICKET-EXIT.
046400     ADD 1 TO WS-FACTURAS-EMITIDAS.
046500     ADD WS-TOT-EXENTA  TO WS-DIA-EXENTA.
046600     ADD WS-TOT-GRAV-5  TO WS-DIA-GRAV-5.
046700     ADD WS-TOT-GRAV-10 TO WS-DIA-GRAV-10.
046800     ADD WS-TOT-IVA     TO WS-DIA-IVA.
046900     ADD WS-TOT-FACTURA TO WS-DIA-TOTAL.
047000 1000-PROCESAR-VENTAS-EXIT.
047100     EXIT.
047200 
047300 1010-LEER-VENTA.
047400     READ F-VENTAS NEXT RECORD
047500         AT END
047600             MOVE "S" TO WS-FIN-VENTAS
047700             GO TO 1010-LEER-VENTA-EXIT.
047800     MOVE VTA-ID               TO WS-VEC-ID.
047900     MOVE VTA-TIMBRADO         TO WS-VEC-TIMBRADO.
048000     MOVE VTA-CLIENTE-CEDULA   TO WS-VEC-CLIENTE-CEDULA.
048100     MOVE VTA-CLIENTE-NOMBRE   TO WS-VEC-CLIENTE-NOMBRE.
048200     MOVE VTA-CONDICION        TO WS-VEC-CONDICION.
048300     MOVE VTA-TASA-IVA-PASAJE  TO WS-VEC-TASA-IVA-PASAJE.
048400     MOVE VTA-SESION-ID        TO WS-VEC-SESION-ID.
048500     MOVE VTA-FECHA            TO WS-VEC-FECHA.
048600 1010-LEER-VENTA-EXIT.
048700     EXIT.
048800 
048900*-----------------------------------------------------------------
049000*  VALIDACION DE TIMBRADO (REGLA DE NEGOCIO - VER SOL-0348/0417).
049100*-----------------------------------------------------------------
049200 1100-VALIDAR-TIMBRADO.
049300     MOVE ZERO TO WS-IDX.
049400     SET TIMB-IDX TO 1.
049500 1110-VALIDAR-TIMBRADO-BUSCAR.
049600     IF TIMB-IDX > WS-CANT-TIMBRADOS
049700         GO TO 1120-TIMBRADO-NO-ENCONTRADO.
049800     IF TBT-NUMERO (TIMB-IDX) = WS-VEC-TIMBRADO
049900         GO TO 1130-TIMBRADO-ENCONTRADO.
050000     SET TIMB-IDX UP BY 1.
050100     GO TO 1110-VALIDAR-TIMBRADO-BUSCAR.
050200 
050300 1120-TIMBRADO-NO-ENCONTRADO.
050400     MOVE "TIMBRADO NO ENCONTRADO" TO WS-LINEA-80.
050500     PERFORM 1900-RECHAZAR-VENTA
050600         THRU 1900-RECHAZAR-VENTA-EXIT.
050700     GO TO 1100-VALIDAR-TIMBRADO-EXIT.
050800 
050900 1130-TIMBRADO-ENCONTRADO.
051000     IF TBT-ACTIVO (TIMB-IDX) NOT = "S"
051100         MOVE "TIMBRADO INACTIVO" TO WS-LINEA-80
051200         PERFORM 1900-RECHAZAR-VENTA
051300             THRU 1900-RECHAZAR-VENTA-EXIT
051400         GO TO 1100-VALIDAR-TIMBRADO-EXIT.
051500     IF WS-VEC-FECHA < TBT-FECHA-INICIO (TIMB-IDX)
051600        OR WS-VEC-FECHA > TBT-FECHA-FIN (TIMB-IDX)
051700         MOVE "TIMBRADO FUERA DE VIGENCIA" TO WS-LINEA-80
051800         PERFORM 1900-RECHAZAR-VENTA
051900             THRU 1900-RECHAZAR-VENTA-EXIT
052000         GO TO 1100-VALIDAR-TIMBRADO-EXIT.
052100     IF TBT-NUMERO-ACTUAL (TIMB-IDX) >= TBT-NUMERO-FIN (TIMB-IDX)
052200         MOVE "NUMERACION DEL TIMBRADO AGOTADA" TO WS-LINEA-80
052300         PERFORM 1900-RECHAZAR-VENTA
052400             THRU 1900-RECHAZAR-VENTA-EXIT
052500         GO TO 1100-VALIDAR-TIMBRADO-EXIT.
052600 1100-VALIDAR-TIMBRADO-EXIT.
052700     EXIT.
052800 
052900 1200-CARGAR-ITEMS-VENTA.
053000     MOVE ZERO TO WS-CANT-ITEMS-VENTA.
053100*    SI NO HAY UN ITEM EN EL BUFFER DE ADELANTO, SE LEE UNO.
053200     IF WS-BUF-VENTA-ID = ZERO AND NOT NO-HAY-MAS-ITEMS
053300         PERFORM 1210-LEER-ITEM-VENTA
053400             THRU 1210-LEER-ITEM-VENTA-EXIT.
053500 1220-CARGAR-ITEMS-VENTA-ACUMULA.
053600     IF NO-HAY-MAS-ITEMS
053700         GO TO 1200-CARGAR-ITEMS-VENTA-EXIT.
053800     IF WS-BUF-VENTA-ID NOT = WS-VEC-ID
053900         GO TO 1200-CARGAR-ITEMS-VENTA-EXIT.
054000     ADD 1 TO WS-CANT-ITEMS-VENTA.
054100     SET ITV-IDX TO WS-CANT-ITEMS-VENTA.
054200     MOVE WS-BUF-TIPO    TO TBI-TIPO (ITV-IDX).
054300     MOVE WS-BUF-ITEM-ID TO TBI-ITEM-ID (ITV-IDX).
054400     MOVE ZERO TO WS-BUF-VENTA-ID.
054500     PERFORM 1210-LEER-ITEM-VENTA
054600         THRU 1210-LEER-ITEM-VENTA-EXIT.
054700     GO TO 1220-CARGAR-ITEMS-VENTA-ACUMULA.
054800 1200-CARGAR-ITEMS-VENTA-EXIT.
054900     EXIT.
055000 
055100 1210-LEER-ITEM-VENTA.
055200     READ F-ITEMS-VENTA NEXT RECORD
055300         AT END
055400             MOVE "S" TO WS-FIN-ITEMS
055500             GO TO 1210-LEER-ITEM-VENTA-EXIT.
055600     MOVE ITV-VENTA-ID TO WS-BUF-VENTA-ID.
055700     MOVE ITV-TIPO     TO WS-BUF-TIPO.
055800     MOVE ITV-ITEM-ID  TO WS-BUF-ITEM-ID.
055900 1210-LEER-ITEM-VENTA-EXIT.
056000     EXIT.
056100 
056200*-----------------------------------------------------------------
056300*  SIGUIENTE NUMERO = MAX(ACTUAL, INICIO-1) + 1   (SOL-0417).
056400*-----------------------------------------------------------------
056500 1300-TOMAR-SIGUIENTE-NUMERO.
056600     IF TBT-NUMERO-ACTUAL (TIMB-IDX) <
056700                             TBT-NUMERO-INICIO (TIMB-IDX) - 1
056800         MOVE TBT-NUMERO-INICIO (TIMB-IDX) TO
056900                             TBT-NUMERO-ACTUAL (TIMB-IDX)
057000         SUBTRACT 1 FROM TBT-NUMERO-ACTUAL (TIMB-IDX).
057100     ADD 1 TO TBT-NUMERO-ACTUAL (TIMB-IDX).
057200     MOVE TBT-NUMERO-ACTUAL (TIMB-IDX)  TO WS-NC-NUMERO.
057300     MOVE TBT-ESTABLECIMIENTO (TIMB-IDX) TO WS-NC-ESTABLECIM.
057400     MOVE TBT-PUNTO (TIMB-IDX)          TO WS-NC-PUNTO.
057500 1300-TOMAR-SIGUIENTE-NUMERO-EXIT.
057600     EXIT.
057700 
057800*-----------------------------------------------------------------
057900*  ARMADO DE LINEAS DE DETALLE A PARTIR DE LA TABLA DE ITEMS.
058000*-----------------------------------------------------------------
058100 1400-ARMAR-DETALLE.
058200     MOVE "N" TO WS-HAY-PASAJE-EN-FACT.
058300     MOVE "N" TO WS-HAY-ENCOMIEN-EN-FACT.
058400     MOVE ZERO TO WS-CANT-DET-TICKET.
058500     SET ITV-IDX TO 1.
058600 1410-ARMAR-DETALLE-ITEM.
058700     IF ITV-IDX > WS-CANT-ITEMS-VENTA
058800         GO TO 1400-ARMAR-DETALLE-EXIT.
058900     IF TBI-TIPO (ITV-IDX) = "P"
059000         PERFORM 1420-ARMAR-DETALLE-PASAJE
059100             THRU 1420-ARMAR-DETALLE-PASAJE-EXIT
059200     ELSE
059300         PERFORM 1430-ARMAR-DETALLE-ENCOMIENDA
059400             THRU 1430-ARMAR-DETALLE-ENCOMIENDA-EXIT.
059500     SET ITV-IDX UP BY 1.
059600     GO TO 1410-ARMAR-DETALLE-ITEM.
059700 1400-ARMAR-DETALLE-EXIT.
059800     EXIT.
059900 
060000 1420-ARMAR-DETALLE-PASAJE.
060100     PERFORM 1421-BUSCAR-PASAJE
060200         THRU 1421-BUSCAR-PASAJE-EXIT.
060300     IF PAS-IDX = ZERO
060400         GO TO 1420-ARMAR-DETALLE-PASAJE-EXIT.
060500     MOVE "S" TO WS-HAY-PASAJE-EN-FACT.
060600     MOVE WS-NC-NUMERO        TO DET-FACTURA-NUMERO.
060700     MOVE "P"                 TO DET-TIPO.
060800     MOVE 1                   TO DET-CANTIDAD.
060900     STRING "PASAJE "  DELIMITED BY SIZE
061000            TBP-ORIGEN-NOMBRE (PAS-IDX) DELIMITED BY "  "
061100            " - "     DELIMITED BY SIZE
061200            TBP-DESTINO-NOMBRE (PAS-IDX) DELIMITED BY "  "
061300         INTO DET-DESCRIPCION.
061400     MOVE TBP-PRECIO (PAS-IDX) TO DET-PRECIO-UNITARIO.
061500     MOVE WS-VEC-TASA-IVA-PASAJE TO DET-TASA-IVA.
061600     COMPUTE DET-SUBTOTAL = DET-CANTIDAD * DET-PRECIO-UNITARIO.
061700     MOVE TBP-ID (PAS-IDX) TO DET-ITEM-ID.
061800     WRITE DET-REGISTRO.
061900     ADD 1 TO WS-CANT-DET-TICKET.
062000     SET DTK-IDX TO WS-CANT-DET-TICKET.
062100     MOVE DET-DESCRIPCION TO DTK-DESCRIPCION (DTK-IDX).
062200     MOVE DET-SUBTOTAL    TO DTK-SUBTOTAL (DTK-IDX).
062300 1420-ARMAR-DETALLE-PASAJE-EXIT.
062400     EXIT.
062500 
062600 1421-BUSCAR-PASAJE.
062700*    BUSQUEDA BINARIA - LA TABLA SE CARGO EN ORDEN PAS-ID ASC.
062800     MOVE 1 TO WS-IDX-BAJO.
062900     MOVE WS-CANT-PASAJES TO WS-IDX-ALTO.
063000     SET PAS-IDX TO 0.
063100 1422-BUSCAR-PASAJE-ITERAR.
063200     IF WS-IDX-BAJO > WS-IDX-ALTO
063300         GO TO 1421-BUSCAR-PASAJE-EXIT.
063400     COMPUTE WS-IDX-MEDIO = (WS-IDX-BAJO + WS-IDX-ALTO) / 2.
063500     SET PAS-IDX TO WS-IDX-MEDIO.
063600     IF TBP-ID (PAS-IDX) = TBI-ITEM-ID (ITV-IDX)
063700         GO TO 1421-BUSCAR-PASAJE-EXIT.
063800     IF TBP-ID (PAS-IDX) < TBI-ITEM-ID (ITV-IDX)
063900         COMPUTE WS-IDX-BAJO = WS-IDX-MEDIO + 1
064000     ELSE
064100         COMPUTE WS-IDX-ALTO = WS-IDX-MEDIO - 1.
064200     SET PAS-IDX TO 0.
064300     GO TO 1422-BUSCAR-PASAJE-ITERAR.
064400 1421-BUSCAR-PASAJE-EXIT.
064500     EXIT.
064600 
064700 1430-ARMAR-DETALLE-ENCOMIENDA.
064800     PERFORM 1431-BUSCAR-ENCOMIENDA
064900         THRU 1431-BUSCAR-ENCOMIENDA-EXIT.
065000     IF ENC-IDX = ZERO
065100         GO TO 1430-ARMAR-DETALLE-ENCOMIENDA-EXIT.
065200     MOVE "S" TO WS-HAY-ENCOMIEN-EN-FACT.
065300     MOVE WS-NC-NUMERO        TO DET-FACTURA-NUMERO.
065400     MOVE "E"                 TO DET-TIPO.
065500     MOVE 1                   TO DET-CANTIDAD.
065600     STRING "ENCOMIENDA "  DELIMITED BY SIZE
065700            TBE-TIPO (ENC-IDX) DELIMITED BY "  "
065800            " - "         DELIMITED BY SIZE
065900            TBE-CODIGO (ENC-IDX) DELIMITED BY "  "
066000         INTO DET-DESCRIPCION.
066100     MOVE TBE-PRECIO (ENC-IDX) TO DET-PRECIO-UNITARIO.
066200     MOVE 10                  TO DET-TASA-IVA.
066300     COMPUTE DET-SUBTOTAL = DET-CANTIDAD * DET-PRECIO-UNITARIO.
066400     MOVE TBE-ID (ENC-IDX) TO DET-ITEM-ID.
066500     WRITE DET-REGISTRO.
066600     ADD 1 TO WS-CANT-DET-TICKET.
066700     SET DTK-IDX TO WS-CANT-DET-TICKET.
066800     MOVE DET-DESCRIPCION TO DTK-DESCRIPCION (DTK-IDX).
066900     MOVE DET-SUBTOTAL    TO DTK-SUBTOTAL (DTK-IDX).
067000 1430-ARMAR-DETALLE-ENCOMIENDA-EXIT.
067100     EXIT.
067200 
067300 1431-BUSCAR-ENCOMIENDA.
067400     MOVE 1 TO WS-IDX-BAJO.
067500     MOVE WS-CANT-ENCOMIENDAS TO WS-IDX-ALTO.
067600     SET ENC-IDX TO 0.
067700 1432-BUSCAR-ENCOMIENDA-ITERAR.
067800     IF WS-IDX-BAJO > WS-IDX-ALTO
067900         GO TO 1431-BUSCAR-ENCOMIENDA-EXIT.
068000     COMPUTE WS-IDX-MEDIO = (WS-IDX-BAJO + WS-IDX-ALTO) / 2.
068100     SET ENC-IDX TO WS-IDX-MEDIO.
068200     IF TBE-ID (ENC-IDX) = TBI-ITEM-ID (ITV-IDX)
068300         GO TO 1431-BUSCAR-ENCOMIENDA-EXIT.
068400     IF TBE-ID (ENC-IDX) < TBI-ITEM-ID (ITV-IDX)
068500         COMPUTE WS-IDX-BAJO = WS-IDX-MEDIO + 1
068600     ELSE
068700         COMPUTE WS-IDX-ALTO = WS-IDX-MEDIO - 1.
068800     SET ENC-IDX TO 0.
068900     GO TO 1432-BUSCAR-ENCOMIENDA-ITERAR.
069000 1431-BUSCAR-ENCOMIENDA-EXIT.
069100     EXIT.
069200 
069300*-----------------------------------------------------------------
069400*  TOTALES DE FACTURA - IVA INCLUIDO EN EL PRECIO (SOL-0310/0455).
069500*-----------------------------------------------------------------
069600 1500-CALCULAR-TOTALES-FACTURA.
069700     MOVE ZERO TO WS-TOT-EXENTA  WS-TOT-GRAV-5  WS-TOT-GRAV-10
069800                  WS-TOT-IVA-5   WS-TOT-IVA-10  WS-TOT-IVA
069900                  WS-TOT-FACTURA.
070000     SET ITV-IDX TO 1.
070100 1510-CALCULAR-TOTALES-ITEM.
070200     IF ITV-IDX > WS-CANT-ITEMS-VENTA
070300         GO TO 1520-CALCULAR-TOTALES-CIERRE.
070400     IF TBI-TIPO (ITV-IDX) = "P"
070500         PERFORM 1540-TOTALIZAR-PASAJE
070600             THRU 1540-TOTALIZAR-PASAJE-EXIT
070700     ELSE
070800         PERFORM 1550-TOTALIZAR-ENCOMIENDA
070900             THRU 1550-TOTALIZAR-ENCOMIENDA-EXIT.
071000     SET ITV-IDX UP BY 1.
071100     GO TO 1510-CALCULAR-TOTALES-ITEM.
071200 
071300 1540-TOTALIZAR-PASAJE.
071400     IF WS-VEC-TASA-IVA-PASAJE = 0
071500         ADD TBP-PRECIO (PAS-IDX) TO WS-TOT-EXENTA
071600     ELSE
071700         IF WS-VEC-TASA-IVA-PASAJE = 5
071800             ADD TBP-PRECIO (PAS-IDX) TO WS-TOT-GRAV-5
071900             COMPUTE WS-TOT-IVA-LINEA ROUNDED =
072000                 TBP-PRECIO (PAS-IDX) * 5 / 105
072100             ADD WS-TOT-IVA-LINEA TO WS-TOT-IVA-5
072200         ELSE
072300             ADD TBP-PRECIO (PAS-IDX) TO WS-TOT-GRAV-10
072400             COMPUTE WS-TOT-IVA-LINEA ROUNDED =
072500                 TBP-PRECIO (PAS-IDX) * 10 / 110
072600             ADD WS-TOT-IVA-LINEA TO WS-TOT-IVA-10.
072700 1540-TOTALIZAR-PASAJE-EXIT.
072800     EXIT.
072900 
073000 1550-TOTALIZAR-ENCOMIENDA.
073100     ADD TBE-PRECIO (ENC-IDX) TO WS-TOT-GRAV-10.
073200     COMPUTE WS-TOT-IVA-LINEA ROUNDED =
073300         TBE-PRECIO (ENC-IDX) * 10 / 110.
073400     ADD WS-TOT-IVA-LINEA TO WS-TOT-IVA-10.
073500 1550-TOTALIZAR-ENCOMIENDA-EXIT.
073600     EXIT.
073700 
073800 1520-CALCULAR-TOTALES-CIERRE.
073900     ADD WS-TOT-IVA-5  WS-TOT-IVA-10 GIVING WS-TOT-IVA.
074000     ADD WS-TOT-EXENTA WS-TOT-GRAV-5 WS-TOT-GRAV-10
074100         GIVING WS-TOT-FACTURA.
074200 1500-CALCULAR-TOTALES-FACTURA-EXIT.
074300     EXIT.
074400 
074500 1600-ESCRIBIR-FACTURA.
074600     MOVE WS-VEC-TIMBRADO        TO FAC-TIMBRADO.
074700     MOVE WS-NC-ESTABLECIM       TO FAC-ESTABLECIMIENTO.
074800     MOVE WS-NC-PUNTO            TO FAC-PUNTO.
074900     MOVE WS-NC-NUMERO           TO FAC-NUMERO.
075000     MOVE WS-VEC-FECHA           TO FAC-FECHA-EMISION.
075100     MOVE WS-VEC-CLIENTE-CEDULA  TO FAC-CLIENTE-CEDULA.
075200     MOVE WS-VEC-CLIENTE-NOMBRE  TO FAC-CLIENTE-NOMBRE.
075300     MOVE WS-VEC-CONDICION       TO FAC-CONDICION.
075400     SET FAC-ESTA-EMITIDA TO TRUE.
075500     MOVE WS-TOT-EXENTA          TO FAC-TOTAL-EXENTA.
075600     MOVE WS-TOT-GRAV-5          TO FAC-TOTAL-GRAV-5.
075700     MOVE WS-TOT-GRAV-10         TO FAC-TOTAL-GRAV-10.
075800     MOVE WS-TOT-IVA-5           TO FAC-TOTAL-IVA-5.
075900     MOVE WS-TOT-IVA-10          TO FAC-TOTAL-IVA-10.
076000     MOVE WS-TOT-IVA             TO FAC-TOTAL-IVA.
076100     MOVE WS-TOT-FACTURA          TO FAC-TOTAL.
076200     MOVE WS-VEC-SESION-ID       TO FAC-SESION-ID.
076300     WRITE FAC-REGISTRO.
076400 1600-ESCRIBIR-FACTURA-EXIT.
076500     EXIT.
076600 
076700*-----------------------------------------------------------------
076800*  POSTEO DEL MOVIMIENTO DE CAJA (SOL-0478).
076900*-----------------------------------------------------------------
077000 1700-REGISTRAR-MOVIMIENTO-CAJA.
077100     IF WS-VEC-SESION-ID = ZERO
077200         GO TO 1700-REGISTRAR-MOVIMIENTO-CAJA-EXIT.
077300     MOVE WS-VEC-SESION-ID TO MOV-SESION-ID.
077400     SET MOV-ES-INGRESO TO TRUE.
077500     MOVE WS-TOT-FACTURA TO MOV-MONTO.
077600     MOVE WS-NC-NUMERO   TO MOV-FACTURA-NUMERO.
077700     PERFORM 1710-FORMATEAR-NUMERO-COMPLETO
077800         THRU 1710-FORMATEAR-NUMERO-COMPLETO-EXIT.
077900     IF WS-HAY-PASAJE-EN-FACT NOT = "S" AND
078000        WS-HAY-ENCOMIEN-EN-FACT NOT = "S"
078100         MOVE "OT" TO MOV-CONCEPTO
078200         STRING "VENTA " WS-NUMERO-COMPLETO-EDIT
078300             DELIMITED BY SIZE INTO MOV-DESCRIPCION
078400     ELSE
078500         IF WS-HAY-ENCOMIEN-EN-FACT NOT = "S"
078600             MOVE "VP" TO MOV-CONCEPTO
078700             STRING "PASAJE " WS-NUMERO-COMPLETO-EDIT
078800                 DELIMITED BY SIZE INTO MOV-DESCRIPCION
078900         ELSE
079000             IF WS-HAY-PASAJE-EN-FACT NOT = "S"
079100                 MOVE "VE" TO MOV-CONCEPTO
079200                 STRING "ENCOMIENDA " WS-NUMERO-COMPLETO-EDIT
079300                     DELIMITED BY SIZE INTO MOV-DESCRIPCION
079400             ELSE
079500                 MOVE "OT" TO MOV-CONCEPTO
079600                 STRING "VENTA " WS-NUMERO-COMPLETO-EDIT
079700                     DELIMITED BY SIZE INTO MOV-DESCRIPCION.
079800     WRITE MOV-REGISTRO.
079900 1700-REGISTRAR-MOVIMIENTO-CAJA-EXIT.
080000     EXIT.
080100 
080200 1710-FORMATEAR-NUMERO-COMPLETO.
080300     MOVE WS-NC-ESTABLECIM TO WS-NCE-ESTABLECIM.
080400     MOVE WS-NC-PUNTO      TO WS-NCE-PUNTO.
080500     MOVE WS-NC-NUMERO     TO WS-NCE-NUMERO.
080600 1710-FORMATEAR-NUMERO-COMPLETO-EXIT.
080700     EXIT.
080800 
080900*-----------------------------------------------------------------
081000*  IMPRESION DEL TICKET DE VENTA DE 42 COLUMNAS (SOL-0402).
081100*-----------------------------------------------------------------
081200 1800-IMPRIMIR-TICKET.
081300*    (42 - 30) / 2 = 6 ESPACIOS DE MARGEN PARA CENTRAR EL NOMBRE.
081400     MOVE SPACES TO TIC-LINEA.
081500     MOVE TBT-NOMBRE (TIMB-IDX) TO TIC-LINEA (7:30).
081600     WRITE TIC-LINEA.
081700     MOVE SPACES TO TIC-LINEA.
081800     STRING "RUC: " TBT-RUC (TIMB-IDX)
081900         DELIMITED BY SIZE INTO TIC-LINEA.
082000     WRITE TIC-LINEA.
082100     MOVE WS-LINEA-SEPARADORA TO TIC-LINEA.
082200     WRITE TIC-LINEA.
082300     PERFORM 1710-FORMATEAR-NUMERO-COMPLETO
082400         THRU 1710-FORMATEAR-NUMERO-COMPLETO-EXIT.
082500     MOVE SPACES TO TIC-LINEA.
082600     STRING "FACTURA ELECTRONICA " WS-NUMERO-COMPLETO-EDIT
082700         DELIMITED BY SIZE INTO TIC-LINEA.
082800     WRITE TIC-LINEA.
082900     MOVE SPACES TO TIC-LINEA.
083000     STRING "Timbrado: " WS-VEC-TIMBRADO
083100         DELIMITED BY SIZE INTO TIC-LINEA.
083200     WRITE TIC-LINEA.
083300     MOVE WS-LINEA-SEPARADORA TO TIC-LINEA.
083400     WRITE TIC-LINEA.
083500     MOVE SPACES TO TIC-LINEA.
083600     STRING "Cliente: " WS-VEC-CLIENTE-CEDULA
083700         DELIMITED BY SIZE INTO TIC-LINEA.
083800     WRITE TIC-LINEA.
083900     MOVE WS-VEC-CLIENTE-NOMBRE TO TIC-LINEA.
084000     WRITE TIC-LINEA.
084100     MOVE WS-LINEA-SEPARADORA TO TIC-LINEA.
084200     WRITE TIC-LINEA.
084300     SET DTK-IDX TO 1.
084400 1810-IMPRIMIR-TICKET-DETALLE.
084500     IF DTK-IDX > WS-CANT-DET-TICKET
084600         GO TO 1820-IMPRIMIR-TICKET-TOTALES.
084700     MOVE SPACES TO TIC-LINEA.
084800     STRING "1 " DTK-DESCRIPCION (DTK-IDX) (1:30)
084900         DELIMITED BY SIZE INTO TIC-LINEA.
085000     WRITE TIC-LINEA.
085100     MOVE DTK-SUBTOTAL (DTK-IDX) TO WS-MONTO-TICKET.
085200     PERFORM 1830-FORMATEAR-IMPORTE-DERECHA
085300         THRU 1830-FORMATEAR-IMPORTE-DERECHA-EXIT.
085400     MOVE SPACES TO TIC-LINEA.
085500     MOVE WS-IMPORTE-DERECHA TO TIC-LINEA (23:20).
085600     WRITE TIC-LINEA.
085700     SET DTK-IDX UP BY 1.
085800     GO TO 1810-IMPRIMIR-TICKET-DETALLE.
085900 
086000 1820-IMPRIMIR-TICKET-TOTALES.
086100     MOVE WS-LINEA-SEPARADORA TO TIC-LINEA.
086200     WRITE TIC-LINEA.
086300     MOVE WS-TOT-FACTURA TO WS-MONTO-TICKET.
086400     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
086500     MOVE SPACES TO TIC-LINEA.
086600     STRING "TOTAL: Gs. " WS-MONTO-TICKET-EDIT
086700         DELIMITED BY SIZE INTO TIC-LINEA.
086800     WRITE TIC-LINEA.
086900     MOVE WS-TOT-FACTURA TO WS-MONTO-PARA-LETRAS.
087000     CALL "LETRA01" USING WS-MONTO-PARA-LETRAS WS-LETRAS-MONTO.
087100     MOVE WS-LETRAS-MONTO TO TIC-LINEA.
087200     WRITE TIC-LINEA.
087300     MOVE WS-VECF-DIA TO WS-FEE-DIA.
087400     MOVE WS-VECF-MES TO WS-FEE-MES.
087500     MOVE WS-VECF-ANO TO WS-FEE-ANO.
087600     MOVE SPACES TO TIC-LINEA.
087700     MOVE WS-FECHA-EMISION-EDIT TO TIC-LINEA.
087800     WRITE TIC-LINEA.
087900     MOVE "GRACIAS POR SU PREFERENCIA" TO TIC-LINEA.
088000     WRITE TIC-LINEA.
088100 1800-IMPRIMIR-TICKET-EXIT.
088200     EXIT.
088300 
088400 1830-FORMATEAR-IMPORTE-DERECHA.
088500     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
088600     STRING "Gs. " WS-MONTO-TICKET-EDIT
088700         DELIMITED BY SIZE INTO WS-IMPORTE-TEXTO.
088800     MOVE WS-IMPORTE-TEXTO TO WS-IMPORTE-DERECHA.
088900 1830-FORMATEAR-IMPORTE-DERECHA-EXIT.
089000     EXIT.
089100 
089200 1900-RECHAZAR-VENTA.
089300     MOVE "S" TO WS-VENTA-RECHAZADA.
089400     ADD 1 TO WS-FACTURAS-RECHAZADAS.
089500     MOVE SPACES TO TIC-LINEA.
089600     STRING "RECHAZADA VENTA " WS-VEC-ID " - " WS-LINEA-80
089700         DELIMITED BY SIZE INTO TIC-LINEA.
089800     WRITE TIC-LINEA.
089900 1900-RECHAZAR-VENTA-EXIT.
090000     EXIT.
090100 
090200 3000-ACTUALIZAR-TIMBRADOS.
090300     SET TIMB-IDX TO 1.
090400 3010-ACTUALIZAR-TIMBRADOS-GRABAR.
090500     IF TIMB-IDX > WS-CANT-TIMBRADOS
090600         GO TO 3000-ACTUALIZAR-TIMBRADOS-EXIT.
090700     MOVE TBT-NUMERO (TIMB-IDX)           TO TIM-NUMERO.
090800     MOVE TBT-ESTABLECIMIENTO (TIMB-IDX)  TO TIM-ESTABLECIMIENTO.
090900     MOVE TBT-PUNTO (TIMB-IDX)            TO TIM-PUNTO-EXPEDICION.
091000     MOVE TBT-NUMERO-INICIO (TIMB-IDX)    TO TIM-NUMERO-INICIO.
091100     MOVE TBT-NUMERO-FIN (TIMB-IDX)       TO TIM-NUMERO-FIN.
091200     MOVE TBT-NUMERO-ACTUAL (TIMB-IDX)    TO TIM-NUMERO-ACTUAL.
091300     MOVE TBT-FECHA-INICIO (TIMB-IDX)     TO TIM-FECHA-INICIO.
091400     MOVE TBT-FECHA-FIN (TIMB-IDX)        TO TIM-FECHA-FIN.
091500     MOVE TBT-ACTIVO (TIMB-IDX)           TO TIM-ACTIVO.
091600     MOVE TBT-RUC (TIMB-IDX)              TO TIM-EMPRESA-RUC.
091700     MOVE TBT-NOMBRE (TIMB-IDX)           TO TIM-EMPRESA-NOMBRE.
091800     WRITE TIM-SAL-REGISTRO FROM TIM-REGISTRO.
091900     SET TIMB-IDX UP BY 1.
092000     GO TO 3010-ACTUALIZAR-TIMBRADOS-GRABAR.
092100 3000-ACTUALIZAR-TIMBRADOS-EXIT.
092200     EXIT.
092300 
092400*-----------------------------------------------------------------
092500*  ACUMULADO DEL DIA - SALIDA DEL MOTOR DE FACTURACION (NO ES EL
092600*  REPORTE DIARIO DE CAJA, QUE EMITE DIAR01 SOBRE TODOS LOS
092700*  ARCHIVOS YA CERRADOS).
092800*-----------------------------------------------------------------
092900 3100-IMPRIMIR-TOTALES-DIA.
093000     MOVE SPACES TO TIC-LINEA.
093100     WRITE TIC-LINEA.
093200     MOVE WS-LINEA-SEPARADORA TO TIC-LINEA.
093300     WRITE TIC-LINEA.
093400     MOVE "ACUMULADO DEL DIA - FACTURACION" TO TIC-LINEA.
093500     WRITE TIC-LINEA.
093600     STRING "FACTURAS EMITIDAS.....: " WS-FACTURAS-EMITIDAS
093700         DELIMITED BY SIZE INTO TIC-LINEA.
093800     WRITE TIC-LINEA.
093900     STRING "FACTURAS RECHAZADAS...: " WS-FACTURAS-RECHAZADAS
094000         DELIMITED BY SIZE INTO TIC-LINEA.
094100     WRITE TIC-LINEA.
094200     MOVE WS-DIA-EXENTA TO WS-MONTO-TICKET.
094300     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
094400     STRING "TOTAL EXENTA..........: Gs. " WS-MONTO-TICKET-EDIT
094500         DELIMITED BY SIZE INTO TIC-LINEA.
094600     WRITE TIC-LINEA.
094700     MOVE WS-DIA-GRAV-5 TO WS-MONTO-TICKET.
094800     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
094900     STRING "TOTAL GRAVADA 5%......: Gs. " WS-MONTO-TICKET-EDIT
095000         DELIMITED BY SIZE INTO TIC-LINEA.
095100     WRITE TIC-LINEA.
095200     MOVE WS-DIA-GRAV-10 TO WS-MONTO-TICKET.
095300     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
095400     STRING "TOTAL GRAVADA 10%.....: Gs. " WS-MONTO-TICKET-EDIT
095500         DELIMITED BY SIZE INTO TIC-LINEA.
095600     WRITE TIC-LINEA.
095700     MOVE WS-DIA-IVA TO WS-MONTO-TICKET.
095800     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
095900     STRING "TOTAL IVA.............: Gs. " WS-MONTO-TICKET-EDIT
096000         DELIMITED BY SIZE INTO TIC-LINEA.
096100     WRITE TIC-LINEA.
096200     MOVE WS-DIA-TOTAL TO WS-MONTO-TICKET.
096300     MOVE WS-MONTO-TICKET TO WS-MONTO-TICKET-EDIT.
096400     STRING "TOTAL DEL DIA.........: Gs. " WS-MONTO-TICKET-EDIT
096500         DELIMITED BY SIZE INTO TIC-LINEA.
096600     WRITE TIC-LINEA.
096700 3100-IMPRIMIR-TOTALES-DIA-EXIT.
096800     EXIT.
096900 
097000 9000-TERMINAR.
097100     CLOSE F-TIMBRADO-ENT F-TIMBRADO-SAL F-VENTAS F-ITEMS-VENTA
097200           F-PASAJE F-ENCOMIENDA F-FACTURA-SAL F-DETALLE-SAL
097300           F-MOVIMIENTO-SAL F-SALIDA-TICKET.
097400 9000-TERMINAR-EXIT.
097500     EXIT.
097600 
097700 9900-ERROR-FICHERO.
097800     DISPLAY "FACT01 - ERROR DE APERTURA DE ARCHIVO".
097900     GOBACK.
