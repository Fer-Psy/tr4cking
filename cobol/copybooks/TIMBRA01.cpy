000100*****************************************************************
000200*  TIMBRA01  --  REGISTRO MAESTRO DE TIMBRADOS (AUTORIZACIONES  *
000300*                FISCALES) DE LA EMPRESA DE TRANSPORTE          *
000400*-----------------------------------------------------------------
000500*  UN TIMBRADO AUTORIZA UN RANGO CORRELATIVO DE NUMEROS DE       *
000600*  FACTURA PARA UN ESTABLECIMIENTO/PUNTO DE EXPEDICION DADO,     *
000700*  DENTRO DE UNA VENTANA DE VIGENCIA FIJADA POR LA D.N.I.T.      *
000800*****************************************************************
000900 01  TIM-REGISTRO.
001000     05  TIM-NUMERO              PIC 9(08).
001100     05  TIM-ESTABLECIMIENTO     PIC 9(03).
001200     05  TIM-PUNTO-EXPEDICION    PIC 9(03).
001300     05  TIM-NUMERO-INICIO       PIC 9(07).
001400     05  TIM-NUMERO-FIN          PIC 9(07).
001500     05  TIM-NUMERO-ACTUAL       PIC 9(07).
001600     05  TIM-FECHA-INICIO        PIC 9(08).
001700     05  TIM-FECHA-FIN           PIC 9(08).
001800     05  TIM-ACTIVO              PIC X(01).
001900         88  TIM-ESTA-ACTIVO          VALUE "S".
002000         88  TIM-ESTA-INACTIVO        VALUE "N".
002100     05  TIM-EMPRESA-RUC         PIC X(12).
002200     05  TIM-EMPRESA-NOMBRE      PIC X(30).
002300     05  FILLER                  PIC X(06).
