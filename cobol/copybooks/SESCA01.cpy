000100*****************************************************************
000200*  SESCA01  --  REGISTRO MAESTRO DE SESION DE CAJA              *
000300*-----------------------------------------------------------------
000400*  SES-MONTO-DECLARADO PERMANECE EN CERO MIENTRAS LA SESION      *
000500*  ESTA ABIERTA ('A'); SE COMPLETA AL ARQUEO DE CIERRE ('C').    *
000600*****************************************************************
000700 01  SES-REGISTRO.
000800     05  SES-ID                  PIC 9(05).
000900     05  SES-CAJERO-CEDULA       PIC 9(10).
001000     05  SES-FECHA-APERTURA      PIC 9(08).
001100     05  SES-MONTO-APERTURA      PIC S9(10)V99.
001200     05  SES-ESTADO              PIC X(01).
001300         88  SES-ESTA-ABIERTA         VALUE "A".
001400         88  SES-ESTA-CERRADA         VALUE "C".
001500     05  SES-MONTO-DECLARADO     PIC S9(10)V99.
001600     05  FILLER                  PIC X(02).
