000100*****************************************************************
000200*  FECHA01  --  AREA DE TRABAJO COMUN DE FECHA Y HORA DE CORRIDA *
000300*-----------------------------------------------------------------
000400*  USADA POR TODOS LOS PROGRAMAS PARA FECHAR FACTURAS, TICKETS   *
000500*  Y REPORTES CON LA FECHA DEL SISTEMA AL MOMENTO DEL BATCH.     *
000600*****************************************************************
000700 01  WS-FECHA-HORA-CORRIDA.
000800     05  WS-FECHA-CORRIDA.
000900         10  WS-FEC-ANO          PIC 9(04).
001000         10  WS-FEC-MES          PIC 9(02).
001100         10  WS-FEC-DIA          PIC 9(02).
001200     05  WS-FECHA-CORRIDA-R  REDEFINES WS-FECHA-CORRIDA
001300                                 PIC 9(08).
001400     05  WS-HORA-CORRIDA.
001500         10  WS-HOR-HORAS        PIC 9(02).
001600         10  WS-HOR-MINUTOS      PIC 9(02).
001700         10  WS-HOR-SEGUNDOS     PIC 9(02).
001800         10  WS-HOR-CENTESIMAS   PIC 9(02).
001900     05  FILLER                  PIC X(04).
