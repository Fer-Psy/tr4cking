000100*****************************************************************
000200*  MOVCA01  --  REGISTRO DE MOVIMIENTO DE CAJA                 *
000300*-----------------------------------------------------------------
000400*  MOV-CONCEPTO CLASIFICA EL MOVIMIENTO: VP VENTA DE PASAJE,    *
000500*  VE VENTA DE ENCOMIENDA, AN ANULACION, OT OTRO (VENTA MIXTA). *
000600*****************************************************************
000700 01  MOV-REGISTRO.
000800     05  MOV-SESION-ID           PIC 9(05).
000900     05  MOV-TIPO                PIC X(01).
001000         88  MOV-ES-INGRESO           VALUE "I".
001100         88  MOV-ES-EGRESO            VALUE "E".
001200     05  MOV-CONCEPTO            PIC X(02).
001300     05  MOV-MONTO               PIC S9(10)V99.
001400     05  MOV-DESCRIPCION         PIC X(40).
001500     05  MOV-FACTURA-NUMERO      PIC 9(07).
001600     05  FILLER                  PIC X(13).
