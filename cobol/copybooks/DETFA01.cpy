000100*****************************************************************
000200*  DETFA01  --  REGISTRO DE LINEA DE DETALLE DE FACTURA         *
000300*-----------------------------------------------------------------
000400*  UNA LINEA POR PASAJE O ENCOMIENDA FACTURADO.  CANTIDAD ES     *
000500*  SIEMPRE 1 (EL ORIGEN NO VENDE PASAJES NI ENCOMIENDAS POR      *
000600*  LOTE); SUBTOTAL = CANTIDAD X PRECIO UNITARIO.                 *
000700*****************************************************************
000800 01  DET-REGISTRO.
000900     05  DET-FACTURA-NUMERO      PIC 9(07).
001000     05  DET-TIPO                PIC X(01).
001100         88  DET-ES-PASAJE            VALUE "P".
001200         88  DET-ES-ENCOMIENDA        VALUE "E".
001300     05  DET-CANTIDAD            PIC 9(03).
001400     05  DET-DESCRIPCION         PIC X(40).
001500     05  DET-PRECIO-UNITARIO     PIC S9(10)V99.
001600     05  DET-TASA-IVA            PIC 9(02).
001700     05  DET-SUBTOTAL            PIC S9(10)V99.
001800     05  DET-ITEM-ID             PIC 9(07).
001900     05  FILLER                  PIC X(06).
