000100*****************************************************************
000200*  ENCOM01  --  REGISTRO MAESTRO DE ENCOMIENDAS                 *
000300*-----------------------------------------------------------------
000400*  LA ENCOMIENDA SIEMPRE FACTURA CON TASA DE IVA 10 (NO GOZA DE  *
000500*  LA EXENCION DEL TRANSPORTE DE PASAJEROS).                     *
000600*****************************************************************
000700 01  ENC-REGISTRO.
000800     05  ENC-ID                  PIC 9(07).
000900     05  ENC-CODIGO              PIC X(10).
001000     05  ENC-TIPO                PIC X(10).
001100     05  ENC-PRECIO              PIC S9(10)V99.
001200     05  ENC-ESTADO              PIC X(01).
001300         88  ENC-ESTA-REGISTRADA      VALUE "R".
001400         88  ENC-ESTA-EN-TRANSITO     VALUE "T".
001500         88  ENC-ESTA-ENTREGADA       VALUE "E".
001600     05  FILLER                  PIC X(10).
