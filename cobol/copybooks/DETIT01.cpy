000100*****************************************************************
000200*  DETIT01  --  REGISTRO DE SECUENCIA DE PARADAS DE ITINERARIO  *
000300*-----------------------------------------------------------------
000400*  DIT-ORDEN ES UNICO POR ITINERARIO Y CRECE EN EL SENTIDO DE    *
000500*  CIRCULACION DEL COCHE; EL ORIGEN DE UN TRAMO DEBE TENER       *
000600*  ORDEN MENOR QUE EL DESTINO.                                   *
000700*****************************************************************
000800 01  DIT-REGISTRO.
000900     05  DIT-ITINERARIO-ID       PIC 9(05).
001000     05  DIT-PARADA-ID           PIC 9(05).
001100     05  DIT-ORDEN               PIC 9(03).
001200     05  DIT-HORA-SALIDA         PIC 9(04).
001300     05  DIT-MINUTOS-ORIGEN      PIC 9(04).
001400     05  FILLER                  PIC X(04).
