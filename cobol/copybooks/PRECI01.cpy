000100*****************************************************************
000200*  PRECI01  --  REGISTRO DE MATRIZ DE PRECIOS POR TRAMO         *
000300*-----------------------------------------------------------------
000400*  CLAVE COMPUESTA ITINERARIO+ORIGEN+DESTINO.  EL PRECIO YA      *
000500*  INCLUYE IVA SEGUN LA CONVENCION PARAGUAYA.                    *
000600*****************************************************************
000700 01  PRE-REGISTRO.
000800     05  PRE-ITINERARIO-ID       PIC 9(05).
000900     05  PRE-ORIGEN-ID           PIC 9(05).
001000     05  PRE-DESTINO-ID          PIC 9(05).
001100     05  PRE-PRECIO              PIC S9(10)V99.
001200     05  FILLER                  PIC X(03).
