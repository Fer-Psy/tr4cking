000100*****************************************************************
000200*  PASAJ01  --  REGISTRO MAESTRO DE PASAJES VENDIDOS            *
000300*-----------------------------------------------------------------
000400*  PAS-ESTADO PASA DE 'V' (VENDIDO) A 'C' (CANCELADO) CUANDO LA  *
000500*  FACTURA QUE LO CONTIENE ES ANULADA.                           *
000600*****************************************************************
000700 01  PAS-REGISTRO.
000800     05  PAS-ID                  PIC 9(07).
000900     05  PAS-VIAJE-ID            PIC 9(07).
001000     05  PAS-PASAJERO-CEDULA     PIC 9(10).
001100     05  PAS-ORIGEN-NOMBRE       PIC X(15).
001200     05  PAS-DESTINO-NOMBRE      PIC X(15).
001300     05  PAS-ASIENTO             PIC 9(03).
001400     05  PAS-PRECIO              PIC S9(10)V99.
001500     05  PAS-ESTADO              PIC X(01).
001600         88  PAS-ESTA-VENDIDO         VALUE "V".
001700         88  PAS-ESTA-CANCELADO       VALUE "C".
001800     05  FILLER                  PIC X(10).
