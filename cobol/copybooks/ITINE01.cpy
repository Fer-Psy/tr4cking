000100*****************************************************************
000200*  ITINE01  --  REGISTRO MAESTRO DE ITINERARIOS                *
000300*-----------------------------------------------------------------
000400*  ITI-DIAS-SEMANA ES UN PATRON DE 7 POSICIONES, POSICION 1 =    *
000500*  LUNES ... POSICION 7 = DOMINGO; '1' OPERA, '0' NO OPERA.      *
000600*****************************************************************
000700 01  ITI-REGISTRO.
000800     05  ITI-ID                  PIC 9(05).
000900     05  ITI-NOMBRE              PIC X(30).
001000     05  ITI-DIAS-SEMANA         PIC X(07).
001100     05  ITI-DIAS-SEMANA-R REDEFINES ITI-DIAS-SEMANA.
001200         10  ITI-DIA-OPERA OCCURS 7 TIMES PIC X(01).
001300     05  ITI-ACTIVO              PIC X(01).
001400         88  ITI-ESTA-ACTIVO          VALUE "S".
001500         88  ITI-ESTA-INACTIVO        VALUE "N".
001600     05  FILLER                  PIC X(02).
