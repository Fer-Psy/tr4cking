000100*****************************************************************
000200*  FACTU01  --  REGISTRO DE CABECERA DE FACTURA                 *
000300*-----------------------------------------------------------------
000400*  UNA FACTURA SE EMITE BAJO UN TIMBRADO VIGENTE, ACUMULA LOS    *
000500*  SUBTOTALES POR TASA DE IVA DE SUS LINEAS DE DETALLE (IVA      *
000600*  INCLUIDO EN EL PRECIO, CONVENCION PARAGUAYA) Y QUEDA COMO     *
000700*  EMITIDA ('E') O ANULADA ('A').                                *
000800*****************************************************************
000900 01  FAC-REGISTRO.
001000     05  FAC-TIMBRADO            PIC 9(08).
001100     05  FAC-ESTABLECIMIENTO     PIC 9(03).
001200     05  FAC-PUNTO               PIC 9(03).
001300     05  FAC-NUMERO              PIC 9(07).
001400     05  FAC-FECHA-EMISION       PIC 9(08).
001500     05  FAC-CLIENTE-CEDULA      PIC 9(10).
001600     05  FAC-CLIENTE-NOMBRE      PIC X(30).
001700     05  FAC-CONDICION           PIC X(01).
001800         88  FAC-ES-CONTADO           VALUE "C".
001900         88  FAC-ES-CREDITO           VALUE "R".
002000     05  FAC-ESTADO              PIC X(01).
002100         88  FAC-ESTA-EMITIDA         VALUE "E".
002200         88  FAC-ESTA-ANULADA         VALUE "A".
002300     05  FAC-TOTAL-EXENTA        PIC S9(10)V99.
002400     05  FAC-TOTAL-GRAV-5        PIC S9(10)V99.
002500     05  FAC-TOTAL-GRAV-10       PIC S9(10)V99.
002600     05  FAC-TOTAL-IVA-5         PIC S9(10)V99.
002700     05  FAC-TOTAL-IVA-10        PIC S9(10)V99.
002800     05  FAC-TOTAL-IVA           PIC S9(10)V99.
002900     05  FAC-TOTAL               PIC S9(10)V99.
003000     05  FAC-SESION-ID           PIC 9(05).
003100     05  FILLER                  PIC X(02).
