000100*IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  ANUL01.
000400 AUTHOR.      L. GIMENEZ FLECHA.
000500 INSTALLATION. CENTRO DE COMPUTOS - TRANSNORTE S.A.
000600 DATE-WRITTEN. 09/06/1994.
000700 DATE-COMPILED.
000800 SECURITY.    USO INTERNO - CONFIDENCIAL.
000900*****************************************************************
001000*  ANUL01  -  PROCESO DE ANULACION DE FACTURAS.                 *
001100*                                                                *
001200*  POR CADA SOLICITUD DE ANULACION: VERIFICA QUE LA FACTURA      *
001300*  EXISTA Y NO ESTE YA ANULADA, LA MARCA COMO ANULADA, REVIERTE  *
001400*  EL INGRESO DE CAJA SI EL USUARIO SOLICITANTE TIENE SESION     *
001500*  ABIERTA, Y CANCELA LOS PASAJES INVOLUCRADOS EN LA FACTURA.    *
001600*-----------------------------------------------------------------
001700*  HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 09/06/1994 LGF SOL-0258  VERSION INICIAL.
002000* 14/02/1995 LGF SOL-0312  SE AGREGA CANCELACION DE PASAJES.
002100* 03/12/1995 RMZ SOL-0349  REVERSION DE INGRESO DE CAJA AL ANULAR.
002200* 19/08/1996 PCA SOL-0418  RECHAZO DE ANULACION DOBLE.
002300* 27/01/1997 RMZ SOL-0456  CORRIGE DESCRIPCION DEL MOVIMIENTO "AN".
002400* 11/09/1998 LGF SOL-0521  LA REVERSION ES SILENCIOSA SIN SESION.
002500* 30/11/1998 RMZ SOL-0550  AMPLIA FECHAS A 4 DIGITOS DE ANO (Y2K).
002600* 08/01/1999 RMZ SOL-0552  VERIFICACION FINAL CAMBIO DE MILENIO.
002700* 22/06/2000 PCA SOL-0589  CONTROL DE FACTURA NO ENCONTRADA.
002800* 15/09/2002 LGF SOL-0634  AGREGA CONTADORES DE ANULACIONES AL LOG.
002900* 21/10/2003 PCA SOL-0656  LIMPIEZA GENERAL DE COMENTARIOS.
003000*****************************************************************
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-PC.
003500 OBJECT-COMPUTER.  IBM-PC.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-ANULACIONES   ASSIGN TO "ANULACS"
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-FS-ANULAC.
004400 
004500     SELECT F-FACTURA-ENT   ASSIGN TO "FACTENT"
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-FS-FACENT.
004800 
004900     SELECT F-FACTURA-SAL   ASSIGN TO "FACTSAL"
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-FS-FACSAL.
005200 
005300     SELECT F-DETALLE-ENT   ASSIGN TO "DETAENT"
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-FS-DETENT.
005600 
005700     SELECT F-PASAJE-ENT    ASSIGN TO "PASAENT"
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-FS-PASENT.
006000 
006100     SELECT F-PASAJE-SAL    ASSIGN TO "PASASAL"
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-FS-PASSAL.
006400 
006500     SELECT F-SESION-CAJA   ASSIGN TO "SESICAJ"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-FS-SESCAJ.
006800 
006900     SELECT F-MOVIMIENTO-SAL ASSIGN TO "MOVCSAL"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-FS-MOVSAL.
007200 
007300     SELECT F-SALIDA-LOG    ASSIGN TO "ANULLOG"
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-FS-LOGSAL.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  F-ANULACIONES
008000     LABEL RECORD IS STANDARD
008100     VALUE OF FILE-ID IS "ANULACIO.DAT".
008200 01  ANU-REGISTRO.
008300     05  ANU-FACTURA-NUMERO      PIC 9(07).
008400     05  ANU-FACTURA-ESTABLEC    PIC 9(03).
008500     05  ANU-FACTURA-PUNTO       PIC 9(03).
008600     05  ANU-MOTIVO              PIC X(29).
008700     05  ANU-USUARIO-CEDULA      PIC 9(10).
008800     05  FILLER                  PIC X(08).
008900 
009000 FD  F-FACTURA-ENT
009100     LABEL RECORD IS STANDARD
009200     VALUE OF FILE-ID IS "FACTURA.DAT".
009300     COPY FACTU01.
009400 
009500 FD  F-FACTURA-SAL
009600     LABEL RECORD IS STANDARD
009700     VALUE OF FILE-ID IS "FACTURA.NEW".
009800 01  FAC-SAL-REGISTRO             PIC X(162).
009900 
010000 FD  F-DETALLE-ENT
010100     LABEL RECORD IS STANDARD
010200     VALUE OF FILE-ID IS "DETALLE.DAT".
010300     COPY DETFA01.
010400 
010500 FD  F-PASAJE-ENT
010600     LABEL RECORD IS STANDARD
010700     VALUE OF FILE-ID IS "PASAJE.DAT".
010800     COPY PASAJ01.
010900 
011000 FD  F-PASAJE-SAL
011100     LABEL RECORD IS STANDARD
011200     VALUE OF FILE-ID IS "PASAJE.NEW".
011300 01  PAS-SAL-REGISTRO             PIC X(80).
011400 
011500 FD  F-SESION-CAJA
011600     LABEL RECORD IS STANDARD
011700     VALUE OF FILE-ID IS "SESICAJA.DAT".
011800     COPY SESCA01.
011900 
012000 FD  F-MOVIMIENTO-SAL
012100     LABEL RECORD IS STANDARD
012200     VALUE OF FILE-ID IS "MOVCAJA.DAT".
012300     COPY MOVCA01.
012400 
012500 FD  F-SALIDA-LOG
012600     LABEL RECORD IS STANDARD
012700     VALUE OF FILE-ID IS "ANULLOG.LST".
012800 01  LOG-LINEA                    PIC X(80).
012900 
013000 WORKING-STORAGE SECTION.
013100 01  WS-ESTADOS-ARCHIVO.
013200     05  WS-FS-ANULAC            PIC X(02).
013300     05  WS-FS-FACENT            PIC X(02).
013400     05  WS-FS-FACSAL            PIC X(02).
013500     05  WS-FS-DETENT            PIC X(02).
013600     05  WS-FS-PASENT            PIC X(02).
013700     05  WS-FS-PASSAL            PIC X(02).
013800     05  WS-FS-SESCAJ            PIC X(02).
013900     05  WS-FS-MOVSAL            PIC X(02).
014000     05  WS-FS-LOGSAL            PIC X(02).
014100 
014200 01  WS-SWITCHES.
014300     05  WS-FIN-ANULACIONES      PIC X(01)  VALUE "N".
014400         88  NO-HAY-MAS-ANULACIONES   VALUE "S".
014500     05  WS-ANULACION-RECHAZADA  PIC X(01)  VALUE "N".
014600         88  ANULACION-FUE-RECHAZADA  VALUE "S".
014700 
014800 01  WS-CONTADORES.
014900     05  WS-CANT-FACTURAS        PIC 9(05)  COMP.
015000     05  WS-CANT-DETALLES        PIC 9(05)  COMP.
015100     05  WS-CANT-PASAJES         PIC 9(05)  COMP.
015200     05  WS-CANT-SESIONES        PIC 9(04)  COMP.
015300     05  WS-IDX                  PIC 9(05)  COMP.
015400     05  WS-ANULACIONES-OK       PIC 9(05)  COMP.
015500     05  WS-ANULACIONES-RECH     PIC 9(05)  COMP.
015600 
015700*    TABLA DE FACTURAS (BUSQUEDA SECUENCIAL POR CLAVE COMPUESTA
015800*    ESTABLECIMIENTO+PUNTO+NUMERO; SE VUELCA ACTUALIZADA AL FIN).
015900 01  WS-TABLA-FACTURAS.
016000     05  WS-FAC-TAB OCCURS 3000 TIMES INDEXED BY FAC-IDX.
016100         10  TBF-TIMBRADO            PIC 9(08).
016200         10  TBF-ESTABLECIMIENTO     PIC 9(03).
016300         10  TBF-PUNTO               PIC 9(03).
016400         10  TBF-NUMERO              PIC 9(07).
016500         10  TBF-FECHA-EMISION       PIC 9(08).
016600         10  TBF-CLIENTE-CEDULA      PIC 9(10).
016700         10  TBF-CLIENTE-NOMBRE      PIC X(30).
016800         10  TBF-CONDICION           PIC X(01).
016900         10  TBF-ESTADO              PIC X(01).
017000         10  TBF-TOTAL-EXENTA        PIC S9(10)V99.
017100         10  TBF-TOTAL-GRAV-5        PIC S9(10)V99.
017200         10  TBF-TOTAL-GRAV-10       PIC S9(10)V99.
017300         10  TBF-TOTAL-IVA-5         PIC S9(10)V99.
017400         10  TBF-TOTAL-IVA-10        PIC S9(10)V99.
017500         10  TBF-TOTAL-IVA           PIC S9(10)V99.
017600         10  TBF-TOTAL               PIC S9(10)V99.
017700         10  TBF-SESION-ID           PIC 9(05).
017800 
017900*    TABLA DE DETALLES (PARA UBICAR LAS LINEAS 'P' DE CADA
018000*    FACTURA ANULADA Y CANCELAR LOS PASAJES CORRESPONDIENTES).
018100 01  WS-TABLA-DETALLES.
018200     05  WS-DET-TAB OCCURS 8000 TIMES INDEXED BY DET-IDX.
018300         10  TBD-FACTURA-NUMERO      PIC 9(07).
018400         10  TBD-TIPO                PIC X(01).
018500         10  TBD-ITEM-ID             PIC 9(07).
018600 
018700*    TABLA DE PASAJES (ORDENADA POR PAS-ID - BUSQUEDA BINARIA).
018800 01  WS-TABLA-PASAJES.
018900     05  WS-PAS-TAB OCCURS 2000 TIMES INDEXED BY PAS-IDX.
019000         10  TBP-ID                  PIC 9(07).
019100         10  TBP-VIAJE-ID            PIC 9(07).
019200         10  TBP-PASAJERO-CEDULA     PIC 9(10).
019300         10  TBP-ORIGEN-NOMBRE       PIC X(15).
019400         10  TBP-DESTINO-NOMBRE      PIC X(15).
019500         10  TBP-ASIENTO             PIC 9(03).
019600         10  TBP-PRECIO              PIC S9(10)V99.
019700         10  TBP-ESTADO              PIC X(01).
019800 
019900*    TABLA DE SESIONES DE CAJA (BUSQUEDA SECUENCIAL POR CEDULA
020000*    DE CAJERO CON ESTADO ABIERTA).
020100 01  WS-TABLA-SESIONES.
020200     05  WS-SES-TAB OCCURS 100 TIMES INDEXED BY SES-IDX.
020300         10  TBS-ID                  PIC 9(05).
020400         10  TBS-CAJERO-CEDULA       PIC 9(10).
020500         10  TBS-ESTADO              PIC X(01).
020600 
020700 01  WS-DATOS-ANULACION-EN-CURSO.
020800     05  WS-ANC-FACTURA-NUMERO   PIC 9(07).
020900     05  WS-ANC-ESTABLEC         PIC 9(03).
021000     05  WS-ANC-PUNTO            PIC 9(03).
021100     05  WS-ANC-MOTIVO           PIC X(29).
021200     05  WS-ANC-USUARIO-CEDULA   PIC 9(10).
021300 
021400 01  WS-NUMERO-COMPLETO-EDIT.
021500     05  WS-NCE-ESTABLECIM       PIC 9(03).
021600     05  FILLER                  PIC X(01) VALUE "-".
021700     05  WS-NCE-PUNTO            PIC 9(03).
021800     05  FILLER                  PIC X(01) VALUE "-".
021900     05  WS-NCE-NUMERO           PIC 9(07).
022000 01  WS-NUMERO-COMPLETO-EDIT-R REDEFINES WS-NUMERO-COMPLETO-EDIT
022100                                 PIC X(15).
022200
022300 01  WS-SESION-ABIERTA-ENCONTRADA PIC X(01) VALUE "N".
022400     88  SESION-ABIERTA-HALLADA       VALUE "S".
022500
022600 01  WS-MOTIVO-RECHAZO           PIC X(40).
022700
022800*    VISTA PLANA DE LOS DATOS DE LA ANULACION EN CURSO, USADA AL
022900*    ARMAR LA LINEA DEL LOG (VER SOL-0634).
023000 01  WS-DATOS-ANULACION-EN-CURSO-R
023100     REDEFINES WS-DATOS-ANULACION-EN-CURSO PIC X(52).
023200
023300*    FECHA DE EMISION DE LA FACTURA ANULADA, PARA DEJAR CONSTANCIA
023400*    EN EL LOG DE ANULACIONES (SOL-0634).
023500 01  WS-FECHA-EMISION-ANULACION.
023600     05  WS-FEA-ANO              PIC 9(04).
023700     05  WS-FEA-MES              PIC 9(02).
023800     05  WS-FEA-DIA              PIC 9(02).
023900 01  WS-FECHA-EMISION-ANULACION-R
024000     REDEFINES WS-FECHA-EMISION-ANULACION PIC 9(08).
024100 
024200 COPY FECHA01.
024300 
024400 LINKAGE SECTION.
024500 
024600 PROCEDURE DIVISION.
024700 
024800 0100-INICIO.
024900     PERFORM 0110-ABRIR-ARCHIVOS
025000         THRU 0110-ABRIR-ARCHIVOS-EXIT.
025100     ACCEPT WS-FECHA-CORRIDA-R FROM DATE YYYYMMDD.
025200     PERFORM 0200-CARGAR-FACTURAS
025300         THRU 0200-CARGAR-FACTURAS-EXIT.
025400     PERFORM 0300-CARGAR-DETALLES
025500         THRU 0300-CARGAR-DETALLES-EXIT.
025600     PERFORM 0400-CARGAR-PASAJES
025700         THRU 0400-CARGAR-PASAJES-EXIT.
025800     PERFORM 0500-CARGAR-SESIONES
025900         THRU 0500-CARGAR-SESIONES-EXIT.
026000     PERFORM 1000-PROCESAR-ANULACIONES
026100         THRU 1000-PROCESAR-ANULACIONES-EXIT
026200         UNTIL NO-HAY-MAS-ANULACIONES.
026300     PERFORM 3000-ACTUALIZAR-FACTURAS
026400         THRU 3000-ACTUALIZAR-FACTURAS-EXIT.
026500     PERFORM 3100-ACTUALIZAR-PASAJES
026600         THRU 3100-ACTUALIZAR-PASAJES-EXIT.
026700     PERFORM 3200-IMPRIMIR-TOTALES
026800         THRU 3200-IMPRIMIR-TOTALES-EXIT.
026900     PERFORM 9000-TERMINAR THRU 9000-TERMINAR-EXIT.
027000     GOBACK.
027100 
027200 0110-ABRIR-ARCHIVOS.
027300     OPEN INPUT  F-ANULACIONES.
027400     IF WS-FS-ANULAC NOT = "00"
027500         GO TO 9900-ERROR-FICHERO.
027600     OPEN INPUT  F-FACTURA-ENT.
027700     IF WS-FS-FACENT NOT = "00"
027800         GO TO 9900-ERROR-FICHERO.
027900     OPEN OUTPUT F-FACTURA-SAL.
028000     IF WS-FS-FACSAL NOT = "00"
028100         GO TO 9900-ERROR-FICHERO.
028200     OPEN INPUT  F-DETALLE-ENT.
028300     IF WS-FS-DETENT NOT = "00"
028400         GO TO 9900-ERROR-FICHERO.
028500     OPEN INPUT  F-PASAJE-ENT.
028600     IF WS-FS-PASENT NOT = "00"
028700         GO TO 9900-ERROR-FICHERO.
028800     OPEN OUTPUT F-PASAJE-SAL.
028900     IF WS-FS-PASSAL NOT = "00"
029000         GO TO 9900-ERROR-FICHERO.
029100     OPEN INPUT  F-SESION-CAJA.
029200     IF WS-FS-SESCAJ NOT = "00"
029300         GO TO 9900-ERROR-FICHERO.
029400     OPEN EXTEND F-MOVIMIENTO-SAL.
029500     IF WS-FS-MOVSAL NOT = "00"
029600         GO TO 9900-ERROR-FICHERO.
029700     OPEN OUTPUT F-SALIDA-LOG.
029800     IF WS-FS-LOGSAL NOT = "00"
029900         GO TO 9900-ERROR-FICHERO.
030000 0110-ABRIR-ARCHIVOS-EXIT.
030100     EXIT.
030200 
030300 0200-CARGAR-FACTURAS.
030400     MOVE ZERO TO WS-CANT-FACTURAS.
030500 0210-CARGAR-FACTURAS-LEER.
030600     READ F-FACTURA-ENT NEXT RECORD
030700         AT END GO TO 0200-CARGAR-FACTURAS-EXIT.
030800     ADD 1 TO WS-CANT-FACTURAS.
030900     SET FAC-IDX TO WS-CANT-FACTURAS.
031000     MOVE FAC-TIMBRADO        TO TBF-TIMBRADO (FAC-IDX).
031100     MOVE FAC-ESTABLECIMIENTO TO TBF-ESTABLECIMIENTO (FAC-IDX).
031200     MOVE FAC-PUNTO           TO TBF-PUNTO (FAC-IDX).
031300     MOVE FAC-NUMERO          TO TBF-NUMERO (FAC-IDX).
031400     MOVE FAC-FECHA-EMISION   TO TBF-FECHA-EMISION (FAC-IDX).
031500     MOVE FAC-CLIENTE-CEDULA  TO TBF-CLIENTE-CEDULA (FAC-IDX).
031600     MOVE FAC-CLIENTE-NOMBRE  TO TBF-CLIENTE-NOMBRE (FAC-IDX).
031700     MOVE FAC-CONDICION       TO TBF-CONDICION (FAC-IDX).
031800     MOVE FAC-ESTADO          TO TBF-ESTADO (FAC-IDX).
031900     MOVE FAC-TOTAL-EXENTA    TO TBF-TOTAL-EXENTA (FAC-IDX).
032000     MOVE FAC-TOTAL-GRAV-5    TO TBF-TOTAL-GRAV-5 (FAC-IDX).
032100     MOVE FAC-TOTAL-GRAV-10   TO TBF-TOTAL-GRAV-10 (FAC-IDX).
032200     MOVE FAC-TOTAL-IVA-5     TO TBF-TOTAL-IVA-5 (FAC-IDX).
032300     MOVE FAC-TOTAL-IVA-10    TO TBF-TOTAL-IVA-10 (FAC-IDX).
032400     MOVE FAC-TOTAL-IVA       TO TBF-TOTAL-IVA (FAC-IDX).
032500     MOVE FAC-TOTAL           TO TBF-TOTAL (FAC-IDX).
032600     MOVE FAC-SESION-ID       TO TBF-SESION-ID (FAC-IDX).
032700     GO TO 0210-CARGAR-FACTURAS-LEER.
032800 0200-CARGAR-FACTURAS-EXIT.
032900     EXIT.
033000 
033100 0300-CARGAR-DETALLES.
033200     MOVE ZERO TO WS-CANT-DETALLES.
033300 0310-CARGAR-DETALLES-LEER.
033400     READ F-DETALLE-ENT NEXT RECORD
033500         AT END GO TO 0300-CARGAR-DETALLES-EXIT.
033600     ADD 1 TO WS-CANT-DETALLES.
033700     SET DET-IDX TO WS-CANT-DETALLES.
033800     MOVE DET-FACTURA-NUMERO TO TBD-FACTURA-NUMERO (DET-IDX).
033900     MOVE DET-TIPO           TO TBD-TIPO (DET-IDX).
034000     MOVE DET-ITEM-ID        TO TBD-ITEM-ID (DET-IDX).
034100     GO TO 0310-CARGAR-DETALLES-LEER.
034200 0300-CARGAR-DETALLES-EXIT.
034300     EXIT.
034400 
034500 0400-CARGAR-PASAJES.
034600     MOVE ZERO TO WS-CANT-PASAJES.
034700 0410-CARGAR-PASAJES-LEER.
034800     READ F-PASAJE-ENT NEXT RECORD
034900         AT END GO TO 0400-CARGAR-PASAJES-EXIT.
035000     ADD 1 TO WS-CANT-PASAJES.
035100     SET PAS-IDX TO WS-CANT-PASAJES.
035200     MOVE PAS-ID             TO TBP-ID (PAS-IDX).
035300     MOVE PAS-VIAJE-ID       TO TBP-VIAJE-ID (PAS-IDX).
035400     MOVE PAS-PASAJERO-CEDULA TO TBP-PASAJERO-CEDULA (PAS-IDX).
035500     MOVE PAS-ORIGEN-NOMBRE  TO TBP-ORIGEN-NOMBRE (PAS-IDX).
035600     MOVE PAS-DESTINO-NOMBRE TO TBP-DESTINO-NOMBRE (PAS-IDX).
035700     MOVE PAS-ASIENTO        TO TBP-ASIENTO (PAS-IDX).
035800     MOVE PAS-PRECIO         TO TBP-PRECIO (PAS-IDX).
035900     MOVE PAS-ESTADO         TO TBP-ESTADO (PAS-IDX).
036000     GO TO 0410-CARGAR-PASAJES-LEER.
036100 0400-CARGAR-PASAJES-EXIT.
036200     EXIT.
036300 
036400 0500-CARGAR-SESIONES.
036500     MOVE ZERO TO WS-CANT-SESIONES.
036600 0510-CARGAR-SESIONES-LEER.
036700     READ F-SESION-CAJA NEXT RECORD
036800         AT END GO TO 0500-CARGAR-SESIONES-EXIT.
036900     ADD 1 TO WS-CANT-SESIONES.
037000     SET SES-IDX TO WS-CANT-SESIONES.
037100     MOVE SES-ID            TO TBS-ID (SES-IDX).
037200     MOVE SES-CAJERO-CEDULA TO TBS-CAJERO-CEDULA (SES-IDX).
037300     MOVE SES-ESTADO        TO TBS-ESTADO (SES-IDX).
037400     GO TO 0510-CARGAR-SESIONES-LEER.
037500 0500-CARGAR-SESIONES-EXIT.
037600     EXIT.
037700 
037800*-----------------------------------------------------------------
037900*  CICLO PRINCIPAL - UNA SOLICITUD DE ANULACION POR ITERACION.
038000*-----------------------------------------------------------------
038100 1000-PROCESAR-ANULACIONES.
038200     PERFORM 1010-LEER-ANULACION THRU 1010-LEER-ANULACION-EXIT.
038300     IF NO-HAY-MAS-ANULACIONES
038400         GO TO 1000-PROCESAR-ANULACIONES-EXIT.
038500     MOVE "N" TO WS-ANULACION-RECHAZADA.
038600     PERFORM 1100-BUSCAR-FACTURA
038700         THRU 1100-BUSCAR-FACTURA-EXIT.
038800     IF FAC-IDX = ZERO
038900         MOVE "FACTURA NO ENCONTRADA" TO WS-MOTIVO-RECHAZO
039000         PERFORM 1900-RECHAZAR-ANULACION
039100             THRU 1900-RECHAZAR-ANULACION-EXIT
039200         GO TO 1000-PROCESAR-ANULACIONES-EXIT.
039300     IF TBF-ESTADO (FAC-IDX) = "A"
039400         MOVE "FACTURA YA ANULADA" TO WS-MOTIVO-RECHAZO
039500         PERFORM 1900-RECHAZAR-ANULACION
039600             THRU 1900-RECHAZAR-ANULACION-EXIT
039700         GO TO 1000-PROCESAR-ANULACIONES-EXIT.
039800     MOVE "A" TO TBF-ESTADO (FAC-IDX).
039900     PERFORM 1200-REVERSAR-CAJA
040000         THRU 1200-REVERSAR-CAJA-EXIT.
040100     PERFORM 1300-CANCELAR-PASAJES
040200         THRU 1300-CANCELAR-PASAJES-EXIT.
040300     PERFORM 1800-LOGUEAR-ANULACION
040400         THRU 1800-LOGUEAR-ANULACION-EXIT.
040500     ADD 1 TO WS-ANULACIONES-OK.
040600 1000-PROCESAR-ANULACIONES-EXIT.
040700     EXIT.
040800 
040900 1010-LEER-ANULACION.
041000     READ F-ANULACIONES NEXT RECORD
041100         AT END
041200             MOVE "S" TO WS-FIN-ANULACIONES
041300             GO TO 1010-LEER-ANULACION-EXIT.
041400     MOVE ANU-FACTURA-NUMERO   TO WS-ANC-FACTURA-NUMERO.
041500     MOVE ANU-FACTURA-ESTABLEC TO WS-ANC-ESTABLEC.
041600     MOVE ANU-FACTURA-PUNTO    TO WS-ANC-PUNTO.
041700     MOVE ANU-MOTIVO           TO WS-ANC-MOTIVO.
041800     MOVE ANU-USUARIO-CEDULA   TO WS-ANC-USUARIO-CEDULA.
041900 1010-LEER-ANULACION-EXIT.
042000     EXIT.
042100 
042200 1100-BUSCAR-FACTURA.
042300     SET FAC-IDX TO 0.
042400     SET FAC-IDX TO 1.
042500 1110-BUSCAR-FACTURA-ITERAR.
042600     IF FAC-IDX > WS-CANT-FACTURAS
042700         SET FAC-IDX TO 0
042800         GO TO 1100-BUSCAR-FACTURA-EXIT.
042900     IF TBF-ESTABLECIMIENTO (FAC-IDX) = WS-ANC-ESTABLEC AND
043000        TBF-PUNTO (FAC-IDX) = WS-ANC-PUNTO AND
043100        TBF-NUMERO (FAC-IDX) = WS-ANC-FACTURA-NUMERO
043200         GO TO 1100-BUSCAR-FACTURA-EXIT.
043300     SET FAC-IDX UP BY 1.
043400     GO TO 1110-BUSCAR-FACTURA-ITERAR.
043500 1100-BUSCAR-FACTURA-EXIT.
043600     EXIT.
043700 
043800*-----------------------------------------------------------------
043900*  REVERSION DEL INGRESO DE CAJA - SOLO SI EL USUARIO TIENE UNA
044000*  SESION ABIERTA; LA AUSENCIA DE SESION NO ES UN ERROR (SOL-0521)
044100*-----------------------------------------------------------------
044200 1200-REVERSAR-CAJA.
044300     MOVE "N" TO WS-SESION-ABIERTA-ENCONTRADA.
044400     SET SES-IDX TO 1.
044500 1210-REVERSAR-CAJA-BUSCAR.
044600     IF SES-IDX > WS-CANT-SESIONES
044700         GO TO 1220-REVERSAR-CAJA-VERIFICAR.
044800     IF TBS-CAJERO-CEDULA (SES-IDX) = WS-ANC-USUARIO-CEDULA AND
044900        TBS-ESTADO (SES-IDX) = "A"
045000         MOVE "S" TO WS-SESION-ABIERTA-ENCONTRADA
045100         GO TO 1220-REVERSAR-CAJA-VERIFICAR.
045200     SET SES-IDX UP BY 1.
045300     GO TO 1210-REVERSAR-CAJA-BUSCAR.
045400 
045500 1220-REVERSAR-CAJA-VERIFICAR.
045600     IF NOT SESION-ABIERTA-HALLADA
045700         GO TO 1200-REVERSAR-CAJA-EXIT.
045800     MOVE TBS-ID (SES-IDX)     TO MOV-SESION-ID.
045900     SET MOV-ES-EGRESO TO TRUE.
046000     MOVE "AN"                 TO MOV-CONCEPTO.
046100     MOVE TBF-TOTAL (FAC-IDX)  TO MOV-MONTO.
046200     MOVE WS-ANC-FACTURA-NUMERO TO MOV-FACTURA-NUMERO.
046300     MOVE TBF-ESTABLECIMIENTO (FAC-IDX) TO WS-NCE-ESTABLECIM.
046400     MOVE TBF-PUNTO (FAC-IDX)           TO WS-NCE-PUNTO.
046500     MOVE TBF-NUMERO (FAC-IDX)          TO WS-NCE-NUMERO.
046600     STRING "Anulacion factura " WS-NUMERO-COMPLETO-EDIT
046700         DELIMITED BY SIZE INTO MOV-DESCRIPCION.
046800     WRITE MOV-REGISTRO.
046900 1200-REVERSAR-CAJA-EXIT.
047000     EXIT.
047100 
047200*-----------------------------------------------------------------
047300*  CANCELACION DE LOS PASAJES DE LA FACTURA ANULADA (SOLO LINEAS
047400*  DE TIPO 'P'; LAS ENCOMIENDAS NO SE TOCAN).
047500*-----------------------------------------------------------------
047600 1300-CANCELAR-PASAJES.
047700     SET DET-IDX TO 1.
047800 1310-CANCELAR-PASAJES-ITERAR.
047900     IF DET-IDX > WS-CANT-DETALLES
048000         GO TO 1300-CANCELAR-PASAJES-EXIT.
048100     IF TBD-FACTURA-NUMERO (DET-IDX) = WS-ANC-FACTURA-NUMERO AND
048200        TBD-TIPO (DET-IDX) = "P"
048300         PERFORM 1320-CANCELAR-UN-PASAJE
048400             THRU 1320-CANCELAR-UN-PASAJE-EXIT.
048500     SET DET-IDX UP BY 1.
048600     GO TO 1310-CANCELAR-PASAJES-ITERAR.
048700 1300-CANCELAR-PASAJES-EXIT.
048800     EXIT.
048900 
049000 1320-CANCELAR-UN-PASAJE.
049100     SET PAS-IDX TO 1.
049200 1322-CANCELAR-UN-PASAJE-BUSCAR.
049300     IF PAS-IDX > WS-CANT-PASAJES
049400         GO TO 1320-CANCELAR-UN-PASAJE-EXIT.
049500     IF TBP-ID (PAS-IDX) = TBD-ITEM-ID (DET-IDX)
049600         MOVE "C" TO TBP-ESTADO (PAS-IDX)
049700         GO TO 1320-CANCELAR-UN-PASAJE-EXIT.
049800     SET PAS-IDX UP BY 1.
049900     GO TO 1322-CANCELAR-UN-PASAJE-BUSCAR.
050000 1320-CANCELAR-UN-PASAJE-EXIT.
050100     EXIT.
050200 
050300 1800-LOGUEAR-ANULACION.
050400     MOVE TBF-ESTABLECIMIENTO (FAC-IDX) TO WS-NCE-ESTABLECIM.
050500     MOVE TBF-PUNTO (FAC-IDX)           TO WS-NCE-PUNTO.
050600     MOVE TBF-NUMERO (FAC-IDX)          TO WS-NCE-NUMERO.
050700     MOVE TBF-FECHA-EMISION (FAC-IDX) TO WS-FECHA-EMISION-ANULACION-R.
050800     MOVE SPACES TO LOG-LINEA.
050900     STRING "ANULADA FACTURA " WS-NUMERO-COMPLETO-EDIT
051000            " EMITIDA " WS-FEA-DIA "/" WS-FEA-MES "/" WS-FEA-ANO
051100            " - " WS-ANC-MOTIVO
051200         DELIMITED BY SIZE INTO LOG-LINEA.
051300     WRITE LOG-LINEA.
051400 1800-LOGUEAR-ANULACION-EXIT.
051500     EXIT.
051600 
051700 1900-RECHAZAR-ANULACION.
051800     MOVE "S" TO WS-ANULACION-RECHAZADA.
051900     ADD 1 TO WS-ANULACIONES-RECH.
052000     MOVE SPACES TO LOG-LINEA.
052100     STRING "RECHAZADA ANULACION FACTURA " WS-ANC-FACTURA-NUMERO
052200            " - " WS-MOTIVO-RECHAZO
052300         DELIMITED BY SIZE INTO LOG-LINEA.
052400     WRITE LOG-LINEA.
052500 1900-RECHAZAR-ANULACION-EXIT.
052600     EXIT.
052700 
052800 3000-ACTUALIZAR-FACTURAS.
052900     SET FAC-IDX TO 1.
053000 3010-ACTUALIZAR-FACTURAS-GRABAR.
053100     IF FAC-IDX > WS-CANT-FACTURAS
053200         GO TO 3000-ACTUALIZAR-FACTURAS-EXIT.
053300     MOVE TBF-TIMBRADO (FAC-IDX)        TO FAC-TIMBRADO.
053400     MOVE TBF-ESTABLECIMIENTO (FAC-IDX) TO FAC-ESTABLECIMIENTO.
053500     MOVE TBF-PUNTO (FAC-IDX)           TO FAC-PUNTO.
053600     MOVE TBF-NUMERO (FAC-IDX)          TO FAC-NUMERO.
053700     MOVE TBF-FECHA-EMISION (FAC-IDX)   TO FAC-FECHA-EMISION.
053800     MOVE TBF-CLIENTE-CEDULA (FAC-IDX)  TO FAC-CLIENTE-CEDULA.
053900     MOVE TBF-CLIENTE-NOMBRE (FAC-IDX)  TO FAC-CLIENTE-NOMBRE.
054000     MOVE TBF-CONDICION (FAC-IDX)       TO FAC-CONDICION.
054100     MOVE TBF-ESTADO (FAC-IDX)          TO FAC-ESTADO.
054200     MOVE TBF-TOTAL-EXENTA (FAC-IDX)    TO FAC-TOTAL-EXENTA.
054300     MOVE TBF-TOTAL-GRAV-5 (FAC-IDX)    TO FAC-TOTAL-GRAV-5.
054400     MOVE TBF-TOTAL-GRAV-10 (FAC-IDX)   TO FAC-TOTAL-GRAV-10.
054500     MOVE TBF-TOTAL-IVA-5 (FAC-IDX)     TO FAC-TOTAL-IVA-5.
054600     MOVE TBF-TOTAL-IVA-10 (FAC-IDX)    TO FAC-TOTAL-IVA-10.
054700     MOVE TBF-TOTAL-IVA (FAC-IDX)       TO FAC-TOTAL-IVA.
054800     MOVE TBF-TOTAL (FAC-IDX)           TO FAC-TOTAL.
054900     MOVE TBF-SESION-ID (FAC-IDX)       TO FAC-SESION-ID.
055000     WRITE FAC-SAL-REGISTRO FROM FAC-REGISTRO.
055100     SET FAC-IDX UP BY 1.
055200     GO TO 3010-ACTUALIZAR-FACTURAS-GRABAR.
055300 3000-ACTUALIZAR-FACTURAS-EXIT.
055400     EXIT.
055500 
055600 3100-ACTUALIZAR-PASAJES.
055700     SET PAS-IDX TO 1.
055800 3110-ACTUALIZAR-PASAJES-GRABAR.
055900     IF PAS-IDX > WS-CANT-PASAJES
056000         GO TO 3100-ACTUALIZAR-PASAJES-EXIT.
056100     MOVE TBP-ID (PAS-IDX)             TO PAS-ID.
056200     MOVE TBP-VIAJE-ID (PAS-IDX)       TO PAS-VIAJE-ID.
056300     MOVE TBP-PASAJERO-CEDULA (PAS-IDX) TO PAS-PASAJERO-CEDULA.
056400     MOVE TBP-ORIGEN-NOMBRE (PAS-IDX)  TO PAS-ORIGEN-NOMBRE.
056500     MOVE TBP-DESTINO-NOMBRE (PAS-IDX) TO PAS-DESTINO-NOMBRE.
056600     MOVE TBP-ASIENTO (PAS-IDX)        TO PAS-ASIENTO.
056700     MOVE TBP-PRECIO (PAS-IDX)         TO PAS-PRECIO.
056800     MOVE TBP-ESTADO (PAS-IDX)         TO PAS-ESTADO.
056900     WRITE PAS-SAL-REGISTRO FROM PAS-REGISTRO.
057000     SET PAS-IDX UP BY 1.
057100     GO TO 3110-ACTUALIZAR-PASAJES-GRABAR.
057200 3100-ACTUALIZAR-PASAJES-EXIT.
057300     EXIT.
057400 
057500 3200-IMPRIMIR-TOTALES.
057600     MOVE SPACES TO LOG-LINEA.
057700     WRITE LOG-LINEA.
057800     STRING "ANULACIONES PROCESADAS: " WS-ANULACIONES-OK
057900         DELIMITED BY SIZE INTO LOG-LINEA.
058000     WRITE LOG-LINEA.
058100     STRING "ANULACIONES RECHAZADAS: " WS-ANULACIONES-RECH
058200         DELIMITED BY SIZE INTO LOG-LINEA.
058300     WRITE LOG-LINEA.
058400 3200-IMPRIMIR-TOTALES-EXIT.
058500     EXIT.
058600 
058700 9000-TERMINAR.
058800     CLOSE F-ANULACIONES F-FACTURA-ENT F-FACTURA-SAL
058900           F-DETALLE-ENT F-PASAJE-ENT F-PASAJE-SAL
059000           F-SESION-CAJA F-MOVIMIENTO-SAL F-SALIDA-LOG.
059100 9000-TERMINAR-EXIT.
059200     EXIT.
059300 
059400 9900-ERROR-FICHERO.
059500     DISPLAY "ANUL01 - ERROR DE APERTURA DE ARCHIVO".
059600     GOBACK.
