000100*IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  TARI01.
000400 AUTHOR.      L. GIMENEZ FLECHA.
000500 INSTALLATION. CENTRO DE COMPUTOS - TRANSNORTE S.A.
000600 DATE-WRITTEN. 11/10/1994.
000700 DATE-COMPILED.
000800 SECURITY.    USO INTERNO - CONFIDENCIAL.
000900*****************************************************************
001000*  TARI01  -  TARIFICACION DE TRAMOS DE ITINERARIO.             *
001100*                                                                *
001200*  POR CADA SOLICITUD DE TARIFA (ITINERARIO, PARADA ORIGEN,      *
001300*  PARADA DESTINO, DIA DE VIAJE) VALIDA QUE EL ITINERARIO ESTE   *
001400*  ACTIVO Y OPERE ESE DIA, QUE AMBAS PARADAS PERTENEZCAN A SU    *
001500*  SECUENCIA Y QUE EL ORIGEN PRECEDA AL DESTINO, Y BUSCA EL      *
001600*  PRECIO DEL TRAMO EN LA MATRIZ DE PRECIOS.                     *
001700*-----------------------------------------------------------------
001800*  HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000* 11/10/1994 LGF SOL-0285  VERSION INICIAL.
002100* 05/04/1995 LGF SOL-0327  VALIDA SENTIDO DE CIRCULACION DEL COCHE.
002200* 22/11/1995 RMZ SOL-0351  RECHAZA PARADA AUSENTE EN LA SECUENCIA.
002300* 30/07/1996 PCA SOL-0420  AGREGA VALIDACION DE DIA DE OPERACION.
002400* 18/03/1997 RMZ SOL-0460  ORIGEN IGUAL A DESTINO ES ERROR.
002500* 14/12/1998 LGF SOL-0523  CAMBIA BUSQUEDA DE PRECIO A BINARIA.
002600* 29/12/1998 RMZ SOL-0551  AMPLIA FECHAS A 4 DIGITOS DE ANO (Y2K).
002700* 08/01/1999 RMZ SOL-0554  VERIFICACION FINAL CAMBIO DE MILENIO.
002800* 06/05/2002 PCA SOL-0635  CONTADOR DE TARIFAS ACEPTADAS/RECHAZADAS.
002900* 21/10/2003 PCA SOL-0658  LIMPIEZA GENERAL DE COMENTARIOS.
003000*****************************************************************
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-PC.
003500 OBJECT-COMPUTER.  IBM-PC.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-ITINERARIO     ASSIGN TO "ITINERA"
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-FS-ITINER.
004400 
004500     SELECT F-DETALLE-ITIN   ASSIGN TO "DETITIN"
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-FS-DETITN.
004800 
004900     SELECT F-PRECIO         ASSIGN TO "PRECIOS"
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-FS-PRECIO.
005200 
005300     SELECT F-PEDIDOS-TARIFA ASSIGN TO "PEDTARI"
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-FS-PEDTAR.
005600 
005700     SELECT F-SALIDA-TARIFA  ASSIGN TO "TARISAL"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-FS-TARSAL.
006000 
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  F-ITINERARIO
006400     LABEL RECORD IS STANDARD
006500     VALUE OF FILE-ID IS "ITINERAR.DAT".
006600     COPY ITINE01.
006700 
006800 FD  F-DETALLE-ITIN
006900     LABEL RECORD IS STANDARD
007000     VALUE OF FILE-ID IS "DETITIN.DAT".
007100     COPY DETIT01.
007200 
007300 FD  F-PRECIO
007400     LABEL RECORD IS STANDARD
007500     VALUE OF FILE-ID IS "PRECIOS.DAT".
007600     COPY PRECI01.
007700 
007800*    REGISTRO DE PEDIDO DE TARIFA: ITINERARIO, PARADA ORIGEN,
007900*    PARADA DESTINO Y DIA DE VIAJE (1=LUNES ... 7=DOMINGO).
008000 FD  F-PEDIDOS-TARIFA
008100     LABEL RECORD IS STANDARD
008200     VALUE OF FILE-ID IS "PEDTARIF.DAT".
008300 01  PTA-REGISTRO.
008400     05  PTA-ITINERARIO-ID       PIC 9(05).
008500     05  PTA-ORIGEN-ID           PIC 9(05).
008600     05  PTA-DESTINO-ID          PIC 9(05).
008700     05  PTA-DIA-SEMANA          PIC 9(01).
008800     05  FILLER                  PIC X(04).
008900 
009000 FD  F-SALIDA-TARIFA
009100     LABEL RECORD IS STANDARD
009200     VALUE OF FILE-ID IS "TARIFAS.LST".
009300 01  TAR-LINEA                   PIC X(80).
009400 
009500 WORKING-STORAGE SECTION.
009600 01  WS-ESTADOS-ARCHIVO.
009700     05  WS-FS-ITINER            PIC X(02).
009800     05  WS-FS-DETITN            PIC X(02).
009900     05  WS-FS-PRECIO            PIC X(02).
010000     05  WS-FS-PEDTAR            PIC X(02).
010100     05  WS-FS-TARSAL            PIC X(02).
010200 
010300 01  WS-SWITCHES.
010400     05  WS-FIN-PEDIDOS          PIC X(01)  VALUE "N".
010500         88  NO-HAY-MAS-PEDIDOS       VALUE "S".
010600     05  WS-PEDIDO-RECHAZADO     PIC X(01)  VALUE "N".
010700         88  PEDIDO-FUE-RECHAZADO     VALUE "S".
010800 
010900 01  WS-CONTADORES.
011000     05  WS-CANT-ITINERARIOS     PIC 9(04)  COMP  VALUE ZERO.
011100     05  WS-CANT-DETALLE-ITIN    PIC 9(05)  COMP  VALUE ZERO.
011200     05  WS-CANT-PRECIOS         PIC 9(05)  COMP  VALUE ZERO.
011300     05  WS-IDX                  PIC 9(05)  COMP  VALUE ZERO.
011400     05  WS-IDX-BAJO             PIC 9(05)  COMP  VALUE ZERO.
011500     05  WS-IDX-ALTO             PIC 9(05)  COMP  VALUE ZERO.
011600     05  WS-IDX-MEDIO            PIC 9(05)  COMP  VALUE ZERO.
011700     05  WS-TARIFAS-ACEPTADAS    PIC 9(05)  COMP  VALUE ZERO.
011800     05  WS-TARIFAS-RECHAZADAS   PIC 9(05)  COMP  VALUE ZERO.
011900 
012000*    TABLA DE ITINERARIOS (BUSQUEDA SECUENCIAL POR ITI-ID; LA
012100*    CANTIDAD DE ITINERARIOS VIVOS EN UNA EMPRESA ES PEQUENA).
012200 01  WS-TABLA-ITINERARIOS.
012300     05  WS-ITI-TAB OCCURS 200 TIMES INDEXED BY ITI-IDX.
012400         10  TBT-ID                  PIC 9(05).
012500         10  TBT-NOMBRE              PIC X(30).
012600         10  TBT-DIAS-SEMANA         PIC X(07).
012700         10  TBT-DIAS-SEMANA-R REDEFINES TBT-DIAS-SEMANA.
012800             15  TBT-DIA-OPERA OCCURS 7 TIMES PIC X(01).
012900         10  TBT-ACTIVO              PIC X(01).
013000 
013100*    TABLA DE SECUENCIA DE PARADAS (ORDENADA POR ITINERARIO+ORDEN,
013200*    BUSQUEDA SECUENCIAL - SE RECORRE ACOTADA A UN ITINERARIO).
013300 01  WS-TABLA-DETALLE-ITIN.
013400     05  WS-DIT-TAB OCCURS 4000 TIMES INDEXED BY DIT-IDX.
013500         10  TBI-ITINERARIO-ID       PIC 9(05).
013600         10  TBI-PARADA-ID           PIC 9(05).
013700         10  TBI-ORDEN               PIC 9(03).
013800 
013900*    TABLA DE PRECIOS (ORDENADA POR ITINERARIO+ORIGEN+DESTINO,
014000*    BUSQUEDA BINARIA POR CLAVE COMPUESTA - SOL-0523).
014100 01  WS-TABLA-PRECIOS.
014200     05  WS-PRE-TAB OCCURS 4000 TIMES INDEXED BY PRE-IDX.
014300         10  TBP-ITINERARIO-ID       PIC 9(05).
014400         10  TBP-ORIGEN-ID           PIC 9(05).
014500         10  TBP-DESTINO-ID          PIC 9(05).
014600         10  TBP-PRECIO              PIC S9(10)V99.
014700 
014800 01  WS-DATOS-PEDIDO-EN-CURSO.
014900     05  WS-PED-ITINERARIO-ID    PIC 9(05).
015000     05  WS-PED-ORIGEN-ID        PIC 9(05).
015100     05  WS-PED-DESTINO-ID       PIC 9(05).
015200     05  WS-PED-DIA-SEMANA       PIC 9(01).
015300 01  WS-DATOS-PEDIDO-EN-CURSO-R REDEFINES WS-DATOS-PEDIDO-EN-CURSO
015400                                 PIC X(16).
015500 
015600 01  WS-ORDEN-ORIGEN             PIC 9(03).
015700 01  WS-ORDEN-DESTINO            PIC 9(03).
015800 01  WS-PRECIO-HALLADO           PIC S9(10)V99.
015900 01  WS-MOTIVO-RECHAZO           PIC X(40).
016000 
016100 01  WS-PRECIO-EDITAR            PIC S9(10)V99.
016200 01  WS-PRECIO-EDITAR-R REDEFINES WS-PRECIO-EDITAR.
016300     05  WS-PRE-VALOR            PIC 9(10)V99.
016400 01  WS-PRECIO-EDIT              PIC Z(8)9.99.
016500 01  WS-CONTADOR-EDIT            PIC Z(4)9.
016600 
016700 01  WS-LINEA-SALIDA.
016800     05  FILLER                  PIC X(01)  VALUE SPACE.
016900     05  WLS-ITINERARIO          PIC Z(4)9.
017000     05  FILLER                  PIC X(01)  VALUE SPACE.
017100     05  WLS-ORIGEN              PIC Z(4)9.
017200     05  FILLER                  PIC X(01)  VALUE SPACE.
017300     05  WLS-DESTINO             PIC Z(4)9.
017400     05  FILLER                  PIC X(01)  VALUE SPACE.
017500     05  WLS-DIA                 PIC 9(01).
017600     05  FILLER                  PIC X(02)  VALUE SPACE.
017700     05  WLS-RESULTADO           PIC X(40).
017800     05  FILLER                  PIC X(21)  VALUE SPACE.
017900 
018000 COPY FECHA01.
018100 
018200 LINKAGE SECTION.
018300 
018400 PROCEDURE DIVISION.
018500 
018600 0100-INICIO.
018700     PERFORM 0110-ABRIR-ARCHIVOS
018800         THRU 0110-ABRIR-ARCHIVOS-EXIT.
018900     ACCEPT WS-FECHA-CORRIDA-R FROM DATE YYYYMMDD.
019000     PERFORM 0200-CARGAR-ITINERARIOS
019100         THRU 0200-CARGAR-ITINERARIOS-EXIT.
019200     PERFORM 0300-CARGAR-DETALLE-ITIN
019300         THRU 0300-CARGAR-DETALLE-ITIN-EXIT.
019400     PERFORM 0400-CARGAR-PRECIOS
019500         THRU 0400-CARGAR-PRECIOS-EXIT.
019600     PERFORM 1000-PROCESAR-PEDIDOS
019700         THRU 1000-PROCESAR-PEDIDOS-EXIT
019800         UNTIL NO-HAY-MAS-PEDIDOS.
019900     PERFORM 3000-IMPRIMIR-TOTALES
020000         THRU 3000-IMPRIMIR-TOTALES-EXIT.
020100     PERFORM 9000-TERMINAR THRU 9000-TERMINAR-EXIT.
020200     GOBACK.
020300 
020400 0110-ABRIR-ARCHIVOS.
020500     OPEN INPUT  F-ITINERARIO.
020600     IF WS-FS-ITINER NOT = "00"
020700         GO TO 9900-ERROR-FICHERO.
020800     OPEN INPUT  F-DETALLE-ITIN.
020900     IF WS-FS-DETITN NOT = "00"
021000         GO TO 9900-ERROR-FICHERO.
021100     OPEN INPUT  F-PRECIO.
021200     IF WS-FS-PRECIO NOT = "00"
021300         GO TO 9900-ERROR-FICHERO.
021400     OPEN INPUT  F-PEDIDOS-TARIFA.
021500     IF WS-FS-PEDTAR NOT = "00"
021600         GO TO 9900-ERROR-FICHERO.
021700     OPEN OUTPUT F-SALIDA-TARIFA.
021800     IF WS-FS-TARSAL NOT = "00"
021900         GO TO 9900-ERROR-FICHERO.
022000 0110-ABRIR-ARCHIVOS-EXIT.
022100     EXIT.
022200 
022300 0200-CARGAR-ITINERARIOS.
022400     MOVE ZERO TO WS-CANT-ITINERARIOS.
022500 0210-CARGAR-ITINERARIOS-LEER.
022600     READ F-ITINERARIO NEXT RECORD
022700         AT END GO TO 0200-CARGAR-ITINERARIOS-EXIT.
022800     ADD 1 TO WS-CANT-ITINERARIOS.
022900     SET ITI-IDX TO WS-CANT-ITINERARIOS.
023000     MOVE ITI-ID          TO TBT-ID (ITI-IDX).
023100     MOVE ITI-NOMBRE      TO TBT-NOMBRE (ITI-IDX).
023200     MOVE ITI-DIAS-SEMANA TO TBT-DIAS-SEMANA (ITI-IDX).
023300     MOVE ITI-ACTIVO      TO TBT-ACTIVO (ITI-IDX).
023400     GO TO 0210-CARGAR-ITINERARIOS-LEER.
023500 0200-CARGAR-ITINERARIOS-EXIT.
023600     EXIT.
023700 
023800 0300-CARGAR-DETALLE-ITIN.
023900     MOVE ZERO TO WS-CANT-DETALLE-ITIN.
024000 0310-CARGAR-DETALLE-ITIN-LEER.
024100     READ F-DETALLE-ITIN NEXT RECORD
024200         AT END GO TO 0300-CARGAR-DETALLE-ITIN-EXIT.
024300     ADD 1 TO WS-CANT-DETALLE-ITIN.
024400     SET DIT-IDX TO WS-CANT-DETALLE-ITIN.
024500     MOVE DIT-ITINERARIO-ID TO TBI-ITINERARIO-ID (DIT-IDX).
024600     MOVE DIT-PARADA-ID     TO TBI-PARADA-ID (DIT-IDX).
024700     MOVE DIT-ORDEN         TO TBI-ORDEN (DIT-IDX).
024800     GO TO 0310-CARGAR-DETALLE-ITIN-LEER.
024900 0300-CARGAR-DETALLE-ITIN-EXIT.
025000     EXIT.
025100 
025200 0400-CARGAR-PRECIOS.
025300     MOVE ZERO TO WS-CANT-PRECIOS.
025400 0410-CARGAR-PRECIOS-LEER.
025500     READ F-PRECIO NEXT RECORD
025600         AT END GO TO 0400-CARGAR-PRECIOS-EXIT.
025700     ADD 1 TO WS-CANT-PRECIOS.
025800     SET PRE-IDX TO WS-CANT-PRECIOS.
025900     MOVE PRE-ITINERARIO-ID TO TBP-ITINERARIO-ID (PRE-IDX).
026000     MOVE PRE-ORIGEN-ID     TO TBP-ORIGEN-ID (PRE-IDX).
026100     MOVE PRE-DESTINO-ID    TO TBP-DESTINO-ID (PRE-IDX).
026200     MOVE PRE-PRECIO        TO TBP-PRECIO (PRE-IDX).
026300     GO TO 0410-CARGAR-PRECIOS-LEER.
026400 0400-CARGAR-PRECIOS-EXIT.
026500     EXIT.
026600 
026700*-----------------------------------------------------------------
026800*  CICLO PRINCIPAL - UN PEDIDO DE TARIFA POR ITERACION.
026900*-----------------------------------------------------------------
027000 1000-PROCESAR-PEDIDOS.
027100     PERFORM 1010-LEER-PEDIDO THRU 1010-LEER-PEDIDO-EXIT.
027200     IF NO-HAY-MAS-PEDIDOS
027300         GO TO 1000-PROCESAR-PEDIDOS-EXIT.
027400     MOVE "N" TO WS-PEDIDO-RECHAZADO.
027500     PERFORM 1100-VALIDAR-ITINERARIO
027600         THRU 1100-VALIDAR-ITINERARIO-EXIT.
027700     IF PEDIDO-FUE-RECHAZADO
027800         GO TO 1000-PROCESAR-PEDIDOS-EXIT.
027900     PERFORM 1200-VALIDAR-SECUENCIA-PARADAS
028000         THRU 1200-VALIDAR-SECUENCIA-PARADAS-EXIT.
028100     IF PEDIDO-FUE-RECHAZADO
028200         GO TO 1000-PROCESAR-PEDIDOS-EXIT.
028300     PERFORM 1300-BUSCAR-PRECIO
028400         THRU 1300-BUSCAR-PRECIO-EXIT.
028500     IF PEDIDO-FUE-RECHAZADO
028600         GO TO 1000-PROCESAR-PEDIDOS-EXIT.
028700     PERFORM 1400-IMPRIMIR-TARIFA-ACEPTADA
028800         THRU 1400-IMPRIMIR-TARIFA-ACEPTADA-EXIT.
028900     ADD 1 TO WS-TARIFAS-ACEPTADAS.
029000 1000-PROCESAR-PEDIDOS-EXIT.
029100     EXIT.
029200 
029300 1010-LEER-PEDIDO.
029400     READ F-PEDIDOS-TARIFA NEXT RECORD
029500         AT END
029600             MOVE "S" TO WS-FIN-PEDIDOS
029700             GO TO 1010-LEER-PEDIDO-EXIT.
029800     MOVE PTA-ITINERARIO-ID TO WS-PED-ITINERARIO-ID.
029900     MOVE PTA-ORIGEN-ID     TO WS-PED-ORIGEN-ID.
030000     MOVE PTA-DESTINO-ID    TO WS-PED-DESTINO-ID.
030100     MOVE PTA-DIA-SEMANA    TO WS-PED-DIA-SEMANA.
030200 1010-LEER-PEDIDO-EXIT.
030300     EXIT.
030400 
030500*-----------------------------------------------------------------
030600*  VALIDACION DE ITINERARIO: DEBE EXISTIR, ESTAR ACTIVO Y OPERAR
030700*  EL DIA SOLICITADO (SOL-0420).
030800*-----------------------------------------------------------------
030900 1100-VALIDAR-ITINERARIO.
031000     SET ITI-IDX TO 1.
031100 1110-VALIDAR-ITINERARIO-BUSCAR.
031200     IF ITI-IDX > WS-CANT-ITINERARIOS
031300         MOVE "ITINERARIO NO ENCONTRADO" TO WS-MOTIVO-RECHAZO
031400         PERFORM 1900-RECHAZAR-PEDIDO
031500             THRU 1900-RECHAZAR-PEDIDO-EXIT
031600         GO TO 1100-VALIDAR-ITINERARIO-EXIT.
031700     IF TBT-ID (ITI-IDX) = WS-PED-ITINERARIO-ID
031800         GO TO 1120-ITINERARIO-ENCONTRADO.
031900     SET ITI-IDX UP BY 1.
032000     GO TO 1110-VALIDAR-ITINERARIO-BUSCAR.
032100 
032200 1120-ITINERARIO-ENCONTRADO.
032300     IF TBT-ACTIVO (ITI-IDX) NOT = "S"
032400         MOVE "ITINERARIO INACTIVO" TO WS-MOTIVO-RECHAZO
032500         PERFORM 1900-RECHAZAR-PEDIDO
032600             THRU 1900-RECHAZAR-PEDIDO-EXIT
032700         GO TO 1100-VALIDAR-ITINERARIO-EXIT.
032800     IF WS-PED-DIA-SEMANA < 1 OR WS-PED-DIA-SEMANA > 7
032900         MOVE "DIA DE VIAJE INVALIDO" TO WS-MOTIVO-RECHAZO
033000         PERFORM 1900-RECHAZAR-PEDIDO
033100             THRU 1900-RECHAZAR-PEDIDO-EXIT
033200         GO TO 1100-VALIDAR-ITINERARIO-EXIT.
033300     IF TBT-DIA-OPERA (ITI-IDX WS-PED-DIA-SEMANA) NOT = "1"
033400         MOVE "EL ITINERARIO NO OPERA ESE DIA" TO WS-MOTIVO-RECHAZO
033500         PERFORM 1900-RECHAZAR-PEDIDO
033600             THRU 1900-RECHAZAR-PEDIDO-EXIT.
033700 1100-VALIDAR-ITINERARIO-EXIT.
033800     EXIT.
033900 
034000*-----------------------------------------------------------------
034100*  VALIDACION DE SECUENCIA DE PARADAS: ORIGEN Y DESTINO DEBEN SER
034200*  DISTINTOS, PERTENECER AL ITINERARIO Y EL ORDEN DEL ORIGEN DEBE
034300*  SER MENOR AL DEL DESTINO (SOL-0327/0351).
034400*-----------------------------------------------------------------
034500 1200-VALIDAR-SECUENCIA-PARADAS.
034600     IF WS-PED-ORIGEN-ID = WS-PED-DESTINO-ID
034700         MOVE "ORIGEN Y DESTINO COINCIDEN" TO WS-MOTIVO-RECHAZO
034800         PERFORM 1900-RECHAZAR-PEDIDO
034900             THRU 1900-RECHAZAR-PEDIDO-EXIT
035000         GO TO 1200-VALIDAR-SECUENCIA-PARADAS-EXIT.
035100     MOVE ZERO TO WS-ORDEN-ORIGEN WS-ORDEN-DESTINO.
035200     SET DIT-IDX TO 1.
035300 1210-VALIDAR-SECUENCIA-PARADAS-BUSCAR.
035400     IF DIT-IDX > WS-CANT-DETALLE-ITIN
035500         GO TO 1220-VALIDAR-SECUENCIA-PARADAS-VERIFICAR.
035600     IF TBI-ITINERARIO-ID (DIT-IDX) = WS-PED-ITINERARIO-ID
035700         IF TBI-PARADA-ID (DIT-IDX) = WS-PED-ORIGEN-ID
035800             MOVE TBI-ORDEN (DIT-IDX) TO WS-ORDEN-ORIGEN
035900         END-IF
036000         IF TBI-PARADA-ID (DIT-IDX) = WS-PED-DESTINO-ID
036100             MOVE TBI-ORDEN (DIT-IDX) TO WS-ORDEN-DESTINO
036200         END-IF
036300     END-IF.
036400     SET DIT-IDX UP BY 1.
036500     GO TO 1210-VALIDAR-SECUENCIA-PARADAS-BUSCAR.
036600 
036700 1220-VALIDAR-SECUENCIA-PARADAS-VERIFICAR.
036800     IF WS-ORDEN-ORIGEN = ZERO OR WS-ORDEN-DESTINO = ZERO
036900         MOVE "PARADA AUSENTE EN EL ITINERARIO" TO WS-MOTIVO-RECHAZO
037000         PERFORM 1900-RECHAZAR-PEDIDO
037100             THRU 1900-RECHAZAR-PEDIDO-EXIT
037200         GO TO 1200-VALIDAR-SECUENCIA-PARADAS-EXIT.
037300     IF WS-ORDEN-ORIGEN >= WS-ORDEN-DESTINO
037400         MOVE "SENTIDO DE VIAJE INVALIDO" TO WS-MOTIVO-RECHAZO
037500         PERFORM 1900-RECHAZAR-PEDIDO
037600             THRU 1900-RECHAZAR-PEDIDO-EXIT.
037700 1200-VALIDAR-SECUENCIA-PARADAS-EXIT.
037800     EXIT.
037900 
038000*-----------------------------------------------------------------
038100*  BUSQUEDA BINARIA DEL PRECIO POR CLAVE COMPUESTA ITINERARIO +
038200*  ORIGEN + DESTINO (TABLA CARGADA EN ESE ORDEN, SOL-0523).
038300*-----------------------------------------------------------------
038400 1300-BUSCAR-PRECIO.
038500     MOVE 1 TO WS-IDX-BAJO.
038600     MOVE WS-CANT-PRECIOS TO WS-IDX-ALTO.
038700     SET PRE-IDX TO 0.
038800 1310-BUSCAR-PRECIO-ITERAR.
038900     IF WS-IDX-BAJO > WS-IDX-ALTO
039000         GO TO 1320-BUSCAR-PRECIO-VERIFICAR.
039100     COMPUTE WS-IDX-MEDIO = (WS-IDX-BAJO + WS-IDX-ALTO) / 2.
039200     SET PRE-IDX TO WS-IDX-MEDIO.
039300     IF TBP-ITINERARIO-ID (PRE-IDX) = WS-PED-ITINERARIO-ID AND
039400        TBP-ORIGEN-ID (PRE-IDX)     = WS-PED-ORIGEN-ID AND
039500        TBP-DESTINO-ID (PRE-IDX)    = WS-PED-DESTINO-ID
039600         GO TO 1320-BUSCAR-PRECIO-VERIFICAR.
039700     IF TBP-ITINERARIO-ID (PRE-IDX) < WS-PED-ITINERARIO-ID OR
039800        (TBP-ITINERARIO-ID (PRE-IDX) = WS-PED-ITINERARIO-ID AND
039900         TBP-ORIGEN-ID (PRE-IDX) < WS-PED-ORIGEN-ID) OR
040000        (TBP-ITINERARIO-ID (PRE-IDX) = WS-PED-ITINERARIO-ID AND
040100         TBP-ORIGEN-ID (PRE-IDX) = WS-PED-ORIGEN-ID AND
040200         TBP-DESTINO-ID (PRE-IDX) < WS-PED-DESTINO-ID)
040300         COMPUTE WS-IDX-BAJO = WS-IDX-MEDIO + 1
040400     ELSE
040500         COMPUTE WS-IDX-ALTO = WS-IDX-MEDIO - 1.
040600     SET PRE-IDX TO 0.
040700     GO TO 1310-BUSCAR-PRECIO-ITERAR.
040800 
040900 1320-BUSCAR-PRECIO-VERIFICAR.
041000     IF PRE-IDX = ZERO
041100         MOVE "SIN PRECIO DEFINIDO PARA EL TRAMO" TO
041200              WS-MOTIVO-RECHAZO
041300         PERFORM 1900-RECHAZAR-PEDIDO
041400             THRU 1900-RECHAZAR-PEDIDO-EXIT
041500         GO TO 1300-BUSCAR-PRECIO-EXIT.
041600     MOVE TBP-PRECIO (PRE-IDX) TO WS-PRECIO-HALLADO.
041700 1300-BUSCAR-PRECIO-EXIT.
041800     EXIT.
041900 
042000 1400-IMPRIMIR-TARIFA-ACEPTADA.
042100     MOVE SPACE TO WS-LINEA-SALIDA.
042200     MOVE WS-PED-ITINERARIO-ID TO WLS-ITINERARIO.
042300     MOVE WS-PED-ORIGEN-ID     TO WLS-ORIGEN.
042400     MOVE WS-PED-DESTINO-ID    TO WLS-DESTINO.
042500     MOVE WS-PED-DIA-SEMANA    TO WLS-DIA.
042600     MOVE WS-PRECIO-HALLADO    TO WS-PRECIO-EDITAR.
042700     MOVE WS-PRECIO-EDITAR     TO WS-PRECIO-EDIT.
042800     STRING "TARIFA Gs. " DELIMITED BY SIZE
042900            WS-PRECIO-EDIT DELIMITED BY SIZE
043000         INTO WLS-RESULTADO.
043100     MOVE WS-LINEA-SALIDA TO TAR-LINEA.
043200     WRITE TAR-LINEA.
043300 1400-IMPRIMIR-TARIFA-ACEPTADA-EXIT.
043400     EXIT.
043500 
043600 1900-RECHAZAR-PEDIDO.
043700     MOVE "S" TO WS-PEDIDO-RECHAZADO.
043800     MOVE SPACE TO WS-LINEA-SALIDA.
043900     MOVE WS-PED-ITINERARIO-ID TO WLS-ITINERARIO.
044000     MOVE WS-PED-ORIGEN-ID     TO WLS-ORIGEN.
044100     MOVE WS-PED-DESTINO-ID    TO WLS-DESTINO.
044200     MOVE WS-PED-DIA-SEMANA    TO WLS-DIA.
044300     STRING "RECHAZADO - " DELIMITED BY SIZE
044400            WS-MOTIVO-RECHAZO DELIMITED BY SIZE
044500         INTO WLS-RESULTADO.
044600     MOVE WS-LINEA-SALIDA TO TAR-LINEA.
044700     WRITE TAR-LINEA.
044800     ADD 1 TO WS-TARIFAS-RECHAZADAS.
044900 1900-RECHAZAR-PEDIDO-EXIT.
045000     EXIT.
045100 
045200 3000-IMPRIMIR-TOTALES.
045300     MOVE SPACE TO TAR-LINEA.
045400     MOVE ALL "-" TO TAR-LINEA.
045500     WRITE TAR-LINEA.
045600     MOVE SPACE TO TAR-LINEA.
045700     MOVE WS-TARIFAS-ACEPTADAS TO WS-CONTADOR-EDIT.
045800     STRING "TARIFAS ACEPTADAS.: " DELIMITED BY SIZE
045900            WS-CONTADOR-EDIT DELIMITED BY SIZE
046000         INTO TAR-LINEA.
046100     WRITE TAR-LINEA.
046200     MOVE SPACE TO TAR-LINEA.
046300     MOVE WS-TARIFAS-RECHAZADAS TO WS-CONTADOR-EDIT.
046400     STRING "TARIFAS RECHAZADAS: " DELIMITED BY SIZE
046500            WS-CONTADOR-EDIT DELIMITED BY SIZE
046600         INTO TAR-LINEA.
046700     WRITE TAR-LINEA.
046800 3000-IMPRIMIR-TOTALES-EXIT.
046900     EXIT.
047000 
047100 9000-TERMINAR.
047200     CLOSE F-ITINERARIO F-DETALLE-ITIN F-PRECIO
047300           F-PEDIDOS-TARIFA F-SALIDA-TARIFA.
047400 9000-TERMINAR-EXIT.
047500     EXIT.
047600 
047700 9900-ERROR-FICHERO.
047800     DISPLAY "TARI01 - ERROR DE E/S - VERIFICAR FILE STATUS".
047900     STOP RUN.
