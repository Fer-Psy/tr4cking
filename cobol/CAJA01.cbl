000100*IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  CAJA01.
000400 AUTHOR.      P. CACERES ALDAMA.
000500 INSTALLATION. CENTRO DE COMPUTOS - TRANSNORTE S.A.
000600 DATE-WRITTEN. 02/08/1994.
000700 DATE-COMPILED.
000800 SECURITY.    USO INTERNO - CONFIDENCIAL.
000900*****************************************************************
001000*  CAJA01  -  ARQUEO DE SESIONES DE CAJA.                       *
001100*                                                                *
001200*  POR CADA SESION DE CAJA, ACUMULA LOS INGRESOS Y EGRESOS DEL   *
001300*  ARCHIVO DE MOVIMIENTOS (AMBOS ARCHIVOS VIENEN ORDENADOS POR   *
001400*  NUMERO DE SESION), CALCULA EL MONTO ESPERADO DE CIERRE Y LO   *
001500*  COMPARA CONTRA EL MONTO DECLARADO POR EL CAJERO.              *
001600*-----------------------------------------------------------------
001700*  HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 02/08/1994 PCA SOL-0268  VERSION INICIAL.
002000* 17/01/1995 PCA SOL-0313  AGREGA CLASIFICACION SOBRANTE/FALTANTE.
002100* 25/09/1995 RMZ SOL-0350  SESIONES ABIERTAS MUESTRAN SOLO ESPERADO.
002200* 14/06/1996 LGF SOL-0419  CORRIGE CORTE DE CONTROL CON SESION SIN
002300*                          MOVIMIENTOS (CAJA ABIERTA SIN VENTAS).
002400* 09/02/1997 PCA SOL-0457  AGREGA TOTALES GENERALES DE INGRESO/EGRESO.
002500* 21/10/1998 RMZ SOL-0522  VALIDA SINCRONIA ENTRE AMBOS ARCHIVOS.
002600* 27/11/1998 RMZ SOL-0551  AMPLIA FECHAS A 4 DIGITOS DE ANO (Y2K).
002700* 08/01/1999 RMZ SOL-0553  VERIFICACION FINAL CAMBIO DE MILENIO.
002800* 12/04/2001 LGF SOL-0611  CONTADOR DE SESIONES OK/SOBRANTE/FALTANTE.
002900* 21/10/2003 PCA SOL-0657  LIMPIEZA GENERAL DE COMENTARIOS.
003000*****************************************************************
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-PC.
003500 OBJECT-COMPUTER.  IBM-PC.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-SESION-CAJA    ASSIGN TO "SESICAJ"
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-FS-SESCAJ.
004400 
004500     SELECT F-MOVIMIENTO     ASSIGN TO "MOVCENT"
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-FS-MOVENT.
004800 
004900     SELECT F-SALIDA-ARQUEO  ASSIGN TO "ARQUEO"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-FS-ARQSAL.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  F-SESION-CAJA
005600     LABEL RECORD IS STANDARD
005700     VALUE OF FILE-ID IS "SESICAJA.DAT".
005800     COPY SESCA01.
005900 
006000 FD  F-MOVIMIENTO
006100     LABEL RECORD IS STANDARD
006200     VALUE OF FILE-ID IS "MOVCAJA.DAT".
006300     COPY MOVCA01.
006400 
006500 FD  F-SALIDA-ARQUEO
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "ARQUEO.LST".
006800 01  ARQ-LINEA                   PIC X(80).
006900 
007000 WORKING-STORAGE SECTION.
007100 01  WS-ESTADOS-ARCHIVO.
007200     05  WS-FS-SESCAJ            PIC X(02).
007300     05  WS-FS-MOVENT            PIC X(02).
007400     05  WS-FS-ARQSAL            PIC X(02).
007500 
007600 01  WS-SWITCHES.
007700     05  WS-FIN-SESIONES         PIC X(01)  VALUE "N".
007800         88  NO-HAY-MAS-SESIONES      VALUE "S".
007900     05  WS-FIN-MOVIMIENTOS      PIC X(01)  VALUE "N".
008000         88  NO-HAY-MAS-MOVIMIENTOS   VALUE "S".
008100 
008200 01  WS-CONTADORES.
008300     05  WS-CANT-SESIONES        PIC 9(04)  COMP  VALUE ZERO.
008400     05  WS-SESIONES-OK          PIC 9(04)  COMP  VALUE ZERO.
008500     05  WS-SESIONES-SOBRANTE    PIC 9(04)  COMP  VALUE ZERO.
008600     05  WS-SESIONES-FALTANTE    PIC 9(04)  COMP  VALUE ZERO.
008700 
008800*    DATOS DE LA SESION EN CURSO, LEIDOS DEL MAESTRO DE SESIONES.
008900 01  WS-SESION-EN-CURSO.
009000     05  WS-SEC-ID               PIC 9(05).
009100     05  WS-SEC-CAJERO-CEDULA    PIC 9(10).
009200     05  WS-SEC-FECHA-APERTURA   PIC 9(08).
009300     05  WS-SEC-FECHA-APERTURA-R REDEFINES WS-SEC-FECHA-APERTURA.
009400         10  WS-SFA-ANO          PIC 9(04).
009500         10  WS-SFA-MES          PIC 9(02).
009600         10  WS-SFA-DIA          PIC 9(02).
009700     05  WS-SEC-MONTO-APERTURA   PIC S9(10)V99.
009800     05  WS-SEC-ESTADO           PIC X(01).
009900     05  WS-SEC-MONTO-DECLARADO  PIC S9(10)V99.
010000 
010100*    BUFFER DE ADELANTO DE UN MOVIMIENTO (PATRON DE SINCRONIA
010200*    CONTRA EL MAESTRO DE SESIONES, VER SOL-0522).
010300 01  WS-BUFFER-MOVIMIENTO.
010400     05  WS-BUF-SESION-ID        PIC 9(05)  VALUE ZERO.
010500     05  WS-BUF-TIPO             PIC X(01).
010600     05  WS-BUF-MONTO            PIC S9(10)V99.
010700 01  WS-BUFFER-MOVIMIENTO-R REDEFINES WS-BUFFER-MOVIMIENTO
010800                                 PIC X(18).
010900 
011000*    ACUMULADORES DE LA SESION Y TOTALES GENERALES DEL ARQUEO.
011100 01  WS-TOTALES-SESION.
011200     05  WS-TOTAL-INGRESOS       PIC S9(10)V99.
011300     05  WS-TOTAL-EGRESOS        PIC S9(10)V99.
011400     05  WS-MONTO-ESPERADO       PIC S9(10)V99.
011500     05  WS-DIFERENCIA           PIC S9(10)V99.
011600     05  WS-CLASIFICACION        PIC X(08).
011700 
011800 01  WS-TOTALES-GENERALES.
011900     05  WS-GRAN-INGRESOS        PIC S9(11)V99  VALUE ZERO.
012000     05  WS-GRAN-EGRESOS         PIC S9(11)V99  VALUE ZERO.
012100 
012200*    VISTA EDITADA DEL MONTO, REUTILIZADA PARA TODAS LAS COLUMNAS
012300*    DE IMPORTE DE LA LINEA DE ARQUEO (REDEFINES DE TRABAJO).
012400 01  WS-MONTO-EDITAR             PIC S9(10)V99.
012500 01  WS-MONTO-EDITAR-R REDEFINES WS-MONTO-EDITAR.
012600     05  WS-MED-ENTERO           PIC 9(10).
012700     05  WS-MED-DECIMAL          PIC 9(02).
012800 01  WS-MONTO-EDIT               PIC -Z(5)9.99.
012900 01  WS-GRAN-MONTO-EDITAR        PIC S9(11)V99.
013000 01  WS-GRAN-MONTO-EDIT          PIC -Z(9)9.99.
013100 01  WS-CONTADOR-EDIT            PIC Z(3)9.
013200 
013300 01  WS-LINEA-DETALLE.
013400     05  FILLER                  PIC X(01)  VALUE SPACE.
013500     05  WLD-SESION              PIC Z(4)9.
013600     05  FILLER                  PIC X(01)  VALUE SPACE.
013700     05  WLD-CAJERO              PIC 9(10).
013800     05  FILLER                  PIC X(01)  VALUE SPACE.
013900     05  WLD-APERTURA            PIC X(08).
014000     05  FILLER                  PIC X(01)  VALUE SPACE.
014100     05  WLD-INGRESOS            PIC X(10).
014200     05  FILLER                  PIC X(01)  VALUE SPACE.
014300     05  WLD-EGRESOS             PIC X(10).
014400     05  FILLER                  PIC X(01)  VALUE SPACE.
014500     05  WLD-ESPERADO            PIC X(10).
014600     05  FILLER                  PIC X(01)  VALUE SPACE.
014700     05  WLD-DIFERENCIA          PIC X(10).
014800     05  FILLER                  PIC X(01)  VALUE SPACE.
014900     05  WLD-CLASIFICACION       PIC X(08).
015000     05  FILLER                  PIC X(01)  VALUE SPACE.
015100 
015200 COPY FECHA01.
015300 
015400 LINKAGE SECTION.
015500 
015600 PROCEDURE DIVISION.
015700 
015800 0100-INICIO.
015900     PERFORM 0110-ABRIR-ARCHIVOS
016000         THRU 0110-ABRIR-ARCHIVOS-EXIT.
016100     ACCEPT WS-FECHA-CORRIDA-R FROM DATE YYYYMMDD.
016200     PERFORM 0120-IMPRIMIR-ENCABEZADO
016300         THRU 0120-IMPRIMIR-ENCABEZADO-EXIT.
016400     PERFORM 0200-LEER-PRIMER-MOVIMIENTO
016500         THRU 0200-LEER-PRIMER-MOVIMIENTO-EXIT.
016600     PERFORM 1000-PROCESAR-SESIONES
016700         THRU 1000-PROCESAR-SESIONES-EXIT
016800         UNTIL NO-HAY-MAS-SESIONES.
016900     PERFORM 3000-IMPRIMIR-TOTALES
017000         THRU 3000-IMPRIMIR-TOTALES-EXIT.
017100     PERFORM 9000-TERMINAR THRU 9000-TERMINAR-EXIT.
017200     GOBACK.
017300 
017400 0110-ABRIR-ARCHIVOS.
017500     OPEN INPUT  F-SESION-CAJA.
017600     IF WS-FS-SESCAJ NOT = "00"
017700         GO TO 9900-ERROR-FICHERO.
017800     OPEN INPUT  F-MOVIMIENTO.
017900     IF WS-FS-MOVENT NOT = "00"
018000         GO TO 9900-ERROR-FICHERO.
018100     OPEN OUTPUT F-SALIDA-ARQUEO.
018200     IF WS-FS-ARQSAL NOT = "00"
018300         GO TO 9900-ERROR-FICHERO.
018400 0110-ABRIR-ARCHIVOS-EXIT.
018500     EXIT.
018600 
018700 0120-IMPRIMIR-ENCABEZADO.
018800     MOVE SPACE TO ARQ-LINEA.
018900     MOVE "TRANSNORTE S.A. - ARQUEO DE SESIONES DE CAJA"
019000         TO ARQ-LINEA (1:45).
019100     WRITE ARQ-LINEA.
019200     MOVE ALL "-" TO ARQ-LINEA.
019300     WRITE ARQ-LINEA.
019400     MOVE SPACE TO ARQ-LINEA.
019500     MOVE "SESION CAJERO     APERTURA INGRESOS   EGRESOS"
019600         TO ARQ-LINEA (1:47).
019700     MOVE "    ESPERADO  DIFERENCIA CLASIF."
019800         TO ARQ-LINEA (48:33).
019900     WRITE ARQ-LINEA.
020000     MOVE ALL "-" TO ARQ-LINEA.
020100     WRITE ARQ-LINEA.
020200 0120-IMPRIMIR-ENCABEZADO-EXIT.
020300     EXIT.
020400 
020500*-----------------------------------------------------------------
020600*  LECTURA DEL PRIMER MOVIMIENTO PARA CEBAR EL BUFFER DE ADELANTO.
020700*-----------------------------------------------------------------
020800 0200-LEER-PRIMER-MOVIMIENTO.
020900     READ F-MOVIMIENTO NEXT RECORD
021000         AT END
021100             MOVE "S" TO WS-FIN-MOVIMIENTOS
021200             GO TO 0200-LEER-PRIMER-MOVIMIENTO-EXIT.
021300     MOVE MOV-SESION-ID TO WS-BUF-SESION-ID.
021400     MOVE MOV-TIPO      TO WS-BUF-TIPO.
021500     MOVE MOV-MONTO     TO WS-BUF-MONTO.
021600 0200-LEER-PRIMER-MOVIMIENTO-EXIT.
021700     EXIT.
021800 
021900*-----------------------------------------------------------------
022000*  CICLO PRINCIPAL - UNA SESION POR ITERACION (CORTE DE CONTROL
022100*  SOBRE EL NUMERO DE SESION, AMBOS ARCHIVOS EN ORDEN ASCENDENTE).
022200*-----------------------------------------------------------------
022300 1000-PROCESAR-SESIONES.
022400     READ F-SESION-CAJA NEXT RECORD
022500         AT END
022600             MOVE "S" TO WS-FIN-SESIONES
022700             GO TO 1000-PROCESAR-SESIONES-EXIT.
022800     ADD 1 TO WS-CANT-SESIONES.
022900     MOVE SES-ID              TO WS-SEC-ID.
023000     MOVE SES-CAJERO-CEDULA   TO WS-SEC-CAJERO-CEDULA.
023100     MOVE SES-FECHA-APERTURA  TO WS-SEC-FECHA-APERTURA.
023200     MOVE SES-MONTO-APERTURA  TO WS-SEC-MONTO-APERTURA.
023300     MOVE SES-ESTADO          TO WS-SEC-ESTADO.
023400     MOVE SES-MONTO-DECLARADO TO WS-SEC-MONTO-DECLARADO.
023500     MOVE ZERO TO WS-TOTAL-INGRESOS WS-TOTAL-EGRESOS.
023600     PERFORM 1100-ACUMULAR-MOVIMIENTOS
023700         THRU 1100-ACUMULAR-MOVIMIENTOS-EXIT.
023800     PERFORM 1200-CALCULAR-ESPERADO
023900         THRU 1200-CALCULAR-ESPERADO-EXIT.
024000     PERFORM 1300-CLASIFICAR-DIFERENCIA
024100         THRU 1300-CLASIFICAR-DIFERENCIA-EXIT.
024200     PERFORM 1400-IMPRIMIR-LINEA-SESION
024300         THRU 1400-IMPRIMIR-LINEA-SESION-EXIT.
024400     ADD WS-TOTAL-INGRESOS TO WS-GRAN-INGRESOS.
024500     ADD WS-TOTAL-EGRESOS  TO WS-GRAN-EGRESOS.
024600 1000-PROCESAR-SESIONES-EXIT.
024700     EXIT.
024800 
024900 1100-ACUMULAR-MOVIMIENTOS.
025000     IF NO-HAY-MAS-MOVIMIENTOS
025100         GO TO 1100-ACUMULAR-MOVIMIENTOS-EXIT.
025200     IF WS-BUF-SESION-ID NOT = WS-SEC-ID
025300         GO TO 1100-ACUMULAR-MOVIMIENTOS-EXIT.
025400     IF WS-BUF-TIPO = "I"
025500         ADD WS-BUF-MONTO TO WS-TOTAL-INGRESOS
025600     ELSE
025700         ADD WS-BUF-MONTO TO WS-TOTAL-EGRESOS.
025800     PERFORM 0200-LEER-PRIMER-MOVIMIENTO
025900         THRU 0200-LEER-PRIMER-MOVIMIENTO-EXIT.
026000     GO TO 1100-ACUMULAR-MOVIMIENTOS.
026100 1100-ACUMULAR-MOVIMIENTOS-EXIT.
026200     EXIT.
026300 
026400 1200-CALCULAR-ESPERADO.
026500     COMPUTE WS-MONTO-ESPERADO =
026600         WS-SEC-MONTO-APERTURA + WS-TOTAL-INGRESOS
026700             - WS-TOTAL-EGRESOS.
026800 1200-CALCULAR-ESPERADO-EXIT.
026900     EXIT.
027000 
027100 1300-CLASIFICAR-DIFERENCIA.
027200     MOVE SPACE TO WS-CLASIFICACION.
027300     MOVE ZERO TO WS-DIFERENCIA.
027400     IF WS-SEC-ESTADO NOT = "C"
027500         MOVE "ABIERTA" TO WS-CLASIFICACION
027600         GO TO 1300-CLASIFICAR-DIFERENCIA-EXIT.
027700     COMPUTE WS-DIFERENCIA =
027800         WS-SEC-MONTO-DECLARADO - WS-MONTO-ESPERADO.
027900     IF WS-DIFERENCIA = ZERO
028000         MOVE "OK" TO WS-CLASIFICACION
028100         ADD 1 TO WS-SESIONES-OK
028200     ELSE IF WS-DIFERENCIA > ZERO
028300         MOVE "SOBRANTE" TO WS-CLASIFICACION
028400         ADD 1 TO WS-SESIONES-SOBRANTE
028500     ELSE
028600         MOVE "FALTANTE" TO WS-CLASIFICACION
028700         ADD 1 TO WS-SESIONES-FALTANTE.
028800 1300-CLASIFICAR-DIFERENCIA-EXIT.
028900     EXIT.
029000 
029100*-----------------------------------------------------------------
029200*  IMPRESION DE LA LINEA DE ARQUEO DE LA SESION (VER SOL-0419:
029300*  UNA SESION ABIERTA SIN MOVIMIENTOS IMPRIME ESPERADO = APERTURA
029400*  Y NO MUESTRA DIFERENCIA).
029500*-----------------------------------------------------------------
029600 1400-IMPRIMIR-LINEA-SESION.
029700     MOVE SPACE TO WS-LINEA-DETALLE.
029800     MOVE WS-SEC-ID            TO WLD-SESION.
029900     MOVE WS-SEC-CAJERO-CEDULA TO WLD-CAJERO.
030000     MOVE WS-SEC-FECHA-APERTURA TO WLD-APERTURA.
030100     MOVE WS-TOTAL-INGRESOS    TO WS-MONTO-EDITAR.
030200     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT.
030300     MOVE WS-MONTO-EDIT        TO WLD-INGRESOS.
030400     MOVE WS-TOTAL-EGRESOS     TO WS-MONTO-EDITAR.
030500     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT.
030600     MOVE WS-MONTO-EDIT        TO WLD-EGRESOS.
030700     MOVE WS-MONTO-ESPERADO    TO WS-MONTO-EDITAR.
030800     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT.
030900     MOVE WS-MONTO-EDIT        TO WLD-ESPERADO.
031000     IF WS-SEC-ESTADO = "C"
031100         MOVE WS-DIFERENCIA    TO WS-MONTO-EDITAR
031200         MOVE WS-MONTO-EDITAR  TO WS-MONTO-EDIT
031300         MOVE WS-MONTO-EDIT    TO WLD-DIFERENCIA
031400     ELSE
031500         MOVE SPACE TO WLD-DIFERENCIA.
031600     MOVE WS-CLASIFICACION     TO WLD-CLASIFICACION.
031700     MOVE WS-LINEA-DETALLE     TO ARQ-LINEA.
031800     WRITE ARQ-LINEA.
031900 1400-IMPRIMIR-LINEA-SESION-EXIT.
032000     EXIT.
032100 
032200 3000-IMPRIMIR-TOTALES.
032300     MOVE ALL "-" TO ARQ-LINEA.
032400     WRITE ARQ-LINEA.
032500     MOVE SPACE TO ARQ-LINEA.
032600     MOVE WS-GRAN-INGRESOS      TO WS-GRAN-MONTO-EDITAR.
032700     MOVE WS-GRAN-MONTO-EDITAR  TO WS-GRAN-MONTO-EDIT.
032800     STRING "TOTAL INGRESOS.....: " DELIMITED BY SIZE
032900            WS-GRAN-MONTO-EDIT     DELIMITED BY SIZE
033000         INTO ARQ-LINEA.
033100     WRITE ARQ-LINEA.
033200     MOVE SPACE TO ARQ-LINEA.
033300     MOVE WS-GRAN-EGRESOS       TO WS-GRAN-MONTO-EDITAR.
033400     MOVE WS-GRAN-MONTO-EDITAR  TO WS-GRAN-MONTO-EDIT.
033500     STRING "TOTAL EGRESOS......: " DELIMITED BY SIZE
033600            WS-GRAN-MONTO-EDIT     DELIMITED BY SIZE
033700         INTO ARQ-LINEA.
033800     WRITE ARQ-LINEA.
033900     MOVE SPACE TO ARQ-LINEA.
034000     MOVE WS-CANT-SESIONES TO WS-CONTADOR-EDIT.
034100     STRING "SESIONES PROCESADAS: " DELIMITED BY SIZE
034200            WS-CONTADOR-EDIT        DELIMITED BY SIZE
034300         INTO ARQ-LINEA.
034400     WRITE ARQ-LINEA.
034500     MOVE SPACE TO ARQ-LINEA.
034600     MOVE WS-SESIONES-OK TO WS-CONTADOR-EDIT.
034700     STRING "SESIONES OK........: " DELIMITED BY SIZE
034800            WS-CONTADOR-EDIT        DELIMITED BY SIZE
034900         INTO ARQ-LINEA.
035000     WRITE ARQ-LINEA.
035100     MOVE SPACE TO ARQ-LINEA.
035200     MOVE WS-SESIONES-SOBRANTE TO WS-CONTADOR-EDIT.
035300     STRING "SESIONES SOBRANTE..: " DELIMITED BY SIZE
035400            WS-CONTADOR-EDIT        DELIMITED BY SIZE
035500         INTO ARQ-LINEA.
035600     WRITE ARQ-LINEA.
035700     MOVE SPACE TO ARQ-LINEA.
035800     MOVE WS-SESIONES-FALTANTE TO WS-CONTADOR-EDIT.
035900     STRING "SESIONES FALTANTE..: " DELIMITED BY SIZE
036000            WS-CONTADOR-EDIT        DELIMITED BY SIZE
036100         INTO ARQ-LINEA.
036200     WRITE ARQ-LINEA.
036300 3000-IMPRIMIR-TOTALES-EXIT.
036400     EXIT.
036500 
036600 9000-TERMINAR.
036700     CLOSE F-SESION-CAJA F-MOVIMIENTO F-SALIDA-ARQUEO.
036800 9000-TERMINAR-EXIT.
036900     EXIT.
037000 
037100 9900-ERROR-FICHERO.
037200     DISPLAY "CAJA01 - ERROR DE E/S - VERIFICAR FILE STATUS".
037300     STOP RUN.
