000100*IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  LETRA01.
000400 AUTHOR.      L. GIMENEZ FLECHA.
000500 INSTALLATION. CENTRO DE COMPUTOS - TRANSNORTE S.A.
000600 DATE-WRITTEN. 14/06/1999.
000700 DATE-COMPILED.
000800 SECURITY.    USO INTERNO - CONFIDENCIAL.
000900*****************************************************************
001000*  LETRA01  -  SUBRUTINA CONVERSORA DE MONTO A LETRAS.          *
001100*                                                                *
001200*  RECIBE UN IMPORTE ENTERO DE GUARANIES (SIN DECIMALES, MENOR   *
001300*  A MIL MILLONES) Y DEVUELVE SU EXPRESION EN LETRAS MAYUSCULAS  *
001400*  TERMINADA EN "GUARANIES", PARA SU IMPRESION EN LA FACTURA.    *
001500*  LLAMADA DESDE FACT01 POR CADA FACTURA EMITIDA (SOL-0570).     *
001600*-----------------------------------------------------------------
001700*  HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 14/06/1999 LGF SOL-0570  VERSION INICIAL.
002000* 02/09/1999 LGF SOL-0578  CORRIGE "VEINTIUNO" COMO UNA SOLA PALABRA.
002100* 30/11/1999 RMZ SOL-0587  REVISION PREVIA AL CAMBIO DE MILENIO.
002200* 08/01/2000 RMZ SOL-0590  VERIFICACION FINAL CAMBIO DE MILENIO (Y2K).
002300* 19/01/2000 RMZ SOL-0591  CORRIGE CIEN/CIENTO (100 EXACTO VS 101-199).
002400* 04/08/2000 PCA SOL-0598  CORRIGE "VEINTIDOS" Y "VEINTITRES" CON TILDE
002500*                         OMITIDA EN LA TABLA DE DECENAS.
002600* 11/07/2001 PCA SOL-0612  AGREGA GRUPO DE MILLONES.
002700* 04/02/2002 LGF SOL-0622  CORRIGE "UN MILLON" (SIN "S") CONTRA
002800*                         "DOS MILLONES" EN ADELANTE.
002900* 03/05/2002 LGF SOL-0636  CORRIGE ESPACIO ENTRE GRUPO DE MILES Y RESTO.
003000* 17/09/2002 RMZ SOL-0641  CORRIGE MONTO CERO ("CERO GUARANIES").
003100* 21/10/2003 PCA SOL-0659  LIMPIEZA GENERAL DE COMENTARIOS.
003200* 12/03/2004 LGF SOL-0671  CORRIGE GRUPO "CIEN MIL" SIN "CIENTO".
003300*****************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-PC.
003800 OBJECT-COMPUTER.  IBM-PC.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 
004500*    TABLA DE UNIDADES (1-9).
004600 01  WS-TAB-UNIDADES.
004700     05  FILLER   PIC X(10) VALUE "UN".
004800     05  FILLER   PIC X(10) VALUE "DOS".
004900     05  FILLER   PIC X(10) VALUE "TRES".
005000     05  FILLER   PIC X(10) VALUE "CUATRO".
005100     05  FILLER   PIC X(10) VALUE "CINCO".
005200     05  FILLER   PIC X(10) VALUE "SEIS".
005300     05  FILLER   PIC X(10) VALUE "SIETE".
005400     05  FILLER   PIC X(10) VALUE "OCHO".
005500     05  FILLER   PIC X(10) VALUE "NUEVE".
005600 01  WS-TAB-UNIDADES-R REDEFINES WS-TAB-UNIDADES.
005700     05  TAB-UNIDADES OCCURS 9 TIMES PIC X(10).
005800 
005900*    TABLA DE DIECIS (10-19).
006000 01  WS-TAB-DIECIS.
006100     05  FILLER   PIC X(10) VALUE "DIEZ".
006200     05  FILLER   PIC X(10) VALUE "ONCE".
006300     05  FILLER   PIC X(10) VALUE "DOCE".
006400     05  FILLER   PIC X(10) VALUE "TRECE".
006500     05  FILLER   PIC X(10) VALUE "CATORCE".
006600     05  FILLER   PIC X(10) VALUE "QUINCE".
006700     05  FILLER   PIC X(10) VALUE "DIECISEIS".
006800     05  FILLER   PIC X(10) VALUE "DIECISIETE".
006900     05  FILLER   PIC X(10) VALUE "DIECIOCHO".
007000     05  FILLER   PIC X(10) VALUE "DIECINUEVE".
007100 01  WS-TAB-DIECIS-R REDEFINES WS-TAB-DIECIS.
007200     05  TAB-DIECIS OCCURS 10 TIMES PIC X(10).
007300 
007400*    TABLA DE DECENAS (INDICE = DECENA/10; INDICE 1 NO SE USA
007500*    PORQUE 10-19 SE RESUELVE CON TAB-DIECIS).
007600 01  WS-TAB-DECENAS.
007700     05  FILLER   PIC X(10) VALUE "DIEZ".
007800     05  FILLER   PIC X(10) VALUE "VEINTE".
007900     05  FILLER   PIC X(10) VALUE "TREINTA".
008000     05  FILLER   PIC X(10) VALUE "CUARENTA".
008100     05  FILLER   PIC X(10) VALUE "CINCUENTA".
008200     05  FILLER   PIC X(10) VALUE "SESENTA".
008300     05  FILLER   PIC X(10) VALUE "SETENTA".
008400     05  FILLER   PIC X(10) VALUE "OCHENTA".
008500     05  FILLER   PIC X(10) VALUE "NOVENTA".
008600 01  WS-TAB-DECENAS-R REDEFINES WS-TAB-DECENAS.
008700     05  TAB-DECENAS OCCURS 9 TIMES PIC X(10).
008800 
008900*    TABLA DE CENTENAS (INDICE 1 = "CIENTO", USADO SOLO CUANDO
009000*    HAY RESTO; EL CASO 100 EXACTO SE ARMA APARTE COMO "CIEN").
009100 01  WS-TAB-CENTENAS.
009200     05  FILLER   PIC X(12) VALUE "CIENTO".
009300     05  FILLER   PIC X(12) VALUE "DOSCIENTOS".
009400     05  FILLER   PIC X(12) VALUE "TRESCIENTOS".
009500     05  FILLER   PIC X(12) VALUE "CUATROCIENTOS".
009600     05  FILLER   PIC X(12) VALUE "QUINIENTOS".
009700     05  FILLER   PIC X(12) VALUE "SEISCIENTOS".
009800     05  FILLER   PIC X(12) VALUE "SETECIENTOS".
009900     05  FILLER   PIC X(12) VALUE "OCHOCIENTOS".
010000     05  FILLER   PIC X(12) VALUE "NOVECIENTOS".
010100 01  WS-TAB-CENTENAS-R REDEFINES WS-TAB-CENTENAS.
010200     05  TAB-CENTENAS OCCURS 9 TIMES PIC X(12).
010300 
010400 01  WS-CONTADORES.
010500     05  WS-PTR                  PIC 9(03)  COMP.
010600     05  WS-GRUPO-PTR             PIC 9(03)  COMP.
010700     05  WS-GRUPO-LEN             PIC 9(03)  COMP.
010800     05  WS-IDX-TEEN              PIC 9(02)  COMP.
010900 
011000*    DESCOMPOSICION DEL MONTO EN GRUPOS DE MILLONES/MILES/RESTO.
011100 01  WS-DESCOMPOSICION.
011200     05  WS-MILLONES              PIC 9(03)  COMP.
011300     05  WS-RESTO-MILLONES        PIC 9(06)  COMP.
011400     05  WS-MILES                 PIC 9(03)  COMP.
011500     05  WS-UNIDADES-GRUPO        PIC 9(03)  COMP.
011600 
011700*    VARIABLES DE TRABAJO DE LA CONVERSION DE UN GRUPO 0-999.
011800 01  WS-GRUPO-EN-CURSO.
011900     05  WS-GRUPO-VALOR           PIC 9(03)  COMP.
012000     05  WS-GC-CIENTOS            PIC 9(02)  COMP.
012100     05  WS-GC-RESTO              PIC 9(03)  COMP.
012200     05  WS-GC-DECENA             PIC 9(02)  COMP.
012300     05  WS-GC-UNIDAD             PIC 9(02)  COMP.
012400 
012500 01  WS-GRUPO-TEXTO               PIC X(40).
012600 
012700 LINKAGE SECTION.
012800 01  LK-MONTO                     PIC 9(09).
012900 01  LK-LETRAS                    PIC X(120).
013000 
013100 PROCEDURE DIVISION USING LK-MONTO LK-LETRAS.
013200 
013300 0100-PRINCIPAL.
013400     MOVE SPACE TO LK-LETRAS.
013500     IF LK-MONTO = ZERO
013600         MOVE "CERO GUARANIES" TO LK-LETRAS
013700         GOBACK.
013800     MOVE 1 TO WS-PTR.
013900     COMPUTE WS-MILLONES = LK-MONTO / 1000000.
014000     COMPUTE WS-RESTO-MILLONES =
014100         LK-MONTO - (WS-MILLONES * 1000000).
014200     COMPUTE WS-MILES = WS-RESTO-MILLONES / 1000.
014300     COMPUTE WS-UNIDADES-GRUPO =
014400         WS-RESTO-MILLONES - (WS-MILES * 1000).
014500     IF WS-MILLONES > 0
014600         PERFORM 1000-AGREGAR-MILLONES
014700             THRU 1000-AGREGAR-MILLONES-EXIT.
014800     IF WS-MILES > 0
014900         PERFORM 1100-AGREGAR-MILES
015000             THRU 1100-AGREGAR-MILES-EXIT.
015100     IF WS-UNIDADES-GRUPO > 0
015200         PERFORM 1200-AGREGAR-UNIDADES
015300             THRU 1200-AGREGAR-UNIDADES-EXIT.
015400     PERFORM 1900-AGREGAR-ESPACIO THRU 1900-AGREGAR-ESPACIO-EXIT.
015500     STRING "GUARANIES" DELIMITED BY SIZE
015600         INTO LK-LETRAS WITH POINTER WS-PTR.
015700     GOBACK.
015800 
015900 1000-AGREGAR-MILLONES.
016000     PERFORM 1950-AGREGAR-ESPACIO-SI-HACE-FALTA
016100         THRU 1950-AGREGAR-ESPACIO-SI-HACE-FALTA-EXIT.
016200     IF WS-MILLONES = 1
016300         STRING "UN MILLON" DELIMITED BY SIZE
016400             INTO LK-LETRAS WITH POINTER WS-PTR
016500         GO TO 1000-AGREGAR-MILLONES-EXIT.
016600     MOVE WS-MILLONES TO WS-GRUPO-VALOR.
016700     PERFORM 2000-CONVERTIR-GRUPO
016800         THRU 2000-CONVERTIR-GRUPO-EXIT.
016900     STRING WS-GRUPO-TEXTO (1:WS-GRUPO-LEN) DELIMITED BY SIZE
017000            " MILLONES"                     DELIMITED BY SIZE
017100         INTO LK-LETRAS WITH POINTER WS-PTR.
017200 1000-AGREGAR-MILLONES-EXIT.
017300     EXIT.
017400 
017500 1100-AGREGAR-MILES.
017600     PERFORM 1950-AGREGAR-ESPACIO-SI-HACE-FALTA
017700         THRU 1950-AGREGAR-ESPACIO-SI-HACE-FALTA-EXIT.
017800     IF WS-MILES = 1
017900         STRING "MIL" DELIMITED BY SIZE
018000             INTO LK-LETRAS WITH POINTER WS-PTR
018100         GO TO 1100-AGREGAR-MILES-EXIT.
018200     MOVE WS-MILES TO WS-GRUPO-VALOR.
018300     PERFORM 2000-CONVERTIR-GRUPO
018400         THRU 2000-CONVERTIR-GRUPO-EXIT.
018500     STRING WS-GRUPO-TEXTO (1:WS-GRUPO-LEN) DELIMITED BY SIZE
018600            " MIL"                          DELIMITED BY SIZE
018700         INTO LK-LETRAS WITH POINTER WS-PTR.
018800 1100-AGREGAR-MILES-EXIT.
018900     EXIT.
019000 
019100 1200-AGREGAR-UNIDADES.
019200     PERFORM 1950-AGREGAR-ESPACIO-SI-HACE-FALTA
019300         THRU 1950-AGREGAR-ESPACIO-SI-HACE-FALTA-EXIT.
019400     MOVE WS-UNIDADES-GRUPO TO WS-GRUPO-VALOR.
019500     PERFORM 2000-CONVERTIR-GRUPO
019600         THRU 2000-CONVERTIR-GRUPO-EXIT.
019700     STRING WS-GRUPO-TEXTO (1:WS-GRUPO-LEN) DELIMITED BY SIZE
019800         INTO LK-LETRAS WITH POINTER WS-PTR.
019900 1200-AGREGAR-UNIDADES-EXIT.
020000     EXIT.
020100 
020200 1900-AGREGAR-ESPACIO.
020300     PERFORM 1950-AGREGAR-ESPACIO-SI-HACE-FALTA
020400         THRU 1950-AGREGAR-ESPACIO-SI-HACE-FALTA-EXIT.
020500 1900-AGREGAR-ESPACIO-EXIT.
020600     EXIT.
020700 
020800*-----------------------------------------------------------------
020900*  SEPARA CADA GRUPO (MILLONES/MILES/RESTO) DEL SIGUIENTE CON UN
021000*  UNICO ESPACIO, SALVO AL PRINCIPIO DEL IMPORTE (SOL-0636).
021100*-----------------------------------------------------------------
021200 1950-AGREGAR-ESPACIO-SI-HACE-FALTA.
021300     IF WS-PTR > 1
021400         STRING " " DELIMITED BY SIZE
021500             INTO LK-LETRAS WITH POINTER WS-PTR.
021600 1950-AGREGAR-ESPACIO-SI-HACE-FALTA-EXIT.
021700     EXIT.
021800 
021900*-----------------------------------------------------------------
022000*  CONVIERTE UN GRUPO 0-999 A PALABRAS EN WS-GRUPO-TEXTO, Y DEJA
022100*  SU LONGITUD UTIL EN WS-GRUPO-LEN (SOL-0578/0591).
022200*-----------------------------------------------------------------
022300 2000-CONVERTIR-GRUPO.
022400     MOVE SPACE TO WS-GRUPO-TEXTO.
022500     MOVE 1 TO WS-GRUPO-PTR.
022600     COMPUTE WS-GC-CIENTOS = WS-GRUPO-VALOR / 100.
022700     COMPUTE WS-GC-RESTO = WS-GRUPO-VALOR - (WS-GC-CIENTOS * 100).
022800     IF WS-GC-CIENTOS > 0
022900         PERFORM 2100-AGREGAR-CENTENA
023000             THRU 2100-AGREGAR-CENTENA-EXIT.
023100     IF WS-GC-RESTO > 0
023200         IF WS-GRUPO-PTR > 1
023300             STRING " " DELIMITED BY SIZE
023400                 INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR
023500         END-IF
023600         PERFORM 2200-AGREGAR-DECENAS
023700             THRU 2200-AGREGAR-DECENAS-EXIT.
023800     COMPUTE WS-GRUPO-LEN = WS-GRUPO-PTR - 1.
023900 2000-CONVERTIR-GRUPO-EXIT.
024000     EXIT.
024100 
024200 2100-AGREGAR-CENTENA.
024300     IF WS-GRUPO-VALOR = 100
024400         STRING "CIEN" DELIMITED BY SIZE
024500             INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR
024600         GO TO 2100-AGREGAR-CENTENA-EXIT.
024700     STRING TAB-CENTENAS (WS-GC-CIENTOS) DELIMITED BY SPACE
024800         INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR.
024900 2100-AGREGAR-CENTENA-EXIT.
025000     EXIT.
025100 
025200 2200-AGREGAR-DECENAS.
025300     IF WS-GC-RESTO < 10
025400         STRING TAB-UNIDADES (WS-GC-RESTO) DELIMITED BY SPACE
025500             INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR
025600         GO TO 2200-AGREGAR-DECENAS-EXIT.
025700     IF WS-GC-RESTO < 20
025800         COMPUTE WS-IDX-TEEN = WS-GC-RESTO - 9
025900         STRING TAB-DIECIS (WS-IDX-TEEN) DELIMITED BY SPACE
026000             INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR
026100         GO TO 2200-AGREGAR-DECENAS-EXIT.
026200     COMPUTE WS-GC-DECENA = WS-GC-RESTO / 10.
026300     COMPUTE WS-GC-UNIDAD = WS-GC-RESTO - (WS-GC-DECENA * 10).
026400     IF WS-GC-UNIDAD = 0
026500         STRING TAB-DECENAS (WS-GC-DECENA) DELIMITED BY SPACE
026600             INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR
026700         GO TO 2200-AGREGAR-DECENAS-EXIT.
026800     IF WS-GC-DECENA = 2
026900         STRING "VEINTI" DELIMITED BY SIZE
027000                TAB-UNIDADES (WS-GC-UNIDAD) DELIMITED BY SPACE
027100             INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR
027200         GO TO 2200-AGREGAR-DECENAS-EXIT.
027300     STRING TAB-DECENAS (WS-GC-DECENA) DELIMITED BY SPACE
027400            " Y "                      DELIMITED BY SIZE
027500            TAB-UNIDADES (WS-GC-UNIDAD) DELIMITED BY SPACE
027600         INTO WS-GRUPO-TEXTO WITH POINTER WS-GRUPO-PTR.
027700 2200-AGREGAR-DECENAS-EXIT.
027800     EXIT.
