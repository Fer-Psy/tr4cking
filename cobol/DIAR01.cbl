000100*IDENTIFICATION DIVISION.
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  DIAR01.
000400 AUTHOR.      R. MARTINEZ ZARATE.
000500 INSTALLATION. CENTRO DE COMPUTOS - TRANSNORTE S.A.
000600 DATE-WRITTEN. 30/11/1994.
000700 DATE-COMPILED.
000800 SECURITY.    USO INTERNO - CONFIDENCIAL.
000900*****************************************************************
001000*  DIAR01  -  REPORTE DIARIO DE FACTURACION Y CAJA.             *
001100*                                                                *
001200*  CORRE AL CIERRE DE LA JORNADA.  SECCION 1: UNA LINEA POR      *
001300*  FACTURA DEL MAESTRO, CON TOTALES DE CONTROL (SOLO FACTURAS    *
001400*  VIGENTES) Y CONTEO DE EMITIDAS/ANULADAS.  SECCION 2: UNA      *
001500*  LINEA POR SESION DE CAJA, CON CORTE DE CONTROL SOBRE EL       *
001600*  ARCHIVO DE MOVIMIENTOS Y TOTALES GENERALES DE INGRESO/EGRESO. *
001700*-----------------------------------------------------------------
001800*  HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000* 30/11/1994 RMZ SOL-0281  VERSION INICIAL - SOLO SECCION DE
002100*                          FACTURAS.
002200* 22/03/1995 RMZ SOL-0307  AGREGA SECCION DE SESIONES DE CAJA.
002300* 19/08/1995 PCA SOL-0339  CONTEO DE FACTURAS EMITIDAS/ANULADAS.
002400* 05/02/1996 LGF SOL-0397  SESIONES ABIERTAS MUESTRAN DECLARADO
002500*                          EN BLANCO.
002600* 11/11/1997 PCA SOL-0448  TOTALES GENERALES DE INGRESO/EGRESO AL
002700*                          PIE DE LA SECCION 2.
002800* 27/11/1998 RMZ SOL-0550  AMPLIA FECHAS A 4 DIGITOS DE ANO (Y2K).
002900* 08/01/1999 RMZ SOL-0554  VERIFICACION FINAL CAMBIO DE MILENIO.
003000* 15/05/2000 LGF SOL-0596  CORRIGE ACUMULADO DE TOTALES CON MAS
003100*                          DE 999 FACTURAS EN EL DIA.
003200* 21/10/2003 PCA SOL-0658  LIMPIEZA GENERAL DE COMENTARIOS.
003300*****************************************************************
003400 
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-PC.
003800 OBJECT-COMPUTER.  IBM-PC.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT F-FACTURA        ASSIGN TO "FACTENT"
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-FS-FACTURA.
004700 
004800     SELECT F-SESION-CAJA    ASSIGN TO "SESICAJ"
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-FS-SESCAJ.
005100 
005200     SELECT F-MOVIMIENTO     ASSIGN TO "MOVCENT"
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-FS-MOVENT.
005500 
005600     SELECT F-SALIDA-REPORTE ASSIGN TO "REPDIA"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-FS-REPSAL.
005900 
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  F-FACTURA
006300     LABEL RECORD IS STANDARD
006400     VALUE OF FILE-ID IS "FACTURA.DAT".
006500     COPY FACTU01.
006600 
006700 FD  F-SESION-CAJA
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "SESICAJA.DAT".
007000     COPY SESCA01.
007100 
007200 FD  F-MOVIMIENTO
007300     LABEL RECORD IS STANDARD
007400     VALUE OF FILE-ID IS "MOVCAJA.DAT".
007500     COPY MOVCA01.
007600 
007700 FD  F-SALIDA-REPORTE
007800     LABEL RECORD IS STANDARD
007900     VALUE OF FILE-ID IS "REPDIA.LST".
008000 01  REP-LINEA                  PIC X(80).
008100 
008200 WORKING-STORAGE SECTION.
008300 01  WS-ESTADOS-ARCHIVO.
008400     05  WS-FS-FACTURA           PIC X(02).
008500     05  WS-FS-SESCAJ            PIC X(02).
008600     05  WS-FS-MOVENT            PIC X(02).
008700     05  WS-FS-REPSAL            PIC X(02).
008800 
008900 01  WS-SWITCHES.
009000     05  WS-FIN-FACTURAS         PIC X(01)  VALUE "N".
009100         88  NO-HAY-MAS-FACTURAS      VALUE "S".
009200     05  WS-FIN-SESIONES         PIC X(01)  VALUE "N".
009300         88  NO-HAY-MAS-SESIONES      VALUE "S".
009400     05  WS-FIN-MOVIMIENTOS      PIC X(01)  VALUE "N".
009500         88  NO-HAY-MAS-MOVIMIENTOS   VALUE "S".
009600 
009700 01  WS-CONTADORES.
009800     05  WS-CANT-FACTURAS        PIC 9(05)  COMP  VALUE ZERO.
009900     05  WS-FACT-EMITIDAS        PIC 9(05)  COMP  VALUE ZERO.
010000     05  WS-FACT-ANULADAS        PIC 9(05)  COMP  VALUE ZERO.
010100     05  WS-CANT-SESIONES        PIC 9(04)  COMP  VALUE ZERO.
010200     05  WS-SESIONES-OK          PIC 9(04)  COMP  VALUE ZERO.
010300     05  WS-SESIONES-SOBRANTE    PIC 9(04)  COMP  VALUE ZERO.
010400     05  WS-SESIONES-FALTANTE    PIC 9(04)  COMP  VALUE ZERO.
010500 
010600*    NUMERO COMPLETO DE LA FACTURA EN CURSO (EEE-PPP-NNNNNNN).
010700 01  WS-NUMERO-COMPLETO          PIC X(15).
010800 
010900*    ACUMULADORES DE LA SECCION 1 (SOLO FACTURAS VIGENTES, VER
011000*    SOL-0596 - AMPLIADOS A S9(11) PARA SOPORTAR UN DIA CARGADO).
011100 01  WS-TOTALES-FACTURAS.
011200     05  WS-TOT-EXENTA           PIC S9(11)V99  VALUE ZERO.
011300     05  WS-TOT-GRAV-5           PIC S9(11)V99  VALUE ZERO.
011400     05  WS-TOT-GRAV-10          PIC S9(11)V99  VALUE ZERO.
011500     05  WS-TOT-IVA              PIC S9(11)V99  VALUE ZERO.
011600     05  WS-TOT-FACTURAS         PIC S9(11)V99  VALUE ZERO.
011700 
011800*    DATOS DE LA SESION EN CURSO, LEIDOS DEL MAESTRO DE SESIONES.
011900 01  WS-SESION-EN-CURSO.
012000     05  WS-SEC-ID               PIC 9(05).
012100     05  WS-SEC-CAJERO-CEDULA    PIC 9(10).
012200     05  WS-SEC-FECHA-APERTURA   PIC 9(08).
012300     05  WS-SEC-FECHA-APERTURA-R REDEFINES WS-SEC-FECHA-APERTURA.
012400         10  WS-SFA-ANO          PIC 9(04).
012500         10  WS-SFA-MES          PIC 9(02).
012600         10  WS-SFA-DIA          PIC 9(02).
012700     05  WS-SEC-MONTO-APERTURA   PIC S9(10)V99.
012800     05  WS-SEC-ESTADO           PIC X(01).
012900     05  WS-SEC-MONTO-DECLARADO  PIC S9(10)V99.
013000 
013100*    BUFFER DE ADELANTO DE UN MOVIMIENTO (MISMO PATRON DE
013200*    SINCRONIA QUE CAJA01).
013300 01  WS-BUFFER-MOVIMIENTO.
013400     05  WS-BUF-SESION-ID        PIC 9(05)  VALUE ZERO.
013500     05  WS-BUF-TIPO             PIC X(01).
013600     05  WS-BUF-MONTO            PIC S9(10)V99.
013700 01  WS-BUFFER-MOVIMIENTO-R REDEFINES WS-BUFFER-MOVIMIENTO
013800                                 PIC X(18).
013900 
014000*    ACUMULADORES DE LA SESION Y TOTALES GENERALES DE CAJA.
014100 01  WS-TOTALES-SESION.
014200     05  WS-TOTAL-INGRESOS       PIC S9(10)V99.
014300     05  WS-TOTAL-EGRESOS        PIC S9(10)V99.
014400     05  WS-MONTO-ESPERADO       PIC S9(10)V99.
014500     05  WS-DIFERENCIA           PIC S9(10)V99.
014600     05  WS-CLASIFICACION        PIC X(08).
014700 
014800 01  WS-TOTALES-GENERALES.
014900     05  WS-GRAN-INGRESOS        PIC S9(11)V99  VALUE ZERO.
015000     05  WS-GRAN-EGRESOS         PIC S9(11)V99  VALUE ZERO.
015100 
015200*    VISTA EDITADA DE MONTO, REUTILIZADA EN AMBAS SECCIONES.
015300 01  WS-MONTO-EDITAR             PIC S9(11)V99.
015400 01  WS-MONTO-EDITAR-R REDEFINES WS-MONTO-EDITAR.
015500     05  WS-MED-ENTERO           PIC 9(11).
015600     05  WS-MED-DECIMAL          PIC 9(02).
015700 01  WS-MONTO-EDIT-FACT          PIC -Z(5)9.99.
015800 01  WS-MONTO-EDIT-CAJA          PIC -Z(4)9.99.
015900 01  WS-CONTADOR-EDIT            PIC Z(4)9.
016000 
016100*    LINEA DE DETALLE DE LA SECCION 1 (FACTURAS) - 80 COLUMNAS.
016200 01  WS-LINEA-FACTURA.
016300     05  FILLER                  PIC X(01)  VALUE SPACE.
016400     05  WLF-NUMERO-COMPLETO     PIC X(15).
016500     05  WLF-CEDULA              PIC 9(10).
016600     05  WLF-CONDICION           PIC X(01).
016700     05  WLF-ESTADO              PIC X(01).
016800     05  WLF-EXENTA              PIC X(10).
016900     05  WLF-GRAV-5              PIC X(10).
017000     05  WLF-GRAV-10             PIC X(10).
017100     05  WLF-IVA                 PIC X(10).
017200     05  WLF-TOTAL               PIC X(10).
017300     05  FILLER                  PIC X(02)  VALUE SPACE.
017400 
017500*    LINEA DE DETALLE DE LA SECCION 2 (SESIONES DE CAJA) - 80 COL.
017600 01  WS-LINEA-SESION.
017700     05  FILLER                  PIC X(01)  VALUE SPACE.
017800     05  WLS-SESION              PIC Z(4)9.
017900     05  WLS-CAJERO              PIC 9(10).
018000     05  WLS-APERTURA            PIC X(09).
018100     05  WLS-INGRESOS            PIC X(09).
018200     05  WLS-EGRESOS             PIC X(09).
018300     05  WLS-ESPERADO            PIC X(09).
018400     05  WLS-DECLARADO           PIC X(09).
018500     05  WLS-DIFERENCIA          PIC X(09).
018600     05  WLS-CLASIFICACION       PIC X(08).
018700     05  FILLER                  PIC X(02)  VALUE SPACE.
018800 
018900 COPY FECHA01.
019000 
019100 LINKAGE SECTION.
019200 
019300 PROCEDURE DIVISION.
019400 
019500 0100-INICIO.
019600     PERFORM 0110-ABRIR-ARCHIVOS
019700         THRU 0110-ABRIR-ARCHIVOS-EXIT.
019800     ACCEPT WS-FECHA-CORRIDA-R FROM DATE YYYYMMDD.
019900     PERFORM 2000-SECCION-FACTURAS
020000         THRU 2000-SECCION-FACTURAS-EXIT.
020100     PERFORM 3000-SECCION-CAJAS
020200         THRU 3000-SECCION-CAJAS-EXIT.
020300     PERFORM 9000-TERMINAR THRU 9000-TERMINAR-EXIT.
020400     GOBACK.
020500 
020600 0110-ABRIR-ARCHIVOS.
020700     OPEN INPUT  F-FACTURA.
020800     IF WS-FS-FACTURA NOT = "00"
020900         GO TO 9900-ERROR-FICHERO.
021000     OPEN INPUT  F-SESION-CAJA.
021100     IF WS-FS-SESCAJ NOT = "00"
021200         GO TO 9900-ERROR-FICHERO.
021300     OPEN INPUT  F-MOVIMIENTO.
021400     IF WS-FS-MOVENT NOT = "00"
021500         GO TO 9900-ERROR-FICHERO.
021600     OPEN OUTPUT F-SALIDA-REPORTE.
021700     IF WS-FS-REPSAL NOT = "00"
021800         GO TO 9900-ERROR-FICHERO.
021900 0110-ABRIR-ARCHIVOS-EXIT.
022000     EXIT.
022100 
022200*-----------------------------------------------------------------
022300*  SECCION 1 - UNA LINEA POR FACTURA DEL MAESTRO.
022400*-----------------------------------------------------------------
022500 2000-SECCION-FACTURAS.
022600     PERFORM 2010-IMPRIMIR-ENCABEZADO-FACT
022700         THRU 2010-IMPRIMIR-ENCABEZADO-FACT-EXIT.
022800     PERFORM 2020-PROCESAR-FACTURAS
022900         THRU 2020-PROCESAR-FACTURAS-EXIT
023000         UNTIL NO-HAY-MAS-FACTURAS.
023100     PERFORM 2090-IMPRIMIR-TOTALES-FACT
023200         THRU 2090-IMPRIMIR-TOTALES-FACT-EXIT.
023300 2000-SECCION-FACTURAS-EXIT.
023400     EXIT.
023500 
023600 2010-IMPRIMIR-ENCABEZADO-FACT.
023700     MOVE SPACE TO REP-LINEA.
023800     MOVE "TRANSNORTE S.A. - REPORTE DIARIO - SECCION 1: FACTURAS"
023900         TO REP-LINEA (1:56).
024000     WRITE REP-LINEA.
024100     MOVE ALL "-" TO REP-LINEA.
024200     WRITE REP-LINEA.
024300     MOVE SPACE TO REP-LINEA.
024400     MOVE "NUM.COMPLETO   CEDULA    C E     EXENTA    GRAV.5%"
024500         TO REP-LINEA (1:51).
024600     MOVE "   GRAV.10%       IVA     TOTAL"
024700         TO REP-LINEA (52:32).
024800     WRITE REP-LINEA.
024900     MOVE ALL "-" TO REP-LINEA.
025000     WRITE REP-LINEA.
025100 2010-IMPRIMIR-ENCABEZADO-FACT-EXIT.
025200     EXIT.
025300 
025400 2020-PROCESAR-FACTURAS.
025500     READ F-FACTURA NEXT RECORD
025600         AT END
025700             MOVE "S" TO WS-FIN-FACTURAS
025800             GO TO 2020-PROCESAR-FACTURAS-EXIT.
025900     ADD 1 TO WS-CANT-FACTURAS.
026000     STRING FAC-ESTABLECIMIENTO DELIMITED BY SIZE
026100            "-"                 DELIMITED BY SIZE
026200            FAC-PUNTO           DELIMITED BY SIZE
026300            "-"                 DELIMITED BY SIZE
026400            FAC-NUMERO          DELIMITED BY SIZE
026500         INTO WS-NUMERO-COMPLETO.
026600     IF FAC-ESTA-EMITIDA
026700         ADD 1 TO WS-FACT-EMITIDAS
026800         ADD FAC-TOTAL-EXENTA  TO WS-TOT-EXENTA
026900         ADD FAC-TOTAL-GRAV-5  TO WS-TOT-GRAV-5
027000         ADD FAC-TOTAL-GRAV-10 TO WS-TOT-GRAV-10
027100         ADD FAC-TOTAL-IVA     TO WS-TOT-IVA
027200         ADD FAC-TOTAL         TO WS-TOT-FACTURAS
027300     ELSE
027400         ADD 1 TO WS-FACT-ANULADAS.
027500     PERFORM 2030-IMPRIMIR-LINEA-FACTURA
027600         THRU 2030-IMPRIMIR-LINEA-FACTURA-EXIT.
027700 2020-PROCESAR-FACTURAS-EXIT.
027800     EXIT.
027900 
028000 2030-IMPRIMIR-LINEA-FACTURA.
028100     MOVE SPACE TO WS-LINEA-FACTURA.
028200     MOVE WS-NUMERO-COMPLETO   TO WLF-NUMERO-COMPLETO.
028300     MOVE FAC-CLIENTE-CEDULA   TO WLF-CEDULA.
028400     MOVE FAC-CONDICION        TO WLF-CONDICION.
028500     MOVE FAC-ESTADO           TO WLF-ESTADO.
028600     MOVE FAC-TOTAL-EXENTA     TO WS-MONTO-EDITAR.
028700     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
028800     MOVE WS-MONTO-EDIT-FACT   TO WLF-EXENTA.
028900     MOVE FAC-TOTAL-GRAV-5     TO WS-MONTO-EDITAR.
029000     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
029100     MOVE WS-MONTO-EDIT-FACT   TO WLF-GRAV-5.
029200     MOVE FAC-TOTAL-GRAV-10    TO WS-MONTO-EDITAR.
029300     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
029400     MOVE WS-MONTO-EDIT-FACT   TO WLF-GRAV-10.
029500     MOVE FAC-TOTAL-IVA        TO WS-MONTO-EDITAR.
029600     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
029700     MOVE WS-MONTO-EDIT-FACT   TO WLF-IVA.
029800     MOVE FAC-TOTAL            TO WS-MONTO-EDITAR.
029900     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
030000     MOVE WS-MONTO-EDIT-FACT   TO WLF-TOTAL.
030100     MOVE WS-LINEA-FACTURA     TO REP-LINEA.
030200     WRITE REP-LINEA.
030300 2030-IMPRIMIR-LINEA-FACTURA-EXIT.
030400     EXIT.
030500 
030600 2090-IMPRIMIR-TOTALES-FACT.
030700     MOVE ALL "-" TO REP-LINEA.
030800     WRITE REP-LINEA.
030900     MOVE SPACE TO REP-LINEA.
031000     MOVE WS-TOT-EXENTA        TO WS-MONTO-EDITAR.
031100     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
031200     STRING "TOTAL EXENTA.......: " DELIMITED BY SIZE
031300            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
031400         INTO REP-LINEA.
031500     WRITE REP-LINEA.
031600     MOVE SPACE TO REP-LINEA.
031700     MOVE WS-TOT-GRAV-5        TO WS-MONTO-EDITAR.
031800     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
031900     STRING "TOTAL GRAVADA 5%...: " DELIMITED BY SIZE
032000            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
032100         INTO REP-LINEA.
032200     WRITE REP-LINEA.
032300     MOVE SPACE TO REP-LINEA.
032400     MOVE WS-TOT-GRAV-10       TO WS-MONTO-EDITAR.
032500     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
032600     STRING "TOTAL GRAVADA 10%..: " DELIMITED BY SIZE
032700            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
032800         INTO REP-LINEA.
032900     WRITE REP-LINEA.
033000     MOVE SPACE TO REP-LINEA.
033100     MOVE WS-TOT-IVA           TO WS-MONTO-EDITAR.
033200     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
033300     STRING "TOTAL IVA..........: " DELIMITED BY SIZE
033400            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
033500         INTO REP-LINEA.
033600     WRITE REP-LINEA.
033700     MOVE SPACE TO REP-LINEA.
033800     MOVE WS-TOT-FACTURAS      TO WS-MONTO-EDITAR.
033900     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
034000     STRING "TOTAL FACTURADO....: " DELIMITED BY SIZE
034100            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
034200         INTO REP-LINEA.
034300     WRITE REP-LINEA.
034400     MOVE SPACE TO REP-LINEA.
034500     MOVE WS-FACT-EMITIDAS     TO WS-CONTADOR-EDIT.
034600     STRING "FACTURAS EMITIDAS..: " DELIMITED BY SIZE
034700            WS-CONTADOR-EDIT        DELIMITED BY SIZE
034800         INTO REP-LINEA.
034900     WRITE REP-LINEA.
035000     MOVE SPACE TO REP-LINEA.
035100     MOVE WS-FACT-ANULADAS     TO WS-CONTADOR-EDIT.
035200     STRING "FACTURAS ANULADAS..: " DELIMITED BY SIZE
035300            WS-CONTADOR-EDIT        DELIMITED BY SIZE
035400         INTO REP-LINEA.
035500     WRITE REP-LINEA.
035600 2090-IMPRIMIR-TOTALES-FACT-EXIT.
035700     EXIT.
035800 
035900*-----------------------------------------------------------------
036000*  SECCION 2 - UNA LINEA POR SESION DE CAJA (MISMO PATRON DE
036100*  SINCRONIA DE CAJA01 ENTRE EL MAESTRO DE SESIONES Y EL ARCHIVO
036200*  DE MOVIMIENTOS).
036300*-----------------------------------------------------------------
036400 3000-SECCION-CAJAS.
036500     PERFORM 3010-IMPRIMIR-ENCABEZADO-CAJA
036600         THRU 3010-IMPRIMIR-ENCABEZADO-CAJA-EXIT.
036700     PERFORM 3020-LEER-PRIMER-MOVIMIENTO
036800         THRU 3020-LEER-PRIMER-MOVIMIENTO-EXIT.
036900     PERFORM 3100-PROCESAR-SESIONES
037000         THRU 3100-PROCESAR-SESIONES-EXIT
037100         UNTIL NO-HAY-MAS-SESIONES.
037200     PERFORM 3900-IMPRIMIR-TOTALES-CAJA
037300         THRU 3900-IMPRIMIR-TOTALES-CAJA-EXIT.
037400 3000-SECCION-CAJAS-EXIT.
037500     EXIT.
037600 
037700 3010-IMPRIMIR-ENCABEZADO-CAJA.
037800     MOVE SPACE TO REP-LINEA.
037900     MOVE "TRANSNORTE S.A. - REPORTE DIARIO - SECCION 2: CAJAS"
038000         TO REP-LINEA (1:53).
038100     WRITE REP-LINEA.
038200     MOVE ALL "-" TO REP-LINEA.
038300     WRITE REP-LINEA.
038400     MOVE SPACE TO REP-LINEA.
038500     MOVE "SESION CAJERO      APERTURA INGRESOS  EGRESOS"
038600         TO REP-LINEA (1:47).
038700     MOVE " ESPERADO DECLARADO DIFEREN. CLASIF."
038800         TO REP-LINEA (48:36).
038900     WRITE REP-LINEA.
039000     MOVE ALL "-" TO REP-LINEA.
039100     WRITE REP-LINEA.
039200 3010-IMPRIMIR-ENCABEZADO-CAJA-EXIT.
039300     EXIT.
039400 
039500 3020-LEER-PRIMER-MOVIMIENTO.
039600     READ F-MOVIMIENTO NEXT RECORD
039700         AT END
039800             MOVE "S" TO WS-FIN-MOVIMIENTOS
039900             GO TO 3020-LEER-PRIMER-MOVIMIENTO-EXIT.
040000     MOVE MOV-SESION-ID TO WS-BUF-SESION-ID.
040100     MOVE MOV-TIPO      TO WS-BUF-TIPO.
040200     MOVE MOV-MONTO     TO WS-BUF-MONTO.
040300 3020-LEER-PRIMER-MOVIMIENTO-EXIT.
040400     EXIT.
040500 
040600 3100-PROCESAR-SESIONES.
040700     READ F-SESION-CAJA NEXT RECORD
040800         AT END
040900             MOVE "S" TO WS-FIN-SESIONES
041000             GO TO 3100-PROCESAR-SESIONES-EXIT.
041100     ADD 1 TO WS-CANT-SESIONES.
041200     MOVE SES-ID              TO WS-SEC-ID.
041300     MOVE SES-CAJERO-CEDULA   TO WS-SEC-CAJERO-CEDULA.
041400     MOVE SES-FECHA-APERTURA  TO WS-SEC-FECHA-APERTURA.
041500     MOVE SES-MONTO-APERTURA  TO WS-SEC-MONTO-APERTURA.
041600     MOVE SES-ESTADO          TO WS-SEC-ESTADO.
041700     MOVE SES-MONTO-DECLARADO TO WS-SEC-MONTO-DECLARADO.
041800     MOVE ZERO TO WS-TOTAL-INGRESOS WS-TOTAL-EGRESOS.
041900     PERFORM 3200-ACUMULAR-MOVIMIENTOS
042000         THRU 3200-ACUMULAR-MOVIMIENTOS-EXIT.
042100     PERFORM 3300-CALCULAR-ESPERADO
042200         THRU 3300-CALCULAR-ESPERADO-EXIT.
042300     PERFORM 3400-CLASIFICAR-DIFERENCIA
042400         THRU 3400-CLASIFICAR-DIFERENCIA-EXIT.
042500     PERFORM 3500-IMPRIMIR-LINEA-SESION
042600         THRU 3500-IMPRIMIR-LINEA-SESION-EXIT.
042700     ADD WS-TOTAL-INGRESOS TO WS-GRAN-INGRESOS.
042800     ADD WS-TOTAL-EGRESOS  TO WS-GRAN-EGRESOS.
042900 3100-PROCESAR-SESIONES-EXIT.
043000     EXIT.
043100 
043200 3200-ACUMULAR-MOVIMIENTOS.
043300     IF NO-HAY-MAS-MOVIMIENTOS
043400         GO TO 3200-ACUMULAR-MOVIMIENTOS-EXIT.
043500     IF WS-BUF-SESION-ID NOT = WS-SEC-ID
043600         GO TO 3200-ACUMULAR-MOVIMIENTOS-EXIT.
043700     IF WS-BUF-TIPO = "I"
043800         ADD WS-BUF-MONTO TO WS-TOTAL-INGRESOS
043900     ELSE
044000         ADD WS-BUF-MONTO TO WS-TOTAL-EGRESOS.
044100     PERFORM 3020-LEER-PRIMER-MOVIMIENTO
044200         THRU 3020-LEER-PRIMER-MOVIMIENTO-EXIT.
044300     GO TO 3200-ACUMULAR-MOVIMIENTOS.
044400 3200-ACUMULAR-MOVIMIENTOS-EXIT.
044500     EXIT.
044600 
044700 3300-CALCULAR-ESPERADO.
044800     COMPUTE WS-MONTO-ESPERADO =
044900         WS-SEC-MONTO-APERTURA + WS-TOTAL-INGRESOS
045000             - WS-TOTAL-EGRESOS.
045100 3300-CALCULAR-ESPERADO-EXIT.
045200     EXIT.
045300 
045400 3400-CLASIFICAR-DIFERENCIA.
045500     MOVE SPACE TO WS-CLASIFICACION.
045600     MOVE ZERO TO WS-DIFERENCIA.
045700     IF WS-SEC-ESTADO NOT = "C"
045800         MOVE "ABIERTA" TO WS-CLASIFICACION
045900         GO TO 3400-CLASIFICAR-DIFERENCIA-EXIT.
046000     COMPUTE WS-DIFERENCIA =
046100         WS-SEC-MONTO-DECLARADO - WS-MONTO-ESPERADO.
046200     IF WS-DIFERENCIA = ZERO
046300         MOVE "OK" TO WS-CLASIFICACION
046400         ADD 1 TO WS-SESIONES-OK
046500     ELSE IF WS-DIFERENCIA > ZERO
046600         MOVE "SOBRANTE" TO WS-CLASIFICACION
046700         ADD 1 TO WS-SESIONES-SOBRANTE
046800     ELSE
046900         MOVE "FALTANTE" TO WS-CLASIFICACION
047000         ADD 1 TO WS-SESIONES-FALTANTE.
047100 3400-CLASIFICAR-DIFERENCIA-EXIT.
047200     EXIT.
047300 
047400*-----------------------------------------------------------------
047500*  IMPRESION DE LA LINEA DE LA SESION (VER SOL-0397: SESION
047600*  ABIERTA MUESTRA DECLARADO Y DIFERENCIA EN BLANCO).
047700*-----------------------------------------------------------------
047800 3500-IMPRIMIR-LINEA-SESION.
047900     MOVE SPACE TO WS-LINEA-SESION.
048000     MOVE WS-SEC-ID            TO WLS-SESION.
048100     MOVE WS-SEC-CAJERO-CEDULA TO WLS-CAJERO.
048200     MOVE WS-SEC-MONTO-APERTURA TO WS-MONTO-EDITAR.
048300     MOVE WS-MONTO-EDITAR       TO WS-MONTO-EDIT-CAJA.
048400     MOVE WS-MONTO-EDIT-CAJA    TO WLS-APERTURA.
048500     MOVE WS-TOTAL-INGRESOS     TO WS-MONTO-EDITAR.
048600     MOVE WS-MONTO-EDITAR       TO WS-MONTO-EDIT-CAJA.
048700     MOVE WS-MONTO-EDIT-CAJA    TO WLS-INGRESOS.
048800     MOVE WS-TOTAL-EGRESOS      TO WS-MONTO-EDITAR.
048900     MOVE WS-MONTO-EDITAR       TO WS-MONTO-EDIT-CAJA.
049000     MOVE WS-MONTO-EDIT-CAJA    TO WLS-EGRESOS.
049100     MOVE WS-MONTO-ESPERADO     TO WS-MONTO-EDITAR.
049200     MOVE WS-MONTO-EDITAR       TO WS-MONTO-EDIT-CAJA.
049300     MOVE WS-MONTO-EDIT-CAJA    TO WLS-ESPERADO.
049400     IF WS-SEC-ESTADO = "C"
049500         MOVE WS-SEC-MONTO-DECLARADO TO WS-MONTO-EDITAR
049600         MOVE WS-MONTO-EDITAR        TO WS-MONTO-EDIT-CAJA
049700         MOVE WS-MONTO-EDIT-CAJA     TO WLS-DECLARADO
049800         MOVE WS-DIFERENCIA          TO WS-MONTO-EDITAR
049900         MOVE WS-MONTO-EDITAR        TO WS-MONTO-EDIT-CAJA
050000         MOVE WS-MONTO-EDIT-CAJA     TO WLS-DIFERENCIA
050100     ELSE
050200         MOVE SPACE TO WLS-DECLARADO
050300         MOVE SPACE TO WLS-DIFERENCIA.
050400     MOVE WS-CLASIFICACION     TO WLS-CLASIFICACION.
050500     MOVE WS-LINEA-SESION      TO REP-LINEA.
050600     WRITE REP-LINEA.
050700 3500-IMPRIMIR-LINEA-SESION-EXIT.
050800     EXIT.
050900 
051000 3900-IMPRIMIR-TOTALES-CAJA.
051100     MOVE ALL "-" TO REP-LINEA.
051200     WRITE REP-LINEA.
051300     MOVE SPACE TO REP-LINEA.
051400     MOVE WS-GRAN-INGRESOS     TO WS-MONTO-EDITAR.
051500     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
051600     STRING "TOTAL INGRESOS.....: " DELIMITED BY SIZE
051700            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
051800         INTO REP-LINEA.
051900     WRITE REP-LINEA.
052000     MOVE SPACE TO REP-LINEA.
052100     MOVE WS-GRAN-EGRESOS      TO WS-MONTO-EDITAR.
052200     MOVE WS-MONTO-EDITAR      TO WS-MONTO-EDIT-FACT.
052300     STRING "TOTAL EGRESOS......: " DELIMITED BY SIZE
052400            WS-MONTO-EDIT-FACT      DELIMITED BY SIZE
052500         INTO REP-LINEA.
052600     WRITE REP-LINEA.
052700     MOVE SPACE TO REP-LINEA.
052800     MOVE WS-CANT-SESIONES     TO WS-CONTADOR-EDIT.
052900     STRING "SESIONES PROCESADAS: " DELIMITED BY SIZE
053000            WS-CONTADOR-EDIT        DELIMITED BY SIZE
053100         INTO REP-LINEA.
053200     WRITE REP-LINEA.
053300     MOVE SPACE TO REP-LINEA.
053400     MOVE WS-SESIONES-OK       TO WS-CONTADOR-EDIT.
053500     STRING "SESIONES OK........: " DELIMITED BY SIZE
053600            WS-CONTADOR-EDIT        DELIMITED BY SIZE
053700         INTO REP-LINEA.
053800     WRITE REP-LINEA.
053900     MOVE SPACE TO REP-LINEA.
054000     MOVE WS-SESIONES-SOBRANTE TO WS-CONTADOR-EDIT.
054100     STRING "SESIONES SOBRANTE..: " DELIMITED BY SIZE
054200            WS-CONTADOR-EDIT        DELIMITED BY SIZE
054300         INTO REP-LINEA.
054400     WRITE REP-LINEA.
054500     MOVE SPACE TO REP-LINEA.
054600     MOVE WS-SESIONES-FALTANTE TO WS-CONTADOR-EDIT.
054700     STRING "SESIONES FALTANTE..: " DELIMITED BY SIZE
054800            WS-CONTADOR-EDIT        DELIMITED BY SIZE
054900         INTO REP-LINEA.
055000     WRITE REP-LINEA.
055100 3900-IMPRIMIR-TOTALES-CAJA-EXIT.
055200     EXIT.
055300 
055400 9000-TERMINAR.
055500     CLOSE F-FACTURA F-SESION-CAJA F-MOVIMIENTO F-SALIDA-REPORTE.
055600 9000-TERMINAR-EXIT.
055700     EXIT.
055800 
055900 9900-ERROR-FICHERO.
056000     DISPLAY "DIAR01 - ERROR DE E/S - VERIFICAR FILE STATUS".
056100     STOP RUN.
